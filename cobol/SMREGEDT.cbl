000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMREGEDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE SUBJECT MATCH MAKER REGISTRY
001300*          FILE - THE LIST OF KNOWN CLINICAL SUBJECTS, EACH
001400*          IDENTIFIED BY AN 8-CHARACTER COREID.
001500*
001600*          IT PARSES EACH TAB-DELIMITED REGISTRY LINE, VALIDATES
001700*          THE FIELDS, STRIPS PLACEHOLDERS AND LEADING ZEROS,
001800*          BUILDS THE FOUR COMPARISON KEYS, AND ASSIGNS A NEW
001900*          COREID TO ANY REGISTRY SUBJECT THAT DOES NOT ALREADY
002000*          HAVE ONE.
002100*
002200*          IF ANY COREID WAS CREATED THIS RUN, THE PROGRAM WRITES
002300*          AN UPDATED REGISTRY FILE AND STOPS - THE OPERATOR
002400*          RERUNS THE WHOLE JOB STREAM WITH THE UPDATED REGISTRY
002500*          AS INPUT.  OTHERWISE IT WRITES THE VALIDATED/NORMALIZED
002600*          REGISTRY THAT SMMATCH AND SMIDLKUP LOAD INTO THEIR
002700*          WORKING TABLE.
002800*
002900******************************************************************
003000*  CHANGE LOG
003100*  --------------------------------------------------------------
003200*  DATE     BY   TICKET     DESCRIPTION
003300*  -------- ---- ---------- -------------------------------------
003400*  01/23/88 JDS  INCEPT     ORIGINAL PROGRAM FOR THE REGISTRY
003500*                           GROUP'S MATCH MAKER JOB STREAM.
003600*  07/19/89 JDS  RM-0102    ADDED THE DUPLICATE-COREID CHECK -
003700*                           A BAD HAND EDIT OF THE REGISTRY FILE
003800*                           HAD TWO SUBJECTS SHARING ONE COREID.
003900*  02/12/92 TGD  RM-0177    COMMENT/BLANK-LINE SKIP ADDED SO THE
004000*                           REGISTRY GROUP CAN DOCUMENT THE FILE
004100*                           WITH "#" LINES.
004200*  11/08/94 TGD  RM-0241    MRN LEADING-ZERO STRIP MOVED AHEAD OF
004300*                           KEY-BUILD - KEYS WERE BEING SCORED
004400*                           WITH THE ZEROES STILL IN THEM.
004500*  09/02/98 RPK  Y2K-0033   Y2K REVIEW - DOB-YEAR IS ALREADY A
004600*                           4-DIGIT FIELD (1900-2050 RANGE
004700*                           CHECKED), NO CHANGE REQUIRED.
004800*  03/04/01 RPK  RM-0349    ADDED THE REGISTRY LOCK MARKER - TWO
004900*                           COPIES OF THE JOB STREAM WERE RUN
005000*                           AGAINST THE SAME REGISTRY BY MISTAKE.
005100*  05/11/11 MTK  RM-0512    RECOMPILED UNDER THE REGISTRY GROUP'S
005200*                           CURRENT JCL PROCS.  NO LOGIC CHANGE.
005210*  06/02/13 RPK  RM-0571    GENDER "." PLACEHOLDER NOW CONVERTS TO
005220*                           SPACE LIKE THE OTHER FOUR FIELDS - A
005230*                           BLANK GENDER WAS ABENDING THE WHOLE
005240*                           LOAD INSTEAD OF LOADING AS MISSING.
005300******************************************************************
005400
005500         INPUT FILE              -   REGISTRY.REGIN
005600
005700         UPDATED REGISTRY        -   REGISTRY.REGOUT
005800
005900         VALIDATED REGISTRY      -   REGISTRY.REGVAL
006000
006100         LOCK MARKER             -   REGISTRY.SMMLOCK
006200
006300         DUMP FILE               -   SYSOUT
006400
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT REGIN
007700     ASSIGN TO UT-S-REGIN
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS REGIN-STATUS.
008000
008100     SELECT REGOUT
008200     ASSIGN TO UT-S-REGOUT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS REGOUT-STATUS.
008500
008600     SELECT REGVAL
008700     ASSIGN TO UT-S-REGVAL
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS REGVAL-STATUS.
009000
009100     SELECT SMMLOCK
009200     ASSIGN TO UT-S-SMMLOCK
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS LOCK-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 140 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC  PIC X(140).
010500
010600****** ONE TAB-DELIMITED LINE PER REGISTRY SUBJECT.  LINES
010700****** STARTING WITH "#" OR LEFT BLANK ARE DOCUMENTATION AND
010800****** ARE SKIPPED.
010900 FD  REGIN
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 300 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS REGIN-REC.
011500 01  REGIN-REC                   PIC X(300).
011600
011700****** WRITTEN ONLY WHEN THIS RUN CREATED ONE OR MORE COREIDS.
011800****** HEADER LINE PLUS ONE 9-COLUMN TAB-DELIMITED LINE PER
011900****** REGISTRY SUBJECT, IN INPUT ORDER.
012000 FD  REGOUT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 300 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS REGOUT-REC.
012600 01  REGOUT-REC                  PIC X(300).
012700
012800****** WRITTEN ONLY WHEN NO COREID WAS CREATED THIS RUN.  ONE
012900****** FIXED-FORMAT RECORD PER REGISTRY SUBJECT, CARRYING THE
013000****** NORMALIZED FIELDS AND THE FOUR COMPARISON KEYS SO SMMATCH
013100****** AND SMIDLKUP CAN TABLE-LOAD WITHOUT REBUILDING THEM.
013200 FD  REGVAL
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 248 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS REGVAL-REC.
013800 01  REGVAL-REC.
013900     COPY SMMRVAL.
014000
014100****** EMPTY MARKER FILE - EXISTENCE ALONE IS THE LOCK.  SEE THE
014200****** 03/04/01 CHANGE ABOVE.
014300 FD  SMMLOCK
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 1 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS SMMLOCK-REC.
014900 01  SMMLOCK-REC                 PIC X(01).
015000
015100 WORKING-STORAGE SECTION.
015200 01  FILE-STATUS-CODES.
015300     05  REGIN-STATUS            PIC X(2).
015400     05  REGOUT-STATUS           PIC X(2).
015500     05  REGVAL-STATUS           PIC X(2).
015600     05  LOCK-STATUS             PIC X(2).
015700
015800 COPY SMMSUBJ.
015900 COPY SMMPARM.
016000
016100 01  WS-HEADER-LINE              PIC X(80) VALUE
016200     "LastName	FirstName	DobMonth	DobDay	DobYear	Gender	Mrn	CoreId
016300-    "	OtherIds".
016400
016500 01  WS-CIDGEN-FIELDS.
016600     05  WS-CIDGEN-FUNC          PIC X(01).
016700     05  WS-CIDGEN-VALID-SW      PIC X(01).
016800         88  WS-CIDGEN-IS-VALID      VALUE "Y".
016900
017000 01  WS-MRN-FIELDS.
017100     05  WS-MRN-IDX              PIC S9(4) COMP.
017200     05  WS-MRN-WORK             PIC X(20).
017300
017400******************************************************************
017500*    KEY-DOB IS BUILT UNPADDED ("M/D/YYYY") - NO LEADING ZERO ON
017600*    MONTH OR DAY.  WS-DOB-MONTH-TXT/WS-DOB-DAY-TXT ARE LEFT-
017700*    JUSTIFIED SO THE FINAL STRING CAN DELIMIT ON THE TRAILING
017800*    SPACE INSTEAD OF CALLING AN INTRINSIC FUNCTION.
017900******************************************************************
018000 01  WS-DOB-KEY-FIELDS.
018100     05  WS-DOB-MONTH-ED         PIC Z9.
018200     05  WS-DOB-DAY-ED           PIC Z9.
018300     05  WS-DOB-YEAR-ED          PIC 9(4).
018400     05  WS-DOB-MONTH-TXT        PIC X(02) VALUE SPACES.
018500     05  WS-DOB-DAY-TXT          PIC X(02) VALUE SPACES.
018600
018700 01  WS-LINE-NBR-ED              PIC 9(6).
018800
018900******************************************************************
019000*    STRLEN ALWAYS WORKS ON A 60-BYTE BUFFER - SEE THE REMARKS IN
019100*    STRLEN ITSELF.  THE SHORTER KEYS ARE PADDED IN HERE BEFORE
019200*    EACH CALL SO THE SUBROUTINE NEVER READS PAST THE END OF THE
019300*    CALLER'S FIELD.
019400******************************************************************
019500 01  WS-KEYLEN-BUFFER            PIC X(60) VALUE SPACES.
019600
019700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019800     05  RECORDS-READ            PIC 9(7) COMP VALUE ZERO.
019900     05  WS-CREATED-COUNT        PIC 9(7) COMP VALUE ZERO.
020000     05  WS-LINE-NBR             PIC 9(6) COMP VALUE ZERO.
020100
020200 01  FLAGS-AND-SWITCHES.
020300     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
020400         88  NO-MORE-DATA            VALUE "N".
020500
020600 COPY ABENDREC.
020700
020800 PROCEDURE DIVISION.
020900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021000     PERFORM 100-MAINLINE THRU 100-EXIT
021100             UNTIL NO-MORE-DATA.
021200     PERFORM 999-CLEANUP THRU 999-EXIT.
021300     MOVE +0 TO RETURN-CODE.
021400     GOBACK.
021500
021600 000-HOUSEKEEPING.
021700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021800     DISPLAY "******** BEGIN JOB SMREGEDT ********".
021900     ACCEPT SMM-RUN-DATE FROM DATE.
022000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022200     MOVE "L" TO SMMLOCK-REC.                                     030401RK
022300     WRITE SMMLOCK-REC.
022400     PERFORM 900-READ-REGIN THRU 900-EXIT.
022500     IF NO-MORE-DATA
022600         MOVE "EMPTY REGISTRY FILE" TO ABEND-REASON
022700         GO TO 1000-ABEND-RTN.
022800 000-EXIT.
022900     EXIT.
023000
023100 100-MAINLINE.
023200     MOVE "100-MAINLINE" TO PARA-NAME.
023300     ADD 1 TO WS-LINE-NBR.
023400     IF REGIN-REC NOT = SPACES                                    021292TD
023500        AND REGIN-REC (1:1) NOT = "#"
023600         PERFORM 200-PARSE-LINE           THRU 200-EXIT
023700         PERFORM 210-VALIDATE-FIELDS       THRU 210-EXIT
023800         PERFORM 300-BUILD-KEYS            THRU 300-EXIT
023900         PERFORM 350-ASSIGN-CORE-ID        THRU 350-EXIT
024000         PERFORM 400-CHECK-DUP-AND-STORE   THRU 400-EXIT
024100     END-IF.
024200     PERFORM 900-READ-REGIN THRU 900-EXIT.
024300 100-EXIT.
024400     EXIT.
024500
024600 200-PARSE-LINE.
024700     MOVE "200-PARSE-LINE" TO PARA-NAME.
024800     INITIALIZE SMM-RAW-FIELD-TABLE, SMM-RAW-FIELD-COUNT.
024900     UNSTRING REGIN-REC DELIMITED BY X"09"
025000         INTO SMM-RAW-FIELD (1), SMM-RAW-FIELD (2),
025100              SMM-RAW-FIELD (3), SMM-RAW-FIELD (4),
025200              SMM-RAW-FIELD (5), SMM-RAW-FIELD (6),
025300              SMM-RAW-FIELD (7), SMM-RAW-FIELD (8),
025400              SMM-RAW-FIELD (9)
025500         TALLYING IN SMM-RAW-FIELD-COUNT
025600     END-UNSTRING.
025700     IF SMM-RAW-FIELD-COUNT < 7
025800         MOVE "REGISTRY LINE HAS FEWER THAN 7 FIELDS" TO
025900              ABEND-REASON
026000         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
026100         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
026200         GO TO 1000-ABEND-RTN.
026300     INITIALIZE SMM-SUBJECT-REC.
026400     MOVE SMM-RAW-FIELD (1) TO SMM-LAST-NAME.
026500     MOVE SMM-RAW-FIELD (2) TO SMM-FIRST-NAME.
026600     IF SMM-RAW-FIELD (3) IS NUMERIC
026700         MOVE SMM-RAW-FIELD (3) TO SMM-DOB-MONTH.
026800     IF SMM-RAW-FIELD (4) IS NUMERIC
026900         MOVE SMM-RAW-FIELD (4) TO SMM-DOB-DAY.
027000     IF SMM-RAW-FIELD (5) IS NUMERIC
027100         MOVE SMM-RAW-FIELD (5) TO SMM-DOB-YEAR.
027200     MOVE SMM-RAW-FIELD (6) TO SMM-GENDER.
027300     MOVE SMM-RAW-FIELD (7) TO SMM-MRN.
027400     IF SMM-RAW-FIELD-COUNT >= 8
027500         MOVE SMM-RAW-FIELD (8) TO SMM-CORE-ID.
027600     IF SMM-RAW-FIELD-COUNT >= 9
027700         MOVE SMM-RAW-FIELD (9) TO SMM-OTHER-IDS.
027800     MOVE WS-LINE-NBR TO SMM-LINE-NBR.
027900 200-EXIT.
028000     EXIT.
028100
028200 210-VALIDATE-FIELDS.
028300     MOVE "210-VALIDATE-FIELDS" TO PARA-NAME.
028400     IF SMM-LAST-NAME = "."
028500         MOVE SPACES TO SMM-LAST-NAME.
028600     IF SMM-FIRST-NAME = "."
028700         MOVE SPACES TO SMM-FIRST-NAME.
028800     IF SMM-MRN = "."
028900         MOVE SPACES TO SMM-MRN.
029000     IF SMM-OTHER-IDS = "."
029100         MOVE SPACES TO SMM-OTHER-IDS.
029150     IF SMM-GENDER = "."                                          060213RK
029175         MOVE SPACE TO SMM-GENDER.
029200
029300     IF NOT SMM-DOB-MONTH-MISSING
029400        AND (SMM-DOB-MONTH < 1 OR SMM-DOB-MONTH > 12)
029500         MOVE "INVALID DOB MONTH ON REGISTRY LINE" TO
029600              ABEND-REASON
029700         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
029800         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
029900         GO TO 1000-ABEND-RTN.
030000
030100     IF NOT SMM-DOB-DAY-MISSING
030200        AND (SMM-DOB-DAY < 1 OR SMM-DOB-DAY > 31)
030300         MOVE "INVALID DOB DAY ON REGISTRY LINE" TO
030400              ABEND-REASON
030500         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
030600         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
030700         GO TO 1000-ABEND-RTN.
030800
030900     IF NOT SMM-DOB-YEAR-MISSING
031000        AND (SMM-DOB-YEAR < 1900 OR SMM-DOB-YEAR > 2050)
031100         MOVE "INVALID DOB YEAR ON REGISTRY LINE" TO
031200              ABEND-REASON
031300         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
031400         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
031500         GO TO 1000-ABEND-RTN.
031600
031700     IF NOT SMM-GENDER-VALID
031800         MOVE "INVALID GENDER ON REGISTRY LINE" TO ABEND-REASON
031900         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
032000         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
032100         GO TO 1000-ABEND-RTN.
032200
032300     PERFORM 420-STRIP-MRN-ZEROS THRU 420-EXIT.                   110894TD
032400
032500     IF SMM-CORE-ID NOT = SPACES
032600         MOVE "V" TO WS-CIDGEN-FUNC
032700         CALL "CIDGEN" USING WS-CIDGEN-FUNC, SMM-CORE-ID,
032800                             WS-CIDGEN-VALID-SW
032900         IF NOT WS-CIDGEN-IS-VALID
033000             MOVE "INVALID COREID ON REGISTRY LINE" TO
033100                  ABEND-REASON
033200             MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
033300         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
033400             GO TO 1000-ABEND-RTN
033500         END-IF
033600     END-IF.
033700 210-EXIT.
033800     EXIT.
033900
034000 300-BUILD-KEYS.
034100     MOVE "300-BUILD-KEYS" TO PARA-NAME.
034200     MOVE SPACES TO SMM-COMPARISON-KEYS.
034300     STRING SMM-LAST-NAME DELIMITED BY SIZE
034400            SMM-FIRST-NAME DELIMITED BY SIZE
034500            INTO SMM-KEY-NAME.
034600     IF SMM-CASE-INSENSITIVE
034700         INSPECT SMM-KEY-NAME CONVERTING
034800                 "abcdefghijklmnopqrstuvwxyz" TO
034900                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035000     CALL "STRLEN" USING SMM-KEY-NAME, SMM-KEY-NAME-LEN.
035100
035200     IF NOT SMM-DOB-MONTH-MISSING
035300        AND NOT SMM-DOB-DAY-MISSING
035400        AND NOT SMM-DOB-YEAR-MISSING
035500         PERFORM 320-BUILD-DOB-KEY THRU 320-EXIT.
035600     MOVE SPACES TO WS-KEYLEN-BUFFER.
035700     MOVE SMM-KEY-DOB TO WS-KEYLEN-BUFFER.
035800     CALL "STRLEN" USING WS-KEYLEN-BUFFER, SMM-KEY-DOB-LEN.
035900
036000     MOVE SMM-GENDER TO SMM-KEY-GENDER.
036100     MOVE SPACES TO WS-KEYLEN-BUFFER.
036200     MOVE SMM-KEY-GENDER TO WS-KEYLEN-BUFFER.
036300     CALL "STRLEN" USING WS-KEYLEN-BUFFER, SMM-KEY-GENDER-LEN.
036400
036500     MOVE SMM-MRN TO SMM-KEY-MRN.
036600     MOVE SPACES TO WS-KEYLEN-BUFFER.
036700     MOVE SMM-KEY-MRN TO WS-KEYLEN-BUFFER.
036800     CALL "STRLEN" USING WS-KEYLEN-BUFFER, SMM-KEY-MRN-LEN.
036900 300-EXIT.
037000     EXIT.
037100
037200*--------------------------------------------------------------
037300*    KEY-DOB IS "M/D/YYYY" WITH NO ZERO PADDING ON MONTH OR DAY.
037400*--------------------------------------------------------------
037500 320-BUILD-DOB-KEY.
037600     MOVE SMM-DOB-MONTH TO WS-DOB-MONTH-ED.
037700     MOVE SMM-DOB-DAY   TO WS-DOB-DAY-ED.
037800     MOVE SMM-DOB-YEAR  TO WS-DOB-YEAR-ED.
037900     MOVE SPACES TO WS-DOB-MONTH-TXT, WS-DOB-DAY-TXT.
038000     IF WS-DOB-MONTH-ED (1:1) = SPACE
038100         MOVE WS-DOB-MONTH-ED (2:1) TO WS-DOB-MONTH-TXT (1:1)
038200     ELSE
038300         MOVE WS-DOB-MONTH-ED TO WS-DOB-MONTH-TXT
038400     END-IF.
038500     IF WS-DOB-DAY-ED (1:1) = SPACE
038600         MOVE WS-DOB-DAY-ED (2:1) TO WS-DOB-DAY-TXT (1:1)
038700     ELSE
038800         MOVE WS-DOB-DAY-ED TO WS-DOB-DAY-TXT
038900     END-IF.
039000     STRING WS-DOB-MONTH-TXT DELIMITED BY SPACE
039100            "/"              DELIMITED BY SIZE
039200            WS-DOB-DAY-TXT    DELIMITED BY SPACE
039300            "/"              DELIMITED BY SIZE
039400            WS-DOB-YEAR-ED    DELIMITED BY SIZE
039500            INTO SMM-KEY-DOB.
039600 320-EXIT.
039700     EXIT.
039800
039900 350-ASSIGN-CORE-ID.
040000     MOVE "350-ASSIGN-CORE-ID" TO PARA-NAME.
040100     IF SMM-CORE-ID = SPACES
040200         MOVE "G" TO WS-CIDGEN-FUNC
040300         CALL "CIDGEN" USING WS-CIDGEN-FUNC, SMM-CORE-ID,
040400                             WS-CIDGEN-VALID-SW
040500         MOVE "Y" TO SMM-CORE-ID-CREATED-SW
040600         ADD 1 TO WS-CREATED-COUNT
040700     END-IF.
040800 350-EXIT.
040900     EXIT.
041000
041100 400-CHECK-DUP-AND-STORE.
041200     MOVE "400-CHECK-DUP-AND-STORE" TO PARA-NAME.
041300     SET SMM-REG-IDX TO 1.
041400     SEARCH SMM-REG-ENTRY
041500         AT END
041600             CONTINUE
041700         WHEN SMM-REG-CORE-ID (SMM-REG-IDX) = SMM-CORE-ID
041800             MOVE "DUPLICATE COREID IN REGISTRY" TO               071989JS
041900                  ABEND-REASON
042000             MOVE SMM-CORE-ID TO ACTUAL-VAL
042100             GO TO 1000-ABEND-RTN
042200     END-SEARCH.
042300     ADD 1 TO SMM-REG-TABLE-COUNT.
042400     SET SMM-REG-IDX TO SMM-REG-TABLE-COUNT.
042500     MOVE SMM-CORE-ID     TO SMM-REG-CORE-ID (SMM-REG-IDX).
042600     MOVE SMM-LAST-NAME   TO SMM-REG-LAST-NAME (SMM-REG-IDX).
042700     MOVE SMM-FIRST-NAME  TO SMM-REG-FIRST-NAME (SMM-REG-IDX).
042800     MOVE SMM-DOB-MONTH   TO SMM-REG-DOB-MONTH (SMM-REG-IDX).
042900     MOVE SMM-DOB-DAY     TO SMM-REG-DOB-DAY (SMM-REG-IDX).
043000     MOVE SMM-DOB-YEAR    TO SMM-REG-DOB-YEAR (SMM-REG-IDX).
043100     MOVE SMM-GENDER      TO SMM-REG-GENDER (SMM-REG-IDX).
043200     MOVE SMM-MRN         TO SMM-REG-MRN (SMM-REG-IDX).
043300     MOVE SMM-OTHER-IDS   TO SMM-REG-OTHER-IDS (SMM-REG-IDX).
043400     MOVE SMM-KEY-NAME    TO SMM-REG-KEY-NAME (SMM-REG-IDX).
043500     MOVE SMM-KEY-DOB     TO SMM-REG-KEY-DOB (SMM-REG-IDX).
043600     MOVE SMM-KEY-GENDER  TO SMM-REG-KEY-GENDER (SMM-REG-IDX).
043700     MOVE SMM-KEY-MRN     TO SMM-REG-KEY-MRN (SMM-REG-IDX).
043800 400-EXIT.
043900     EXIT.
044000
044100 420-STRIP-MRN-ZEROS.
044200     IF SMM-MRN NOT = SPACES
044300         PERFORM 421-SCAN-MRN THRU 421-EXIT
044400                 VARYING WS-MRN-IDX FROM 1 BY 1
044500                 UNTIL WS-MRN-IDX > 20
044600                    OR SMM-MRN (WS-MRN-IDX:1) NOT = "0"
044700         IF WS-MRN-IDX > 20
044800             MOVE "0" TO SMM-MRN
044900         ELSE
045000             IF WS-MRN-IDX > 1
045100                 MOVE SPACES TO WS-MRN-WORK
045200                 MOVE SMM-MRN (WS-MRN-IDX:21 - WS-MRN-IDX)
045300                      TO WS-MRN-WORK
045400                 MOVE WS-MRN-WORK TO SMM-MRN
045500             END-IF
045600         END-IF
045700     END-IF.
045800 420-EXIT.
045900     EXIT.
046000
046100 421-SCAN-MRN.
046200     CONTINUE.
046300 421-EXIT.
046400     EXIT.
046500
046600 800-OPEN-FILES.
046700     MOVE "800-OPEN-FILES" TO PARA-NAME.
046800     OPEN INPUT REGIN.
046900     OPEN OUTPUT SYSOUT, SMMLOCK.
047000 800-EXIT.
047100     EXIT.
047200
047300 850-CLOSE-FILES.
047400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047500     CLOSE REGIN, SYSOUT, SMMLOCK.
047600 850-EXIT.
047700     EXIT.
047800
047900 900-READ-REGIN.
048000     READ REGIN
048100         AT END MOVE "N" TO MORE-DATA-SW
048200         GO TO 900-EXIT
048300     END-READ.
048400     ADD 1 TO RECORDS-READ.
048500 900-EXIT.
048600     EXIT.
048700
048800 950-WRITE-UPDATED-REGISTRY.
048900     MOVE "950-WRITE-UPDATED-REGISTRY" TO PARA-NAME.
049000     OPEN OUTPUT REGOUT.
049100     MOVE WS-HEADER-LINE TO REGOUT-REC.
049200     WRITE REGOUT-REC.
049300     PERFORM 960-WRITE-ONE-REGOUT-LINE THRU 960-EXIT
049400             VARYING SMM-REG-IDX FROM 1 BY 1
049500             UNTIL SMM-REG-IDX > SMM-REG-TABLE-COUNT.
049600     CLOSE REGOUT.
049700 950-EXIT.
049800     EXIT.
049900
050000 960-WRITE-ONE-REGOUT-LINE.
050100     MOVE SPACES TO REGOUT-REC.
050200*    FULL-WIDTH FIELDS (DELIMITED BY SIZE) GO OUT TRAILING-SPACE
050300*    PADDED - A FIELD LIKE A TWO-WORD SURNAME CANNOT SAFELY
050400*    DELIMIT ON THE FIRST EMBEDDED SPACE IT CONTAINS.
050500     STRING SMM-REG-LAST-NAME (SMM-REG-IDX)   DELIMITED BY SIZE
050600            X"09" DELIMITED BY SIZE
050700            SMM-REG-FIRST-NAME (SMM-REG-IDX)  DELIMITED BY SIZE
050800            X"09" DELIMITED BY SIZE
050900            SMM-REG-DOB-MONTH (SMM-REG-IDX)   DELIMITED BY SIZE
051000            X"09" DELIMITED BY SIZE
051100            SMM-REG-DOB-DAY (SMM-REG-IDX)     DELIMITED BY SIZE
051200            X"09" DELIMITED BY SIZE
051300            SMM-REG-DOB-YEAR (SMM-REG-IDX)    DELIMITED BY SIZE
051400            X"09" DELIMITED BY SIZE
051500            SMM-REG-GENDER (SMM-REG-IDX)      DELIMITED BY SIZE
051600            X"09" DELIMITED BY SIZE
051700            SMM-REG-MRN (SMM-REG-IDX)         DELIMITED BY SIZE
051800            X"09" DELIMITED BY SIZE
051900            SMM-REG-CORE-ID (SMM-REG-IDX)     DELIMITED BY SIZE
052000            X"09" DELIMITED BY SIZE
052100            SMM-REG-OTHER-IDS (SMM-REG-IDX)   DELIMITED BY SIZE
052200            INTO REGOUT-REC.
052300     WRITE REGOUT-REC.
052400 960-EXIT.
052500     EXIT.
052600
052700 970-WRITE-VALIDATED-REGISTRY.
052800     MOVE "970-WRITE-VALIDATED-REGISTRY" TO PARA-NAME.
052900     OPEN OUTPUT REGVAL.
053000     PERFORM 980-WRITE-ONE-REGVAL-LINE THRU 980-EXIT
053100             VARYING SMM-REG-IDX FROM 1 BY 1
053200             UNTIL SMM-REG-IDX > SMM-REG-TABLE-COUNT.
053300     CLOSE REGVAL.
053400 970-EXIT.
053500     EXIT.
053600
053700 980-WRITE-ONE-REGVAL-LINE.
053800     MOVE SMM-REG-CORE-ID (SMM-REG-IDX)    TO RV-CORE-ID.
053900     MOVE SMM-REG-LAST-NAME (SMM-REG-IDX)  TO RV-LAST-NAME.
054000     MOVE SMM-REG-FIRST-NAME (SMM-REG-IDX) TO RV-FIRST-NAME.
054100     MOVE SMM-REG-DOB-MONTH (SMM-REG-IDX)  TO RV-DOB-MONTH.
054200     MOVE SMM-REG-DOB-DAY (SMM-REG-IDX)    TO RV-DOB-DAY.
054300     MOVE SMM-REG-DOB-YEAR (SMM-REG-IDX)   TO RV-DOB-YEAR.
054400     MOVE SMM-REG-GENDER (SMM-REG-IDX)     TO RV-GENDER.
054500     MOVE SMM-REG-MRN (SMM-REG-IDX)        TO RV-MRN.
054600     MOVE SMM-REG-OTHER-IDS (SMM-REG-IDX)  TO RV-OTHER-IDS.
054700     MOVE SMM-REG-KEY-NAME (SMM-REG-IDX)   TO RV-KEY-NAME.
054800     MOVE SMM-REG-KEY-DOB (SMM-REG-IDX)    TO RV-KEY-DOB.
054900     MOVE SMM-REG-KEY-GENDER (SMM-REG-IDX) TO RV-KEY-GENDER.
055000     MOVE SMM-REG-KEY-MRN (SMM-REG-IDX)    TO RV-KEY-MRN.
055100     WRITE REGVAL-REC.
055200 980-EXIT.
055300     EXIT.
055400
055500 999-CLEANUP.
055600     MOVE "999-CLEANUP" TO PARA-NAME.
055700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055800     IF WS-CREATED-COUNT > ZERO
055900         PERFORM 950-WRITE-UPDATED-REGISTRY THRU 950-EXIT
056000         DISPLAY "** NEW COREIDS CREATED - RERUN WITH REGOUT **"
056100         DISPLAY "** COREIDS CREATED **"
056200         DISPLAY WS-CREATED-COUNT
056300     ELSE
056400         PERFORM 970-WRITE-VALIDATED-REGISTRY THRU 970-EXIT
056500     END-IF.
056600     DISPLAY "** REGISTRY LINES READ **".
056700     DISPLAY RECORDS-READ.
056800     DISPLAY "** REGISTRY SUBJECTS LOADED **".
056900     DISPLAY SMM-REG-TABLE-COUNT.
057000     DISPLAY "******** NORMAL END OF JOB SMREGEDT ********".
057100 999-EXIT.
057200     EXIT.
057300
057400 1000-ABEND-RTN.
057500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
057600     WRITE SYSOUT-REC FROM ABEND-REC.
057700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057800     DISPLAY "*** ABNORMAL END OF JOB - SMREGEDT ***"
057900         UPON CONSOLE.
058000     DIVIDE ZERO-VAL INTO ONE-VAL.
