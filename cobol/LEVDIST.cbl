000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LEVDIST.
000400 AUTHOR. JON D. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/18/87.
000700 DATE-COMPILED. 02/18/87.
000800 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000900
001000******************************************************************
001100*  CHANGE LOG
001200*  --------------------------------------------------------------
001300*  DATE     BY   TICKET     DESCRIPTION
001400*  -------- ---- ---------- -------------------------------------
001500*  02/18/87 JDS  INCEPT     ORIGINAL PROGRAM - EDIT DISTANCE
001600*                           SUBROUTINE FOR THE REGISTRY MATCH
001700*                           ENGINE (REPLACES THE OLD HAND-CODED
001800*                           CHARACTER-POSITION COMPARE).
001900*  08/22/90 TGD  RM-0188    TABLE RAISED FROM 31X31 TO 61X61 SO
002000*                           THE FULL 60-BYTE NAME KEY CAN BE
002100*                           SCORED WITHOUT TRUNCATION.
002200*  03/30/94 TGD  RM-0247    CORRECTED ROW-0/COLUMN-0 SEED LOOPS -
002300*                           WERE OFF BY ONE AND OVERSTATED SHORT-
002400*                           STRING DISTANCES.
002500*  09/02/98 RPK  Y2K-0033   Y2K REVIEW - NO DATE FIELDS IN THIS
002600*                           PROGRAM, NO CHANGE REQUIRED.
002700*  05/11/11 MTK  RM-0512    RECOMPILED UNDER THE REGISTRY GROUP'S
002800*                           CURRENT JCL PROCS.  NO LOGIC CHANGE.
002810*  06/25/13 RPK  RM-0572    DROPPED THE "LK-" PREFIX FROM THE
002820*                           LINKAGE ITEMS - NO OTHER CALLING
002830*                           PROGRAM IN THE SHOP USES IT AND IT WAS
002840*                           NEVER ANYTHING BUT NOISE HERE.  NO
002850*                           LOGIC CHANGE.
002900******************************************************************
003000*  REMARKS.
003100*          COMPUTES THE LEVENSHTEIN EDIT DISTANCE BETWEEN TWO
003200*          COMPARISON KEYS USING THE STANDARD WAGNER-FISCHER
003300*          DYNAMIC-PROGRAMMING TABLE.  CALLED ONCE PER KEY PAIR
003400*          BY LDSCORE.  LEN1/LEN2 ARE THE TRIMMED LENGTHS
003500*          RETURNED BY STRLEN - ONLY THAT MANY CHARACTERS OF
003600*          EACH 60-BYTE STRING ARE COMPARED.
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*    THE DP TABLE IS SIZED 61 BY 61 (SUBSCRIPTS 1 THRU 61) TO
004800*    REPRESENT EDIT-DISTANCE ROWS/COLUMNS 0 THRU 60, COVERING THE
004900*    WIDEST COMPARISON KEY (THE 60-BYTE NAME KEY) WITH NO
005000*    TRUNCATION.
005100******************************************************************
005200 01  WS-DP-TABLE.
005300     05  WS-DP-ROW OCCURS 61 TIMES.                               082290TD
005400         10  WS-DP-COL OCCURS 61 TIMES PIC S9(4) COMP.
005500
005600 01  MISC-FIELDS.
005700     05  WS-I                    PIC S9(4) COMP.
005800     05  WS-J                    PIC S9(4) COMP.
005900     05  WS-SUB-COST             PIC S9(4) COMP.
006000     05  WS-DEL-COST             PIC S9(4) COMP.
006100     05  WS-INS-COST             PIC S9(4) COMP.
006200     05  WS-MIN-COST             PIC S9(4) COMP.
006300
006400 LINKAGE SECTION.
006500 01  STR1                     PIC X(60).                          062513RK
006600 01  LEN1                     PIC S9(4) COMP.
006700 01  STR2                     PIC X(60).
006800 01  LEN2                     PIC S9(4) COMP.
006900 01  DISTANCE                 PIC S9(4) COMP.
007000
007100 PROCEDURE DIVISION USING STR1, LEN1,
007200                          STR2, LEN2,
007300                          DISTANCE.
007400 000-MAINLINE.
007500     PERFORM 100-SEED-ROW-0 THRU 100-EXIT
007600             VARYING WS-J FROM 0 BY 1 UNTIL WS-J > LEN2.       033094TD
007700     PERFORM 150-SEED-COL-0 THRU 150-EXIT
007800             VARYING WS-I FROM 0 BY 1 UNTIL WS-I > LEN1.
007900     PERFORM 200-FILL-EACH-ROW THRU 200-EXIT
008000             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LEN1.
008100     MOVE WS-DP-COL (LEN1 + 1, LEN2 + 1) TO DISTANCE.
008200     GOBACK.
008300
008400 100-SEED-ROW-0.
008500     MOVE WS-J TO WS-DP-COL (1, WS-J + 1).
008600 100-EXIT.
008700     EXIT.
008800
008900 150-SEED-COL-0.
009000     MOVE WS-I TO WS-DP-COL (WS-I + 1, 1).
009100 150-EXIT.
009200     EXIT.
009300
009400 200-FILL-EACH-ROW.
009500     PERFORM 250-FILL-ONE-CELL THRU 250-EXIT
009600             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > LEN2.
009700 200-EXIT.
009800     EXIT.
009900
010000 250-FILL-ONE-CELL.
010100     IF STR1 (WS-I:1) = STR2 (WS-J:1)
010200         MOVE 0 TO WS-SUB-COST
010300     ELSE
010400         MOVE 1 TO WS-SUB-COST
010500     END-IF.
010600     COMPUTE WS-DEL-COST = WS-DP-COL (WS-I, WS-J + 1) + 1.
010700     COMPUTE WS-INS-COST = WS-DP-COL (WS-I + 1, WS-J) + 1.
010800     COMPUTE WS-MIN-COST = WS-DP-COL (WS-I, WS-J) + WS-SUB-COST.
010900     IF WS-DEL-COST < WS-MIN-COST
011000         MOVE WS-DEL-COST TO WS-MIN-COST
011100     END-IF.
011200     IF WS-INS-COST < WS-MIN-COST
011300         MOVE WS-INS-COST TO WS-MIN-COST
011400     END-IF.
011500     MOVE WS-MIN-COST TO WS-DP-COL (WS-I + 1, WS-J + 1).
011600 250-EXIT.
011700     EXIT.
