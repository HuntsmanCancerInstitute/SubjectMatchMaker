000100******************************************************************
000200*    SMMSUBJ  -  SUBJECT MATCH MAKER SUBJECT RECORD LAYOUTS
000300*
000400*    ONE SUBJECT LINE (REGISTRY OR QUERY) IS NINE TAB-DELIMITED
000500*    FIELDS:  LASTNAME  FIRSTNAME  DOBMONTH  DOBDAY  DOBYEAR
000600*             GENDER  MRN  COREID  OTHERIDS
000700*
000800*    A LINE WITH FEWER THAN SEVEN FIELDS IS A FATAL INPUT ERROR -
000900*    SEE THE VALIDATION PARAGRAPHS IN SMREGEDT AND SMQRYEDT.
001000*
001100*    "." OR AN ALL-BLANK FIELD MEANS THE FIELD IS MISSING.  DOB
001200*    COMPONENTS USE ZERO AS THE MISSING SENTINEL BECAUSE 0 IS
001300*    NOT A VALID MONTH, DAY OR YEAR.
001400******************************************************************
001500 01  SMM-SUBJECT-REC.
001600     05  SMM-LAST-NAME               PIC X(30).
001700     05  SMM-FIRST-NAME               PIC X(30).
001800     05  SMM-DOB.
001900         10  SMM-DOB-MONTH            PIC 9(02).
002000             88  SMM-DOB-MONTH-MISSING    VALUE ZERO.
002100         10  SMM-DOB-DAY              PIC 9(02).
002200             88  SMM-DOB-DAY-MISSING      VALUE ZERO.
002300         10  SMM-DOB-YEAR             PIC 9(04).
002400             88  SMM-DOB-YEAR-MISSING     VALUE ZERO.
002500     05  SMM-GENDER                   PIC X(01).
002600         88  SMM-MALE                     VALUE "M".
002700         88  SMM-FEMALE                   VALUE "F".
002800         88  SMM-GENDER-MISSING           VALUE SPACE.
002900         88  SMM-GENDER-VALID  VALUES ARE "M", "F", SPACE.
003000     05  SMM-MRN                      PIC X(20).
003100     05  SMM-CORE-ID                  PIC X(08).
003200     05  SMM-CORE-ID-CREATED-SW       PIC X(01) VALUE "N".
003300         88  SMM-CORE-ID-WAS-CREATED      VALUE "Y".
003400         88  SMM-CORE-ID-NOT-CREATED      VALUE "N".
003500     05  SMM-OTHER-IDS                PIC X(60).
003600     05  SMM-OTHER-IDS-R REDEFINES SMM-OTHER-IDS.
003700         10  SMM-OTHER-ID-ENTRY OCCURS 6 TIMES
003800                                INDEXED BY SMM-OTH-IDX
003900                                PIC X(10).
004000     05  SMM-LINE-NBR                 PIC 9(06) COMP VALUE ZERO.
004100     05  FILLER                       PIC X(10) VALUE SPACES.
004200
004300******************************************************************
004400*    RAW-LINE WORK AREA - THE UNSTRINGED RAW TAB FIELDS BEFORE
004500*    TRIM/VALIDATE/MISSING-CHECK IS APPLIED.  SEE 200-PARSE-LINE
004600*    IN SMREGEDT AND SMQRYEDT.
004700******************************************************************
004800 01  SMM-RAW-SUBJECT-LINE             PIC X(300).
004900 01  SMM-RAW-SUBJECT-LINE-R REDEFINES SMM-RAW-SUBJECT-LINE.
005000     05  SMM-RAW-FIRST-CHAR           PIC X(01).
005100     05  FILLER                       PIC X(299).
005200
005300 01  SMM-RAW-FIELD-TABLE.
005400     05  SMM-RAW-FIELD OCCURS 9 TIMES
005500                       INDEXED BY SMM-RAW-IDX
005600                       PIC X(60).
005700 01  SMM-RAW-FIELD-COUNT              PIC 9(02) COMP VALUE ZERO.
005800
005900******************************************************************
006000*    DERIVED COMPARISON KEYS - BUILT ONCE PER SUBJECT BY
006100*    300-BUILD-KEYS AND CARRIED TO THE SCORING ENGINE.  LENGTH
006200*    FIELDS HOLD THE TRIMMED LENGTH (VIA STRLEN) SO LDSCORE CAN
006300*    DIVIDE THE EDIT DISTANCE BY THE QUERY KEY LENGTH WITHOUT
006400*    RE-SCANNING TRAILING SPACES ON EVERY CANDIDATE.
006500******************************************************************
006600 01  SMM-COMPARISON-KEYS.
006700     05  SMM-KEY-NAME                 PIC X(60).
006800     05  SMM-KEY-NAME-LEN             PIC 9(03) COMP VALUE ZERO.
006900     05  SMM-KEY-DOB                  PIC X(10).
007000     05  SMM-KEY-DOB-LEN              PIC 9(03) COMP VALUE ZERO.
007100     05  SMM-KEY-GENDER               PIC X(01).
007200     05  SMM-KEY-GENDER-LEN           PIC 9(03) COMP VALUE ZERO.
007300     05  SMM-KEY-MRN                  PIC X(20).
007400     05  SMM-KEY-MRN-LEN              PIC 9(03) COMP VALUE ZERO.
007500
007600******************************************************************
007700*    REGISTRY WORKING TABLE - LOADED ONCE PER RUN FROM SMREGOUT
007800*    BY SMMATCH AND SMIDLKUP (AND BUILT INCREMENTALLY BY SMREGEDT
007900*    WHILE IT CHECKS FOR DUPLICATE COREIDS ON THE WAY IN).
008000*    3000 ENTRIES COVERS THE REGISTRY GROUP'S CURRENT VOLUME WITH
008100*    HEADROOM - BUMP SMM-REG-TABLE-MAX IF THE REGISTRY OUTGROWS
008200*    IT.
008300******************************************************************
008400 01  SMM-REG-TABLE-MAX                PIC 9(04) COMP VALUE 3000.
008500 01  SMM-REG-TABLE-COUNT               PIC 9(04) COMP VALUE ZERO.
008600 01  SMM-REGISTRY-TABLE.
008700     05  SMM-REG-ENTRY OCCURS 1 TO 3000 TIMES
008800                       DEPENDING ON SMM-REG-TABLE-COUNT
008900                       INDEXED BY SMM-REG-IDX.
009000         10  SMM-REG-CORE-ID          PIC X(08).
009100         10  SMM-REG-LAST-NAME        PIC X(30).
009200         10  SMM-REG-FIRST-NAME       PIC X(30).
009300         10  SMM-REG-DOB-MONTH        PIC 9(02).
009400         10  SMM-REG-DOB-DAY          PIC 9(02).
009500         10  SMM-REG-DOB-YEAR         PIC 9(04).
009600         10  SMM-REG-GENDER           PIC X(01).
009700         10  SMM-REG-MRN              PIC X(20).
009800         10  SMM-REG-OTHER-IDS        PIC X(60).
009900         10  SMM-REG-KEY-NAME         PIC X(60).
010000         10  SMM-REG-KEY-DOB          PIC X(10).
010100         10  SMM-REG-KEY-GENDER       PIC X(01).
010200         10  SMM-REG-KEY-MRN          PIC X(20).
010300
010400******************************************************************
010500*    MODE RECORD - THE FIRST RECORD SMQRYEDT WRITES TO SMQRYOUT.
010600*    EVERY DOWNSTREAM STEP READS THIS RECORD FIRST TO DECIDE
010700*    WHETHER THE REST OF THE FILE IS SUBJECT RECORDS (MATCH MODE)
010800*    OR A LIST OF COREIDS (LOOKUP MODE).
010900******************************************************************
011000 01  SMM-MODE-REC.
011100     05  SMM-MODE-FLAG                PIC X(01).
011200         88  SMM-MODE-REC-IS-MATCH        VALUE "M".
011300         88  SMM-MODE-REC-IS-LOOKUP       VALUE "L".
011400     05  FILLER                       PIC X(299) VALUE SPACES.
011500
011600******************************************************************
011700*    THE QUERY-OUT FD RECORD ITSELF LIVES IN MEMBER SMMQOUT -
011800*    COPY SMMQOUT. INTO AN 01 LEVEL WHEREVER SMQRYOUT IS READ OR
011900*    WRITTEN (SMQRYEDT, SMMATCH, SMIDLKUP).
012000******************************************************************
