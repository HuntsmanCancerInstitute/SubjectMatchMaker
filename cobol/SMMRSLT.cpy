000100******************************************************************
000200*    SMMRSLT  -  SUBJECT MATCH MAKER MATCH-RESULT RECORD
000300*
000400*    SMMATCH WRITES ONE OF THESE PER QUERY TO SMMRSLT.  SMRPT
000500*    READS THE FILE TO BUILD THE SPREADSHEET AND DETAILED
000600*    REPORTS; SMREGUPD READS IT TO DECIDE WHICH QUERIES GET
000700*    APPENDED TO THE REGISTRY.
000800*
000900*    THE CANDIDATE TABLE HOLDS UP TO 10 ROWS SO THE NUMBER OF
001000*    TOP MATCHES RETURNED (SMM-NBR-TOP-MATCHES, NORMALLY 3) CAN
001100*    BE RAISED WITHOUT A LAYOUT CHANGE.  ONLY SMM-RES-NBR-CANDS
001200*    ROWS ARE MEANINGFUL ON ANY GIVEN RECORD.
001300******************************************************************
001400 01  SMM-RESULT-REC.
001500     05  SMM-RES-QUERY-LINE-NBR       PIC 9(06) COMP.
001600     05  SMM-RES-QUERY-LAST-NAME      PIC X(30).
001700     05  SMM-RES-QUERY-FIRST-NAME     PIC X(30).
001800     05  SMM-RES-QUERY-DOB-MONTH      PIC 9(02).
001900     05  SMM-RES-QUERY-DOB-DAY        PIC 9(02).
002000     05  SMM-RES-QUERY-DOB-YEAR       PIC 9(04).
002100     05  SMM-RES-QUERY-GENDER         PIC X(01).
002200     05  SMM-RES-QUERY-MRN            PIC X(20).
002300     05  SMM-RES-QUERY-OTHER-IDS      PIC X(60).
002400     05  SMM-RES-QUERY-KEY-NAME       PIC X(60).
002500     05  SMM-RES-QUERY-KEY-DOB        PIC X(10).
002600     05  SMM-RES-QUERY-KEY-GENDER     PIC X(01).
002700     05  SMM-RES-QUERY-KEY-MRN        PIC X(20).
002800
002900     05  SMM-RES-TOP-MATCH-FOUND-SW   PIC X(01) VALUE "N".
003000         88  SMM-RES-TOP-MATCH-FOUND      VALUE "Y".
003100         88  SMM-RES-TOP-MATCH-NOT-FOUND  VALUE "N".
003200
003300     05  SMM-RES-NEW-CORE-ID-SW       PIC X(01) VALUE "N".
003400         88  SMM-RES-NEW-CORE-ID-CREATED  VALUE "Y".
003500     05  SMM-RES-NEW-CORE-ID          PIC X(08) VALUE SPACES.
003600
003700     05  SMM-RES-TIE-WARNING-SW       PIC X(01) VALUE "N".
003800         88  SMM-RES-HAS-TIE-WARNING      VALUE "Y".
003900     05  SMM-RES-TIE-WARNING-TEXT     PIC X(80) VALUE SPACES.
004000
004100     05  SMM-RES-REG-UPDATE-SW        PIC X(01) VALUE "N".
004200         88  SMM-RES-REG-UPDATE-NEEDED    VALUE "Y".
004300     05  SMM-RES-REG-UPDATE-CORE-ID   PIC X(08) VALUE SPACES.
004400
004500     05  SMM-RES-NBR-CANDS            PIC 9(02) COMP VALUE ZERO.
004600     05  SMM-RES-CAND-TABLE OCCURS 10 TIMES
004700                            INDEXED BY SMM-RES-CAND-IDX.
004800         10  SMM-RES-CAND-CORE-ID     PIC X(08).
004900         10  SMM-RES-CAND-SCORE       PIC S9(03)V9(04) COMP-3.
005000         10  SMM-RES-CAND-LAST-NAME   PIC X(30).
005100         10  SMM-RES-CAND-FIRST-NAME  PIC X(30).
005200         10  SMM-RES-CAND-DOB-MONTH   PIC 9(02).
005300         10  SMM-RES-CAND-DOB-DAY     PIC 9(02).
005400         10  SMM-RES-CAND-DOB-YEAR    PIC 9(04).
005500         10  SMM-RES-CAND-GENDER      PIC X(01).
005600         10  SMM-RES-CAND-MRN         PIC X(20).
005700         10  SMM-RES-CAND-OTHER-IDS   PIC X(60).
005800         10  SMM-RES-CAND-KEY-NAME    PIC X(60).
005900         10  SMM-RES-CAND-KEY-DOB     PIC X(10).
006000         10  SMM-RES-CAND-KEY-GENDER  PIC X(01).
006100         10  SMM-RES-CAND-KEY-MRN     PIC X(20).
006200     05  FILLER                       PIC X(20) VALUE SPACES.
