000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CIDGEN.
000400 AUTHOR. JON D. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/09/87.
000700 DATE-COMPILED. 03/09/87.
000800 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000900
001000******************************************************************
001100*  CHANGE LOG
001200*  --------------------------------------------------------------
001300*  DATE     BY   TICKET     DESCRIPTION
001400*  -------- ---- ---------- -------------------------------------
001500*  03/09/87 JDS  INCEPT     ORIGINAL PROGRAM - GENERATES AND
001600*                           VALIDATES THE REGISTRY COREID.
001700*  07/01/88 JDS  RM-0098    EXCLUDED O, I AND L (UPPER AND LOWER)
001800*                           FROM THE LETTER TABLE - TOO EASILY
001900*                           MISREAD AS ZERO OR ONE ON PRINTED
002000*                           REGISTRY LISTS.
002100*  11/30/92 TGD  RM-0219    REPLACED THE MIDDLE-SQUARE SEED
002200*                           METHOD WITH A LINEAR CONGRUENTIAL
002300*                           GENERATOR - OLD METHOD REPEATED
002400*                           COREIDS WHEN CALLED TWICE IN THE
002500*                           SAME SECOND.
002600*  09/02/98 RPK  Y2K-0033   Y2K REVIEW - THE TIME-OF-DAY SEED IS
002700*                           NOT A DATE FIELD, NO CHANGE REQUIRED.
002800*  02/14/01 RPK  RM-0341    ADDED 430-CHECK-DIGIT-POS - THE OLD
002900*                           VALIDATE LOGIC ONLY CHECKED THE
003000*                           LETTER POSITIONS.
003100*  05/11/11 MTK  RM-0512    RECOMPILED UNDER THE REGISTRY GROUP'S
003200*                           CURRENT JCL PROCS.  NO LOGIC CHANGE.
003210*  06/25/13 RPK  RM-0572    DROPPED THE "LK-" PREFIX FROM THE
003220*                           LINKAGE ITEMS (ALSO RENAMED "FUNCTION"
003230*                           TO "FUNC-CODE" - A RESERVED WORD SLIPPED
003240*                           IN WITH THE OLD PREFIX) - NO OTHER
003250*                           CALLING PROGRAM IN THE SHOP USES "LK-"
003260*                           AND IT WAS NEVER ANYTHING BUT NOISE
003270*                           HERE.  NO LOGIC CHANGE.
003300******************************************************************
003400*  REMARKS.
003500*          FUNC-CODE = "G" GENERATES A NEW COREID IN THE
003600*          LLDLLDLL PATTERN (L = LETTER, D = DIGIT 2-9) AND
003700*          RETURNS IT IN CORE-ID.  FUNC-CODE = "V" CHECKS
003800*          AN EXISTING CORE-ID AGAINST THE PATTERN AND SETS
003900*          VALID-SW TO "Y" OR "N".  CALLED BY SMREGEDT AND
004000*          SMQRYEDT (VALIDATE, ON EVERY INCOMING COREID) AND BY
004100*          SMMATCH (GENERATE, WHEN A QUERY FINDS NO MATCH).
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*    LETTER AND DIGIT POOLS.  O, I AND L ARE LEFT OUT OF THE
005300*    LETTER POOL (UPPER AND LOWER CASE) AND 0 AND 1 ARE LEFT OUT
005400*    OF THE DIGIT POOL - SEE THE 07/01/88 CHANGE ABOVE.
005500******************************************************************
005600 01  WS-LETTER-TABLE    PIC X(46)                                 070188JS
005700         VALUE "ABCDEFGHJKMNPQRSTUVWXYZabcdefghjkmnpqrstuvwxyz".
005800 01  WS-DIGIT-TABLE     PIC X(08) VALUE "23456789".
005900
006000******************************************************************
006100*    THE COREID PATTERN IS LLDLLDLL.  THESE TWO LITERALS GIVE THE
006200*    1-RELATIVE POSITIONS OF THE LETTER SLOTS AND THE DIGIT SLOTS
006300*    SO 200-GENERATE-CORE-ID AND 400-VALIDATE-CORE-ID CAN DRIVE
006400*    OFF ONE SMALL PERFORM LOOP INSTEAD OF EIGHT SEPARATE
006500*    PARAGRAPHS.
006600******************************************************************
006700 01  WS-LETTER-POS-LIT  PIC X(06) VALUE "124578".
006800 01  WS-LETTER-POS-TABLE REDEFINES WS-LETTER-POS-LIT.
006900     05  WS-LETTER-POS  OCCURS 6 TIMES PIC 9(01).
007000
007100 01  WS-DIGIT-POS-LIT   PIC X(02) VALUE "36".
007200 01  WS-DIGIT-POS-TABLE REDEFINES WS-DIGIT-POS-LIT.
007300     05  WS-DIGIT-POS   OCCURS 2 TIMES PIC 9(01).
007400
007500 01  WS-CORE-ID-WORK    PIC X(08) VALUE SPACES.
007600 01  WS-CORE-ID-WORK-R REDEFINES WS-CORE-ID-WORK.
007700     05  WS-CID-POS     OCCURS 8 TIMES PIC X(01).
007800
007900******************************************************************
008000*    LINEAR CONGRUENTIAL GENERATOR WORK AREA.  THE SEED IS SET
008100*    ONCE PER RUN FROM THE TIME-OF-DAY CLOCK AND THE CALL COUNT,
008200*    THEN ADVANCED BY 300-NEXT-RANDOM ON EVERY LETTER OR DIGIT
008300*    PICKED SO TWO CALLS IN THE SAME SECOND DO NOT COLLIDE.
008400******************************************************************
008500 01  WS-RANDOM-FIELDS.
008600     05  WS-SEED            PIC S9(9) COMP VALUE ZERO.
008700     05  WS-WORK            PIC S9(9) COMP VALUE ZERO.
008800     05  WS-QUOT            PIC S9(9) COMP VALUE ZERO.
008900     05  WS-IDX             PIC S9(4) COMP VALUE ZERO.
009000     05  WS-CALL-COUNT      PIC S9(9) COMP VALUE ZERO.
009100     05  WS-SEEDED-SW       PIC X(01) VALUE "N".
009200         88  WS-SEED-ALREADY-SET       VALUE "Y".
009300
009400 01  WS-TIME-NOW            PIC 9(08) VALUE ZERO.
009500
009600 01  MISC-FIELDS.
009700     05  WS-POS-IDX         PIC S9(4) COMP.
009800     05  WS-DPOS-IDX        PIC S9(4) COMP.
009900     05  WS-CHECK-CHAR      PIC X(01).
010000     05  WS-FOUND-CNT       PIC S9(4) COMP.
010100     05  WS-TARGET-POS      PIC S9(4) COMP.
010200
010300 LINKAGE SECTION.
010400 01  FUNC-CODE            PIC X(01).                              062513RK
010500     88  FUNC-GENERATE       VALUE "G".
010600     88  FUNC-VALIDATE       VALUE "V".
010700 01  CORE-ID             PIC X(08).
010800 01  VALID-SW            PIC X(01).
010900     88  CORE-ID-IS-VALID    VALUE "Y".
011000     88  CORE-ID-NOT-VALID   VALUE "N".
011100
011200 PROCEDURE DIVISION USING FUNC-CODE, CORE-ID, VALID-SW.
011300 000-MAINLINE.
011400     ADD 1 TO WS-CALL-COUNT.
011500     IF FUNC-GENERATE
011600         PERFORM 200-GENERATE-CORE-ID THRU 200-EXIT
011700     ELSE
011800         PERFORM 400-VALIDATE-CORE-ID THRU 400-EXIT
011900     END-IF.
012000     GOBACK.
012100
012200 100-SEED-GENERATOR.
012300     IF NOT WS-SEED-ALREADY-SET
012400         ACCEPT WS-TIME-NOW FROM TIME
012500         COMPUTE WS-SEED = WS-TIME-NOW + WS-CALL-COUNT            113092TD
012600         MOVE "Y" TO WS-SEEDED-SW
012700     END-IF.
012800 100-EXIT.
012900     EXIT.
013000
013100 200-GENERATE-CORE-ID.
013200     PERFORM 100-SEED-GENERATOR THRU 100-EXIT.
013300     PERFORM 210-BUILD-LETTER-POS THRU 210-EXIT
013400             VARYING WS-POS-IDX FROM 1 BY 1 UNTIL WS-POS-IDX > 6.
013500     PERFORM 230-BUILD-DIGIT-POS THRU 230-EXIT
013600             VARYING WS-DPOS-IDX FROM 1 BY 1
013700                     UNTIL WS-DPOS-IDX > 2.
013800     MOVE WS-CORE-ID-WORK TO CORE-ID.
013900 200-EXIT.
014000     EXIT.
014100
014200 210-BUILD-LETTER-POS.
014300     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
014400     DIVIDE WS-SEED BY 46 GIVING WS-QUOT REMAINDER WS-IDX.
014500     ADD 1 TO WS-IDX.
014600     MOVE WS-LETTER-POS (WS-POS-IDX) TO WS-TARGET-POS.
014700     MOVE WS-LETTER-TABLE (WS-IDX:1)
014800          TO WS-CID-POS (WS-TARGET-POS).
014900 210-EXIT.
015000     EXIT.
015100
015200 230-BUILD-DIGIT-POS.
015300     PERFORM 300-NEXT-RANDOM THRU 300-EXIT.
015400     DIVIDE WS-SEED BY 8 GIVING WS-QUOT REMAINDER WS-IDX.
015500     ADD 1 TO WS-IDX.
015600     MOVE WS-DIGIT-POS (WS-DPOS-IDX) TO WS-TARGET-POS.
015700     MOVE WS-DIGIT-TABLE (WS-IDX:1) TO WS-CID-POS (WS-TARGET-POS).
015800 230-EXIT.
015900     EXIT.
016000
016100*--------------------------------------------------------------
016200*    LCG - SEED(N+1) = (SEED(N) * 75 + 74) MOD 65537.
016300*--------------------------------------------------------------
016400 300-NEXT-RANDOM.
016500     COMPUTE WS-WORK = (WS-SEED * 75) + 74.
016600     DIVIDE WS-WORK BY 65537 GIVING WS-QUOT REMAINDER WS-SEED.
016700 300-EXIT.
016800     EXIT.
016900
017000 400-VALIDATE-CORE-ID.
017100     MOVE "Y" TO VALID-SW.
017200     IF CORE-ID = SPACES
017300         MOVE "N" TO VALID-SW
017400     END-IF.
017500     IF VALID-SW = "Y"
017600         MOVE CORE-ID TO WS-CORE-ID-WORK
017700         PERFORM 410-CHECK-LETTER-POS THRU 410-EXIT
017800                 VARYING WS-POS-IDX FROM 1 BY 1
017900                         UNTIL WS-POS-IDX > 6
018000                            OR VALID-SW = "N"
018100     END-IF.
018200     IF VALID-SW = "Y"
018300         PERFORM 430-CHECK-DIGIT-POS THRU 430-EXIT                021401RK
018400                 VARYING WS-DPOS-IDX FROM 1 BY 1
018500                         UNTIL WS-DPOS-IDX > 2
018600                            OR VALID-SW = "N"
018700     END-IF.
018800 400-EXIT.
018900     EXIT.
019000
019100 410-CHECK-LETTER-POS.
019200     MOVE WS-LETTER-POS (WS-POS-IDX) TO WS-TARGET-POS.
019300     MOVE WS-CID-POS (WS-TARGET-POS) TO WS-CHECK-CHAR.
019400     MOVE ZERO TO WS-FOUND-CNT.
019500     INSPECT WS-LETTER-TABLE TALLYING WS-FOUND-CNT
019600             FOR ALL WS-CHECK-CHAR.
019700     IF WS-FOUND-CNT = ZERO
019800         MOVE "N" TO VALID-SW
019900     END-IF.
020000 410-EXIT.
020100     EXIT.
020200
020300 430-CHECK-DIGIT-POS.
020400     MOVE WS-DIGIT-POS (WS-DPOS-IDX) TO WS-TARGET-POS.
020500     MOVE WS-CID-POS (WS-TARGET-POS) TO WS-CHECK-CHAR.
020600     MOVE ZERO TO WS-FOUND-CNT.
020700     INSPECT WS-DIGIT-TABLE TALLYING WS-FOUND-CNT
020800             FOR ALL WS-CHECK-CHAR.
020900     IF WS-FOUND-CNT = ZERO
021000         MOVE "N" TO VALID-SW
021100     END-IF.
021200 430-EXIT.
021300     EXIT.
