000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMMATCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/18/87.
000600 DATE-COMPILED. 05/18/87.
000700 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCORES EACH NIGHT'S QUERY SUBJECTS AGAINST
001300*          THE VALIDATED REGISTRY.  THE REGISTRY IS LOADED ONCE
001400*          INTO A WORKING TABLE; EACH QUERY IS THEN SCORED (CALL
001500*          LDSCORE) AGAINST EVERY REGISTRY ENTRY AND THE TOP
001600*          SMM-NBR-TOP-MATCHES CANDIDATES ARE KEPT, BEST FIRST.
001700*
001800*          EVERY QUERY'S RESULT IS HELD IN A SECOND WORKING TABLE
001900*          UNTIL ALL QUERIES HAVE BEEN SCORED, BECAUSE TWO QUERIES
002000*          ON THE SAME NIGHT FOR THE SAME PERSON CAN EACH MISS THE
002100*          REGISTRY AND HAVE TO BE RECONCILED AGAINST EACH OTHER
002200*          BEFORE SMMRSLT IS WRITTEN - SEE 700-RECONCILE-QUERIES.
002300*
002400*          THIS PROGRAM NEVER RUNS IN LOOKUP MODE - THAT JOB STEP
002500*          BELONGS TO SMIDLKUP.
002600*
002700******************************************************************
002800*  CHANGE LOG
002900*  --------------------------------------------------------------
003000*  DATE     BY   TICKET     DESCRIPTION
003100*  -------- ---- ---------- -------------------------------------
003200*  05/18/87 JDS  INCEPT     ORIGINAL PROGRAM FOR THE REGISTRY
003300*                           GROUP'S MATCH MAKER JOB STREAM.
003400*  01/09/90 JDS  RM-0151    FOLLOWS LDSCORE'S MISSING-KEY PENALTY
003500*                         CHANGE - NO LOGIC HERE, RECOMPILE ONLY.
003600*  04/02/91 JDS  RM-0178    ADDED THE TOP-N CANDIDATE TABLE -
003700*                         BEFORE THIS CHANGE ONLY THE SINGLE BEST
003800*                           CANDIDATE WAS KEPT, WHICH GAVE THE
003900*                           REGISTRY GROUP NO WAY TO SEE A CLOSE
004000*                           SECOND PLACE ON THE DETAILED REPORT.
004100*  06/14/93 TGD  RM-0233    FOLLOWS LDSCORE'S KEY-LENGTH DIVISOR
004200*                         CHANGE - NO LOGIC HERE, RECOMPILE ONLY.
004300*  11/30/96 JDS  RM-0287    ADDED 700-RECONCILE-QUERIES - TWO
004400*                           QUERIES ON THE SAME NIGHT FOR THE SAME
004500*                           PERSON WERE EACH GETTING THEIR OWN NEW
004600*                           COREID BECAUSE NEITHER ONE WAS IN THE
004700*                         REGISTRY YET WHEN THE OTHER WAS SCORED.
004800*  09/02/98 RPK  Y2K-0033   Y2K REVIEW - SMM-RUN-DATE IS DISPLAY
004900*                         ONLY ON THE SYSOUT BANNER, NOT COMPARED
005000*                           OR ARITHMETIC.  NO CHANGE REQUIRED.
005100*  02/14/01 RPK  RM-0341    ADDED THE TIE-WARNING TEXT TO SMMRSLT
005200*                           SO SMRPT CAN FLAG A TIE ON THE
005300*                         DETAILED REPORT WITHOUT RE-DERIVING IT.
005400*  08/19/04 TGD  RM-0402    RAISED THE QUERY TABLE FROM 500 TO
005500*                         1000 ENTRIES - THE INTAKE GROUP'S
005600*                         BUSIEST NIGHT NOW RUNS OVER 500 QUERIES.
005700*  05/11/11 MTK  RM-0512    RECOMPILED UNDER THE REGISTRY GROUP'S
005800*                           CURRENT JCL PROCS.  NO LOGIC CHANGE.
005900******************************************************************
006000
006100         VALIDATED REGISTRY IN   -   REGISTRY.REGVAL
006200
006300         QUERY SUBJECTS IN       -   REGISTRY.SMQRYOUT
006400
006500         SCORED RESULTS OUT      -   REGISTRY.SMMRSLT
006600
006700         DUMP FILE               -   SYSOUT
006800
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT REGVAL
008100     ASSIGN TO UT-S-REGVAL
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS REGVAL-STATUS.
008400
008500     SELECT QRYOUT
008600     ASSIGN TO UT-S-QRYOUT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS QRYOUT-STATUS.
008900
009000     SELECT SMMRSLT
009100     ASSIGN TO UT-S-SMMRSLT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS SMMRSLT-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 140 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC                      PIC X(140).
010400
010500****** ONE FIXED-FORMAT RECORD PER VALIDATED REGISTRY SUBJECT -
010600****** SEE SMMRVAL FOR THE FIELD LIST.
010700 FD  REGVAL
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 248 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS REGVAL-REC.
011300 01  REGVAL-REC.
011400     COPY SMMRVAL.
011500
011600****** RECORD 1 IS THE MODE RECORD - THIS PROGRAM ABENDS IF IT
011700****** SAYS LOOKUP MODE.  QRYOUT-MODE-VIEW LETS 000-HOUSEKEEPING
011800****** CHECK THE FIRST BYTE WITHOUT A SEPARATE REDEFINITION FOR
011900****** EVERY OTHER RECORD IN THE FILE.
012000 FD  QRYOUT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 300 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS QRYOUT-REC.
012600 01  QRYOUT-REC.
012700     COPY SMMQOUT.
012800 01  QRYOUT-MODE-VIEW REDEFINES QRYOUT-REC.
012900     05  QRYOUT-MODE-FLAG             PIC X(01).
013000     05  FILLER                       PIC X(299).
013100
013200****** ONE SCORED RESULT PER QUERY - SMRPT AND SMREGUPD BOTH
013300****** READ THIS FILE.  SEE SMMRSLT FOR THE LAYOUT.
013400 FD  SMMRSLT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS SMM-RESULT-REC.
013900     COPY SMMRSLT.
014000
014100 WORKING-STORAGE SECTION.
014200 01  FILE-STATUS-CODES.
014300     05  REGVAL-STATUS                PIC X(2).
014400     05  QRYOUT-STATUS                PIC X(2).
014500     05  SMMRSLT-STATUS               PIC X(2).
014600
014700     COPY SMMSUBJ.
014800     COPY SMMPARM.
014900
015000******************************************************************
015100*    WORK AREAS PASSED TO LDSCORE - SHAPE MUST MATCH LDSCORE'S
015200*    QUERY-KEYS / CAND-KEYS / PENALTIES LINKAGE EXACTLY.
015300******************************************************************
015400 01  WS-LD-QUERY-KEYS.
015500     05  WS-LD-QRY-KEY-NAME           PIC X(60).
015600     05  WS-LD-QRY-KEY-NAME-LEN       PIC 9(03) COMP.
015700     05  WS-LD-QRY-KEY-DOB            PIC X(10).
015800     05  WS-LD-QRY-KEY-DOB-LEN        PIC 9(03) COMP.
015900     05  WS-LD-QRY-KEY-GENDER         PIC X(01).
016000     05  WS-LD-QRY-KEY-GENDER-LEN     PIC 9(03) COMP.
016100     05  WS-LD-QRY-KEY-MRN            PIC X(20).
016200     05  WS-LD-QRY-KEY-MRN-LEN        PIC 9(03) COMP.
016300
016400 01  WS-LD-CAND-KEYS.
016500     05  WS-LD-CAND-KEY-NAME          PIC X(60).
016600     05  WS-LD-CAND-KEY-DOB           PIC X(10).
016700     05  WS-LD-CAND-KEY-GENDER        PIC X(01).
016800     05  WS-LD-CAND-KEY-MRN           PIC X(20).
016900
017000 01  WS-LD-PENALTIES.
017100     05  WS-LD-ONE-KEY-PENALTY        PIC S9(1)V9(4) COMP-3.
017200     05  WS-LD-ADDL-KEY-PENALTY       PIC S9(1)V9(4) COMP-3.
017300
017400 01  WS-LD-SCORE                      PIC S9(03)V9(04) COMP-3
017500                                       VALUE ZERO.
017600
017700 01  WS-CIDGEN-FIELDS.
017800     05  WS-CIDGEN-FUNC               PIC X(01).
017900     05  WS-CIDGEN-VALID-SW           PIC X(01).
018000         88  WS-CIDGEN-IS-VALID           VALUE "Y".
018100
018200******************************************************************
018300*    THE IN-MEMORY SCORED-QUERY TABLE.  HOLDS EVERY QUERY'S TOP-N
018400*    CANDIDATES AND MATCH DECISION UNTIL THE RECONCILIATION STEP
018500*    AND THE FINAL WRITE PASS HAVE BOTH RUN.  1000 ENTRIES COVERS
018600*    A BUSY NIGHT'S INTAKE VOLUME - SEE THE 08/19/04 CHANGE ABOVE.
018700******************************************************************
018800 01  WS-RESULT-TABLE-MAX              PIC 9(04) COMP VALUE 1000.  081904TD
018900 01  WS-RESULT-TABLE-COUNT            PIC 9(04) COMP VALUE ZERO.
019000 01  WS-RESULT-TABLE.
019100     05  WS-RES-ENTRY OCCURS 1 TO 1000 TIMES
019200                      DEPENDING ON WS-RESULT-TABLE-COUNT
019300                      INDEXED BY WS-RES-IDX.
019400         10  WS-RES-QUERY-LINE-NBR       PIC 9(06) COMP.
019500         10  WS-RES-QUERY-LAST-NAME      PIC X(30).
019600         10  WS-RES-QUERY-FIRST-NAME     PIC X(30).
019700         10  WS-RES-QUERY-DOB-MONTH      PIC 9(02).
019800         10  WS-RES-QUERY-DOB-DAY        PIC 9(02).
019900         10  WS-RES-QUERY-DOB-YEAR       PIC 9(04).
020000         10  WS-RES-QUERY-GENDER         PIC X(01).
020100         10  WS-RES-QUERY-MRN            PIC X(20).
020200         10  WS-RES-QUERY-OTHER-IDS      PIC X(60).
020300         10  WS-RES-QUERY-KEY-NAME       PIC X(60).
020400         10  WS-RES-QUERY-KEY-NAME-LEN   PIC 9(03) COMP.
020500         10  WS-RES-QUERY-KEY-DOB        PIC X(10).
020600         10  WS-RES-QUERY-KEY-DOB-LEN    PIC 9(03) COMP.
020700         10  WS-RES-QUERY-KEY-GENDER     PIC X(01).
020800         10  WS-RES-QUERY-KEY-GENDER-LEN PIC 9(03) COMP.
020900         10  WS-RES-QUERY-KEY-MRN        PIC X(20).
021000         10  WS-RES-QUERY-KEY-MRN-LEN    PIC 9(03) COMP.
021100         10  WS-RES-TOP-MATCH-FOUND-SW   PIC X(01) VALUE "N".
021200             88  WS-RES-TOP-MATCH-FOUND      VALUE "Y".
021300         10  WS-RES-NEW-CORE-ID-SW       PIC X(01) VALUE "N".
021400             88  WS-RES-NEW-CORE-ID-CREATED  VALUE "Y".
021500         10  WS-RES-NEW-CORE-ID          PIC X(08) VALUE SPACES.
021600         10  WS-RES-TIE-WARNING-SW       PIC X(01) VALUE "N".
021700             88  WS-RES-HAS-TIE-WARNING      VALUE "Y".
021800         10  WS-RES-TIE-WARNING-TEXT     PIC X(80) VALUE SPACES.
021900         10  WS-RES-REG-UPDATE-SW        PIC X(01) VALUE "N".
022000             88  WS-RES-REG-UPDATE-NEEDED    VALUE "Y".
022100         10  WS-RES-REG-UPDATE-CORE-ID   PIC X(08) VALUE SPACES.
022200         10  WS-RES-NBR-CANDS         PIC 9(02) COMP VALUE ZERO.
022300         10  WS-RES-CAND-TABLE OCCURS 10 TIMES                    040291JS
022400                               INDEXED BY WS-CAND-IDX.
022500             15  WS-RES-CAND-CORE-ID     PIC X(08).
022600             15  WS-RES-CAND-SCORE       PIC S9(03)V9(04) COMP-3.
022700             15  WS-RES-CAND-LAST-NAME   PIC X(30).
022800             15  WS-RES-CAND-FIRST-NAME  PIC X(30).
022900             15  WS-RES-CAND-DOB-MONTH   PIC 9(02).
023000             15  WS-RES-CAND-DOB-DAY     PIC 9(02).
023100             15  WS-RES-CAND-DOB-YEAR    PIC 9(04).
023200             15  WS-RES-CAND-GENDER      PIC X(01).
023300             15  WS-RES-CAND-MRN         PIC X(20).
023400             15  WS-RES-CAND-OTHER-IDS   PIC X(60).
023500             15  WS-RES-CAND-KEY-NAME    PIC X(60).
023600             15  WS-RES-CAND-KEY-DOB     PIC X(10).
023700             15  WS-RES-CAND-KEY-GENDER  PIC X(01).
023800             15  WS-RES-CAND-KEY-MRN     PIC X(20).
023900
024000 01  WS-SCORE-ED                      PIC ZZ9.999.
024100
024200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024300     05  REGISTRY-RECORDS-READ        PIC 9(6) COMP VALUE ZERO.
024400     05  QUERY-RECORDS-READ           PIC 9(6) COMP VALUE ZERO.
024500     05  RESULTS-WRITTEN              PIC 9(6) COMP VALUE ZERO.
024600     05  MATCHES-FOUND                PIC 9(6) COMP VALUE ZERO.
024700     05  NEW-CORE-IDS-CREATED         PIC 9(6) COMP VALUE ZERO.
024800     05  WS-QUALIFY-COUNT             PIC 9(2) COMP VALUE ZERO.
024900     05  WS-SCAN-I                    PIC S9(4) COMP VALUE ZERO.
025000     05  WS-SCAN-J                    PIC S9(4) COMP VALUE ZERO.
025100
025200 01  FLAGS-AND-SWITCHES.
025300     05  MORE-REGISTRY-SW             PIC X(01) VALUE "Y".
025400         88  NO-MORE-REGISTRY             VALUE "N".
025500     05  MORE-QUERIES-SW              PIC X(01) VALUE "Y".
025600         88  NO-MORE-QUERIES              VALUE "N".
025700
025800 COPY ABENDREC.
025900
026000 PROCEDURE DIVISION.
026100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026200     PERFORM 100-MAINLINE THRU 100-EXIT
026300             UNTIL NO-MORE-QUERIES.
026400     IF SMM-ADD-TO-REGISTRY
026500         PERFORM 700-RECONCILE-QUERIES THRU 700-EXIT              113096JS
026600     END-IF.
026700     PERFORM 950-WRITE-RESULTS THRU 950-EXIT.
026800     PERFORM 999-CLEANUP THRU 999-EXIT.
026900     MOVE +0 TO RETURN-CODE.
027000     GOBACK.
027100
027200 000-HOUSEKEEPING.
027300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027400     DISPLAY "******** BEGIN JOB SMMATCH ********".
027500     ACCEPT SMM-RUN-DATE FROM DATE.
027600     MOVE SMM-MISSING-ONE-KEY-PENALTY TO WS-LD-ONE-KEY-PENALTY.
027700     MOVE SMM-MISSING-ADDL-KEY-PENALTY TO WS-LD-ADDL-KEY-PENALTY.
027800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027900     PERFORM 810-LOAD-REGISTRY THRU 810-EXIT.
028000     IF SMM-REG-TABLE-COUNT = ZERO
028100         MOVE "EMPTY VALIDATED REGISTRY - NOTHING TO SCORE"
028200              TO ABEND-REASON
028300         GO TO 1000-ABEND-RTN.
028400     PERFORM 900-READ-QRYOUT THRU 900-EXIT.
028500     IF NO-MORE-QUERIES
028600         MOVE "EMPTY QUERY FILE - NOTHING TO SCORE"
028700              TO ABEND-REASON
028800         GO TO 1000-ABEND-RTN.
028900     IF QRYOUT-MODE-FLAG = "L"
029000         MOVE "WRONG PROGRAM - RUN SMIDLKUP FOR LOOKUP MODE"
029100              TO ABEND-REASON
029200         GO TO 1000-ABEND-RTN.
029300     SET SMM-MODE-IS-MATCH TO TRUE.
029400     PERFORM 900-READ-QRYOUT THRU 900-EXIT.
029500 000-EXIT.
029600     EXIT.
029700
029800******************************************************************
029900*    ONE QUERY PER PASS - LOAD IT INTO THE WORKING TABLE, SCORE
030000*    IT AGAINST THE FULL REGISTRY, APPLY THE MATCH DECISION, THEN
030100*    READ THE NEXT ONE.
030200******************************************************************
030300 100-MAINLINE.
030400     MOVE "100-MAINLINE" TO PARA-NAME.
030500     IF WS-RESULT-TABLE-COUNT >= WS-RESULT-TABLE-MAX
030600         MOVE "QUERY WORKING TABLE FULL - RAISE THE TABLE SIZE"
030700              TO ABEND-REASON
030800         GO TO 1000-ABEND-RTN.
030900     ADD 1 TO WS-RESULT-TABLE-COUNT.
031000     SET WS-RES-IDX TO WS-RESULT-TABLE-COUNT.
031100     PERFORM 200-LOAD-QUERY-ENTRY THRU 200-EXIT.
031200     PERFORM 300-SCORE-AGAINST-REGISTRY THRU 300-EXIT.
031300     PERFORM 400-MATCH-DECISION THRU 400-EXIT.
031400     PERFORM 900-READ-QRYOUT THRU 900-EXIT.
031500 100-EXIT.
031600     EXIT.
031700
031800 200-LOAD-QUERY-ENTRY.
031900     MOVE "200-LOAD-QUERY-ENTRY" TO PARA-NAME.
032000     ADD 1 TO QUERY-RECORDS-READ.
032100     MOVE SMM-QV-LINE-NBR TO WS-RES-QUERY-LINE-NBR (WS-RES-IDX).
032200     MOVE SMM-QV-LAST-NAME TO WS-RES-QUERY-LAST-NAME (WS-RES-IDX).
032300     MOVE SMM-QV-FIRST-NAME TO
032400         WS-RES-QUERY-FIRST-NAME (WS-RES-IDX).
032500     MOVE SMM-QV-DOB-MONTH TO WS-RES-QUERY-DOB-MONTH (WS-RES-IDX).
032600     MOVE SMM-QV-DOB-DAY TO WS-RES-QUERY-DOB-DAY (WS-RES-IDX).
032700     MOVE SMM-QV-DOB-YEAR TO WS-RES-QUERY-DOB-YEAR (WS-RES-IDX).
032800     MOVE SMM-QV-GENDER TO WS-RES-QUERY-GENDER (WS-RES-IDX).
032900     MOVE SMM-QV-MRN TO WS-RES-QUERY-MRN (WS-RES-IDX).
033000     MOVE SMM-QV-OTHER-IDS TO
033100         WS-RES-QUERY-OTHER-IDS (WS-RES-IDX).
033200     MOVE SMM-QV-KEY-NAME TO WS-RES-QUERY-KEY-NAME (WS-RES-IDX).
033300     MOVE SMM-QV-KEY-DOB TO WS-RES-QUERY-KEY-DOB (WS-RES-IDX).
033400     MOVE SMM-QV-KEY-GENDER TO
033500         WS-RES-QUERY-KEY-GENDER (WS-RES-IDX).
033600     MOVE SMM-QV-KEY-MRN TO WS-RES-QUERY-KEY-MRN (WS-RES-IDX).
033700     MOVE SPACES TO SMM-KEY-NAME SMM-KEY-DOB
033800                    SMM-KEY-GENDER SMM-KEY-MRN.
033900     MOVE SMM-QV-KEY-NAME   TO SMM-KEY-NAME.
034000     MOVE SMM-QV-KEY-DOB    TO SMM-KEY-DOB.
034100     MOVE SMM-QV-KEY-GENDER TO SMM-KEY-GENDER.
034200     MOVE SMM-QV-KEY-MRN    TO SMM-KEY-MRN.
034300     PERFORM 250-MEASURE-QUERY-KEYS THRU 250-EXIT.
034400 200-EXIT.
034500     EXIT.
034600
034700******************************************************************
034800*    SMQRYOUT HAS NO ROOM FOR THE TRIMMED-LENGTH FIELDS ALONGSIDE
034900*    THE KEY TEXT, SO RE-DERIVE THEM HERE WITH STRLEN THE SAME
035000*    WAY SMQRYEDT'S 300-BUILD-KEYS DID WHEN IT BUILT THE KEYS.
035100******************************************************************
035200 250-MEASURE-QUERY-KEYS.
035300     MOVE "250-MEASURE-QUERY-KEYS" TO PARA-NAME.
035400     CALL "STRLEN" USING SMM-KEY-NAME,
035500          WS-RES-QUERY-KEY-NAME-LEN (WS-RES-IDX).
035600     IF SMM-KEY-DOB NOT = SPACES
035700         CALL "STRLEN" USING SMM-KEY-DOB,
035800              WS-RES-QUERY-KEY-DOB-LEN (WS-RES-IDX)
035900     ELSE
036000         MOVE ZERO TO WS-RES-QUERY-KEY-DOB-LEN (WS-RES-IDX)
036100     END-IF.
036200     IF SMM-KEY-GENDER NOT = SPACES
036300         CALL "STRLEN" USING SMM-KEY-GENDER,
036400              WS-RES-QUERY-KEY-GENDER-LEN (WS-RES-IDX)
036500     ELSE
036600         MOVE ZERO TO WS-RES-QUERY-KEY-GENDER-LEN (WS-RES-IDX)
036700     END-IF.
036800     IF SMM-KEY-MRN NOT = SPACES
036900         CALL "STRLEN" USING SMM-KEY-MRN,
037000              WS-RES-QUERY-KEY-MRN-LEN (WS-RES-IDX)
037100     ELSE
037200         MOVE ZERO TO WS-RES-QUERY-KEY-MRN-LEN (WS-RES-IDX)
037300     END-IF.
037400 250-EXIT.
037500     EXIT.
037600
037700******************************************************************
037800*    SCORE THE CURRENT QUERY (WS-RES-IDX) AGAINST EVERY REGISTRY
037900*    ENTRY, KEEPING THE TOP SMM-NBR-TOP-MATCHES CANDIDATES
038000*    ASCENDING BY SCORE.  SEE LDSCORE FOR THE SCORING RULE ITSELF.
038100******************************************************************
038200 300-SCORE-AGAINST-REGISTRY.
038300     MOVE "300-SCORE-AGAINST-REGISTRY" TO PARA-NAME.
038400     MOVE WS-RES-QUERY-KEY-NAME        (WS-RES-IDX)
038500          TO WS-LD-QRY-KEY-NAME.
038600     MOVE WS-RES-QUERY-KEY-NAME-LEN    (WS-RES-IDX)
038700          TO WS-LD-QRY-KEY-NAME-LEN.
038800     MOVE WS-RES-QUERY-KEY-DOB         (WS-RES-IDX)
038900          TO WS-LD-QRY-KEY-DOB.
039000     MOVE WS-RES-QUERY-KEY-DOB-LEN     (WS-RES-IDX)
039100          TO WS-LD-QRY-KEY-DOB-LEN.
039200     MOVE WS-RES-QUERY-KEY-GENDER      (WS-RES-IDX)
039300          TO WS-LD-QRY-KEY-GENDER.
039400     MOVE WS-RES-QUERY-KEY-GENDER-LEN  (WS-RES-IDX)
039500          TO WS-LD-QRY-KEY-GENDER-LEN.
039600     MOVE WS-RES-QUERY-KEY-MRN         (WS-RES-IDX)
039700          TO WS-LD-QRY-KEY-MRN.
039800     MOVE WS-RES-QUERY-KEY-MRN-LEN     (WS-RES-IDX)
039900          TO WS-LD-QRY-KEY-MRN-LEN.
040000     MOVE ZERO TO WS-RES-NBR-CANDS (WS-RES-IDX).
040100     PERFORM 320-SCORE-ONE-CANDIDATE THRU 320-EXIT
040200             VARYING SMM-REG-IDX FROM 1 BY 1
040300                     UNTIL SMM-REG-IDX > SMM-REG-TABLE-COUNT.
040400 300-EXIT.
040500     EXIT.
040600
040700 320-SCORE-ONE-CANDIDATE.
040800     MOVE SMM-REG-KEY-NAME (SMM-REG-IDX) TO WS-LD-CAND-KEY-NAME.
040900     MOVE SMM-REG-KEY-DOB (SMM-REG-IDX) TO WS-LD-CAND-KEY-DOB.
041000     MOVE SMM-REG-KEY-GENDER (SMM-REG-IDX) TO
041100         WS-LD-CAND-KEY-GENDER.
041200     MOVE SMM-REG-KEY-MRN (SMM-REG-IDX) TO WS-LD-CAND-KEY-MRN.
041300     CALL "LDSCORE" USING WS-LD-QUERY-KEYS, WS-LD-CAND-KEYS,
041400                          WS-LD-PENALTIES, WS-LD-SCORE.
041500     PERFORM 340-INSERT-INTO-TOP-N THRU 340-EXIT.
041600 320-EXIT.
041700     EXIT.
041800
041900******************************************************************
042000*    MAINTAIN THE TOP-N TABLE ASCENDING BY SCORE (BEST FIRST).
042100*    WHILE THE TABLE ISN'T FULL A NEW CANDIDATE TAKES THE NEXT
042200*    OPEN SLOT AND IS BUBBLED INTO PLACE; ONCE FULL, A CANDIDATE
042300*    THAT CANNOT BEAT THE CURRENT WORST ENTRY IS DROPPED.
042400******************************************************************
042500 340-INSERT-INTO-TOP-N.
042600     IF WS-RES-NBR-CANDS (WS-RES-IDX) < SMM-NBR-TOP-MATCHES
042700         ADD 1 TO WS-RES-NBR-CANDS (WS-RES-IDX)
042800         SET WS-CAND-IDX TO WS-RES-NBR-CANDS (WS-RES-IDX)
042900     ELSE
043000         SET WS-CAND-IDX TO SMM-NBR-TOP-MATCHES
043100         IF WS-LD-SCORE >=
043200             WS-RES-CAND-SCORE (WS-RES-IDX, WS-CAND-IDX)
043300             GO TO 340-EXIT
043400         END-IF
043500     END-IF.
043600     PERFORM 345-SHIFT-CANDIDATE-DOWN THRU 345-EXIT
043700             UNTIL WS-CAND-IDX = 1
043800                OR WS-LD-SCORE >=
043900                   WS-RES-CAND-SCORE
044000                       (WS-RES-IDX, WS-CAND-IDX - 1).
044100     PERFORM 350-STORE-CANDIDATE THRU 350-EXIT.
044200 340-EXIT.
044300     EXIT.
044400
044500 345-SHIFT-CANDIDATE-DOWN.
044600     MOVE WS-RES-CAND-TABLE (WS-RES-IDX, WS-CAND-IDX - 1)
044700          TO WS-RES-CAND-TABLE (WS-RES-IDX, WS-CAND-IDX).
044800     SET WS-CAND-IDX DOWN BY 1.
044900 345-EXIT.
045000     EXIT.
045100
045200 350-STORE-CANDIDATE.
045300     MOVE SMM-REG-CORE-ID    (SMM-REG-IDX)
045400          TO WS-RES-CAND-CORE-ID    (WS-RES-IDX, WS-CAND-IDX).
045500     MOVE WS-LD-SCORE
045600          TO WS-RES-CAND-SCORE      (WS-RES-IDX, WS-CAND-IDX).
045700     MOVE SMM-REG-LAST-NAME  (SMM-REG-IDX)
045800          TO WS-RES-CAND-LAST-NAME  (WS-RES-IDX, WS-CAND-IDX).
045900     MOVE SMM-REG-FIRST-NAME (SMM-REG-IDX)
046000          TO WS-RES-CAND-FIRST-NAME (WS-RES-IDX, WS-CAND-IDX).
046100     MOVE SMM-REG-DOB-MONTH  (SMM-REG-IDX)
046200          TO WS-RES-CAND-DOB-MONTH  (WS-RES-IDX, WS-CAND-IDX).
046300     MOVE SMM-REG-DOB-DAY    (SMM-REG-IDX)
046400          TO WS-RES-CAND-DOB-DAY    (WS-RES-IDX, WS-CAND-IDX).
046500     MOVE SMM-REG-DOB-YEAR   (SMM-REG-IDX)
046600          TO WS-RES-CAND-DOB-YEAR   (WS-RES-IDX, WS-CAND-IDX).
046700     MOVE SMM-REG-GENDER     (SMM-REG-IDX)
046800          TO WS-RES-CAND-GENDER     (WS-RES-IDX, WS-CAND-IDX).
046900     MOVE SMM-REG-MRN        (SMM-REG-IDX)
047000          TO WS-RES-CAND-MRN        (WS-RES-IDX, WS-CAND-IDX).
047100     MOVE SMM-REG-OTHER-IDS  (SMM-REG-IDX)
047200          TO WS-RES-CAND-OTHER-IDS  (WS-RES-IDX, WS-CAND-IDX).
047300     MOVE SMM-REG-KEY-NAME   (SMM-REG-IDX)
047400          TO WS-RES-CAND-KEY-NAME   (WS-RES-IDX, WS-CAND-IDX).
047500     MOVE SMM-REG-KEY-DOB    (SMM-REG-IDX)
047600          TO WS-RES-CAND-KEY-DOB    (WS-RES-IDX, WS-CAND-IDX).
047700     MOVE SMM-REG-KEY-GENDER (SMM-REG-IDX)
047800          TO WS-RES-CAND-KEY-GENDER (WS-RES-IDX, WS-CAND-IDX).
047900     MOVE SMM-REG-KEY-MRN    (SMM-REG-IDX)
048000          TO WS-RES-CAND-KEY-MRN    (WS-RES-IDX, WS-CAND-IDX).
048100 350-EXIT.
048200     EXIT.
048300
048400******************************************************************
048500*    THE TOP-N TABLE IS ASCENDING, SO THE QUALIFYING CANDIDATES
048600*    (SCORE <= SMM-MAX-EDIT-SCORE-MATCH) ARE ALWAYS A LEADING
048700*    PREFIX OF THE TABLE - COUNT THEM, THEN APPLY THE 0/1/2+
048800*    MATCH RULE.
048900******************************************************************
049000 400-MATCH-DECISION.
049100     MOVE "400-MATCH-DECISION" TO PARA-NAME.
049200     MOVE ZERO TO WS-QUALIFY-COUNT.
049300     PERFORM 420-COUNT-QUALIFIERS THRU 420-EXIT
049400             VARYING WS-CAND-IDX FROM 1 BY 1
049500             UNTIL WS-CAND-IDX > WS-RES-NBR-CANDS (WS-RES-IDX)
049600                OR WS-RES-CAND-SCORE (WS-RES-IDX, WS-CAND-IDX)
049700                   > SMM-MAX-EDIT-SCORE-MATCH.
049800     EVALUATE WS-QUALIFY-COUNT
049900         WHEN 0
050000             PERFORM 440-NO-MATCH-FOUND THRU 440-EXIT
050100         WHEN 1
050200             PERFORM 460-SINGLE-MATCH-FOUND THRU 460-EXIT
050300         WHEN OTHER
050400             PERFORM 470-MULTIPLE-MATCHES-FOUND THRU 470-EXIT
050500     END-EVALUATE.
050600     IF SMM-FLAG-KEY-UPDATES
050700         AND WS-RES-TOP-MATCH-FOUND (WS-RES-IDX)
050800         PERFORM 450-FLAG-KEY-UPDATE THRU 450-EXIT
050900     END-IF.
051000 400-EXIT.
051100     EXIT.
051200
051300 420-COUNT-QUALIFIERS.
051400     ADD 1 TO WS-QUALIFY-COUNT.
051500 420-EXIT.
051600     EXIT.
051700
051800 440-NO-MATCH-FOUND.
051900     MOVE "440-NO-MATCH-FOUND" TO PARA-NAME.
052000     MOVE "N" TO WS-RES-TOP-MATCH-FOUND-SW (WS-RES-IDX).
052100     IF SMM-ADD-TO-REGISTRY
052200         MOVE "G" TO WS-CIDGEN-FUNC
052300         CALL "CIDGEN" USING WS-CIDGEN-FUNC,
052400                             WS-RES-NEW-CORE-ID (WS-RES-IDX),
052500                             WS-CIDGEN-VALID-SW
052600         MOVE "Y" TO WS-RES-NEW-CORE-ID-SW (WS-RES-IDX)
052700         ADD 1 TO NEW-CORE-IDS-CREATED
052800     END-IF.
052900 440-EXIT.
053000     EXIT.
053100
053200******************************************************************
053300*    DORMANT - NEVER TURNED ON IN PRODUCTION.  WHEN THE REGISTRY
053400*    GROUP FLIPS SMM-FLAG-KEY-UPDATES-SW TO "Y" THIS FLAGS A
053500*    MATCHED REGISTRY ENTRY THAT IS MISSING A KEY THE QUERY
053600*    SUPPLIED, SO THE REGISTRY CAN BE BROUGHT UP TO DATE BY HAND.
053700*    SEE SMRPT 650 FOR HOW THE FLAG IS REPORTED.
053800******************************************************************
053900 450-FLAG-KEY-UPDATE.
054000     MOVE "450-FLAG-KEY-UPDATE" TO PARA-NAME.
054100     IF WS-RES-CAND-KEY-NAME   (WS-RES-IDX, 1) = SPACES
054200        OR WS-RES-CAND-KEY-DOB    (WS-RES-IDX, 1) = SPACES
054300        OR WS-RES-CAND-KEY-GENDER (WS-RES-IDX, 1) = SPACES
054400        OR WS-RES-CAND-KEY-MRN    (WS-RES-IDX, 1) = SPACES
054500         MOVE "Y" TO WS-RES-REG-UPDATE-SW (WS-RES-IDX)
054600         MOVE WS-RES-CAND-CORE-ID (WS-RES-IDX, 1)
054700              TO WS-RES-REG-UPDATE-CORE-ID (WS-RES-IDX)
054800     END-IF.
054900 450-EXIT.
055000     EXIT.
055100
055200 460-SINGLE-MATCH-FOUND.
055300     MOVE "460-SINGLE-MATCH-FOUND" TO PARA-NAME.
055400     MOVE "Y" TO WS-RES-TOP-MATCH-FOUND-SW (WS-RES-IDX).
055500     ADD 1 TO MATCHES-FOUND.
055600 460-EXIT.
055700     EXIT.
055800
055900******************************************************************
056000*    TWO OR MORE CANDIDATES QUALIFY.  THE BEST ONE (TABLE ENTRY
056100*    1) IS STILL THE MATCH, BUT IF THE SECOND-BEST ENTRY TIES IT
056200*    EXACTLY THE RESULT IS FLAGGED FOR MANUAL REVIEW - SEE THE
056300*    02/14/01 CHANGE ABOVE.
056400******************************************************************
056500 470-MULTIPLE-MATCHES-FOUND.
056600     MOVE "470-MULTIPLE-MATCHES-FOUND" TO PARA-NAME.
056700     MOVE "Y" TO WS-RES-TOP-MATCH-FOUND-SW (WS-RES-IDX).
056800     ADD 1 TO MATCHES-FOUND.
056900     IF WS-RES-CAND-SCORE (WS-RES-IDX, 1) =
057000        WS-RES-CAND-SCORE (WS-RES-IDX, 2)
057100         MOVE "Y" TO WS-RES-TIE-WARNING-SW (WS-RES-IDX)
057200         MOVE WS-RES-CAND-SCORE (WS-RES-IDX, 1) TO WS-SCORE-ED
057300         STRING "TOP MATCHES HAVE THE SAME SCORE ("
057400                DELIMITED BY SIZE
057500                WS-SCORE-ED DELIMITED BY SIZE
057600                "), SELECTING THE FIRST." DELIMITED BY SIZE
057700                INTO WS-RES-TIE-WARNING-TEXT (WS-RES-IDX)
057800     END-IF.
057900 470-EXIT.
058000     EXIT.
058100
058200******************************************************************
058300*    QUERY-TO-QUERY RECONCILIATION - TWO QUERIES ON THE SAME
058400*    NIGHT FOR THE SAME PERSON BOTH MISS THE REGISTRY (NEITHER ONE
058500*    IS IN IT YET), SO BOTH WOULD OTHERWISE GET THEIR OWN NEW
058600*    COREID.  SCORE EVERY QUERY THAT GOT A NEW COREID AGAINST
058700*    EVERY OTHER ONE; WHEN A PAIR QUALIFIES, GIVE THE LATER ONE
058800*    THE EARLIER ONE'S COREID.  PROCESSED IN INPUT ORDER SO A
058900*    LATER ASSIGNMENT CAN OVERWRITE AN EARLIER ONE - SEE THE
059000*    11/30/96 CHANGE ABOVE.
059100******************************************************************
059200 700-RECONCILE-QUERIES.
059300     MOVE "700-RECONCILE-QUERIES" TO PARA-NAME.
059400     PERFORM 710-RECONCILE-ONE-QUERY THRU 710-EXIT
059500             VARYING WS-SCAN-I FROM 1 BY 1
059600                     UNTIL WS-SCAN-I > WS-RESULT-TABLE-COUNT.
059700 700-EXIT.
059800     EXIT.
059900
060000 710-RECONCILE-ONE-QUERY.
060100     SET WS-RES-IDX TO WS-SCAN-I.
060200     IF WS-RES-NEW-CORE-ID-CREATED (WS-RES-IDX)
060300         MOVE WS-RES-QUERY-KEY-NAME        (WS-RES-IDX)
060400              TO WS-LD-QRY-KEY-NAME
060500         MOVE WS-RES-QUERY-KEY-NAME-LEN    (WS-RES-IDX)
060600              TO WS-LD-QRY-KEY-NAME-LEN
060700         MOVE WS-RES-QUERY-KEY-DOB         (WS-RES-IDX)
060800              TO WS-LD-QRY-KEY-DOB
060900         MOVE WS-RES-QUERY-KEY-DOB-LEN     (WS-RES-IDX)
061000              TO WS-LD-QRY-KEY-DOB-LEN
061100         MOVE WS-RES-QUERY-KEY-GENDER      (WS-RES-IDX)
061200              TO WS-LD-QRY-KEY-GENDER
061300         MOVE WS-RES-QUERY-KEY-GENDER-LEN  (WS-RES-IDX)
061400              TO WS-LD-QRY-KEY-GENDER-LEN
061500         MOVE WS-RES-QUERY-KEY-MRN         (WS-RES-IDX)
061600              TO WS-LD-QRY-KEY-MRN
061700         MOVE WS-RES-QUERY-KEY-MRN-LEN     (WS-RES-IDX)
061800              TO WS-LD-QRY-KEY-MRN-LEN
061900         PERFORM 720-RECONCILE-ONE-PAIR THRU 720-EXIT
062000                 VARYING WS-SCAN-J FROM 1 BY 1
062100                         UNTIL WS-SCAN-J > WS-RESULT-TABLE-COUNT
062200     END-IF.
062300 710-EXIT.
062400     EXIT.
062500
062600 720-RECONCILE-ONE-PAIR.
062700     IF WS-SCAN-J NOT = WS-SCAN-I
062800         SET WS-CAND-IDX TO WS-SCAN-J
062900         IF WS-RES-NEW-CORE-ID-CREATED (WS-CAND-IDX)
063000             MOVE WS-RES-QUERY-KEY-NAME   (WS-CAND-IDX)
063100                  TO WS-LD-CAND-KEY-NAME
063200             MOVE WS-RES-QUERY-KEY-DOB    (WS-CAND-IDX)
063300                  TO WS-LD-CAND-KEY-DOB
063400             MOVE WS-RES-QUERY-KEY-GENDER (WS-CAND-IDX)
063500                  TO WS-LD-CAND-KEY-GENDER
063600             MOVE WS-RES-QUERY-KEY-MRN    (WS-CAND-IDX)
063700                  TO WS-LD-CAND-KEY-MRN
063800             CALL "LDSCORE" USING WS-LD-QUERY-KEYS,
063900                                  WS-LD-CAND-KEYS,
064000                                  WS-LD-PENALTIES, WS-LD-SCORE
064100             IF WS-LD-SCORE <= SMM-MAX-EDIT-SCORE-MATCH
064200                 MOVE WS-RES-NEW-CORE-ID (WS-RES-IDX)
064300                      TO WS-RES-NEW-CORE-ID (WS-CAND-IDX)
064400             END-IF
064500         END-IF
064600     END-IF.
064700 720-EXIT.
064800     EXIT.
064900
065000 800-OPEN-FILES.
065100     MOVE "800-OPEN-FILES" TO PARA-NAME.
065200     OPEN INPUT REGVAL, QRYOUT.
065300     OPEN OUTPUT SMMRSLT, SYSOUT.
065400 800-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800*    BULK-LOAD THE VALIDATED REGISTRY INTO SMM-REGISTRY-TABLE.
065900******************************************************************
066000 810-LOAD-REGISTRY.
066100     MOVE "810-LOAD-REGISTRY" TO PARA-NAME.
066200     PERFORM 840-READ-REGVAL THRU 840-EXIT.
066300     PERFORM 820-STORE-REGISTRY-ENTRY THRU 820-EXIT
066400             UNTIL NO-MORE-REGISTRY.
066500 810-EXIT.
066600     EXIT.
066700
066800 820-STORE-REGISTRY-ENTRY.
066900     MOVE "820-STORE-REGISTRY-ENTRY" TO PARA-NAME.
067000     IF SMM-REG-TABLE-COUNT >= SMM-REG-TABLE-MAX
067100         MOVE "REGISTRY TABLE FULL - RAISE SMM-REG-TABLE-MAX"
067200              TO ABEND-REASON
067300         GO TO 1000-ABEND-RTN.
067400     ADD 1 TO SMM-REG-TABLE-COUNT.
067500     SET SMM-REG-IDX TO SMM-REG-TABLE-COUNT.
067600     MOVE RV-CORE-ID     TO SMM-REG-CORE-ID    (SMM-REG-IDX).
067700     MOVE RV-LAST-NAME   TO SMM-REG-LAST-NAME  (SMM-REG-IDX).
067800     MOVE RV-FIRST-NAME  TO SMM-REG-FIRST-NAME (SMM-REG-IDX).
067900     MOVE RV-DOB-MONTH   TO SMM-REG-DOB-MONTH  (SMM-REG-IDX).
068000     MOVE RV-DOB-DAY     TO SMM-REG-DOB-DAY    (SMM-REG-IDX).
068100     MOVE RV-DOB-YEAR    TO SMM-REG-DOB-YEAR   (SMM-REG-IDX).
068200     MOVE RV-GENDER      TO SMM-REG-GENDER     (SMM-REG-IDX).
068300     MOVE RV-MRN         TO SMM-REG-MRN        (SMM-REG-IDX).
068400     MOVE RV-OTHER-IDS   TO SMM-REG-OTHER-IDS  (SMM-REG-IDX).
068500     MOVE RV-KEY-NAME    TO SMM-REG-KEY-NAME   (SMM-REG-IDX).
068600     MOVE RV-KEY-DOB     TO SMM-REG-KEY-DOB    (SMM-REG-IDX).
068700     MOVE RV-KEY-GENDER  TO SMM-REG-KEY-GENDER (SMM-REG-IDX).
068800     MOVE RV-KEY-MRN     TO SMM-REG-KEY-MRN    (SMM-REG-IDX).
068900     ADD 1 TO REGISTRY-RECORDS-READ.
069000     PERFORM 840-READ-REGVAL THRU 840-EXIT.
069100 820-EXIT.
069200     EXIT.
069300
069400 840-READ-REGVAL.
069500     READ REGVAL
069600         AT END MOVE "N" TO MORE-REGISTRY-SW
069700         GO TO 840-EXIT
069800     END-READ.
069900 840-EXIT.
070000     EXIT.
070100
070200 850-CLOSE-FILES.
070300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
070400     CLOSE REGVAL, QRYOUT, SMMRSLT, SYSOUT.
070500 850-EXIT.
070600     EXIT.
070700
070800 900-READ-QRYOUT.
070900     READ QRYOUT
071000         AT END MOVE "N" TO MORE-QUERIES-SW
071100         GO TO 900-EXIT
071200     END-READ.
071300 900-EXIT.
071400     EXIT.
071500
071600******************************************************************
071700*    WRITE EVERY SCORED QUERY TO SMMRSLT, IN THE ORDER IT WAS
071800*    READ, NOW THAT RECONCILIATION HAS SETTLED ALL THE NEW
071900*    COREID ASSIGNMENTS.
072000******************************************************************
072100 950-WRITE-RESULTS.
072200     MOVE "950-WRITE-RESULTS" TO PARA-NAME.
072300     PERFORM 960-WRITE-ONE-RESULT THRU 960-EXIT
072400             VARYING WS-RES-IDX FROM 1 BY 1
072500                     UNTIL WS-RES-IDX > WS-RESULT-TABLE-COUNT.
072600 950-EXIT.
072700     EXIT.
072800
072900 960-WRITE-ONE-RESULT.
073000     MOVE WS-RES-QUERY-LINE-NBR   (WS-RES-IDX)
073100          TO SMM-RES-QUERY-LINE-NBR.
073200     MOVE WS-RES-QUERY-LAST-NAME  (WS-RES-IDX)
073300          TO SMM-RES-QUERY-LAST-NAME.
073400     MOVE WS-RES-QUERY-FIRST-NAME (WS-RES-IDX)
073500          TO SMM-RES-QUERY-FIRST-NAME.
073600     MOVE WS-RES-QUERY-DOB-MONTH  (WS-RES-IDX)
073700          TO SMM-RES-QUERY-DOB-MONTH.
073800     MOVE WS-RES-QUERY-DOB-DAY    (WS-RES-IDX)
073900          TO SMM-RES-QUERY-DOB-DAY.
074000     MOVE WS-RES-QUERY-DOB-YEAR   (WS-RES-IDX)
074100          TO SMM-RES-QUERY-DOB-YEAR.
074200     MOVE WS-RES-QUERY-GENDER     (WS-RES-IDX)
074300          TO SMM-RES-QUERY-GENDER.
074400     MOVE WS-RES-QUERY-MRN        (WS-RES-IDX)
074500          TO SMM-RES-QUERY-MRN.
074600     MOVE WS-RES-QUERY-OTHER-IDS  (WS-RES-IDX)
074700          TO SMM-RES-QUERY-OTHER-IDS.
074800     MOVE WS-RES-QUERY-KEY-NAME   (WS-RES-IDX)
074900          TO SMM-RES-QUERY-KEY-NAME.
075000     MOVE WS-RES-QUERY-KEY-DOB    (WS-RES-IDX)
075100          TO SMM-RES-QUERY-KEY-DOB.
075200     MOVE WS-RES-QUERY-KEY-GENDER (WS-RES-IDX)
075300          TO SMM-RES-QUERY-KEY-GENDER.
075400     MOVE WS-RES-QUERY-KEY-MRN    (WS-RES-IDX)
075500          TO SMM-RES-QUERY-KEY-MRN.
075600     MOVE WS-RES-TOP-MATCH-FOUND-SW (WS-RES-IDX)
075700          TO SMM-RES-TOP-MATCH-FOUND-SW.
075800     MOVE WS-RES-NEW-CORE-ID-SW   (WS-RES-IDX)
075900          TO SMM-RES-NEW-CORE-ID-SW.
076000     MOVE WS-RES-NEW-CORE-ID      (WS-RES-IDX)
076100          TO SMM-RES-NEW-CORE-ID.
076200     MOVE WS-RES-TIE-WARNING-SW   (WS-RES-IDX)
076300          TO SMM-RES-TIE-WARNING-SW.
076400     MOVE WS-RES-TIE-WARNING-TEXT (WS-RES-IDX)                    021401RK
076500          TO SMM-RES-TIE-WARNING-TEXT.
076600     MOVE WS-RES-REG-UPDATE-SW    (WS-RES-IDX)
076700          TO SMM-RES-REG-UPDATE-SW.
076800     MOVE WS-RES-REG-UPDATE-CORE-ID (WS-RES-IDX)
076900          TO SMM-RES-REG-UPDATE-CORE-ID.
077000     MOVE WS-RES-NBR-CANDS        (WS-RES-IDX)
077100          TO SMM-RES-NBR-CANDS.
077200     PERFORM 965-WRITE-ONE-CANDIDATE THRU 965-EXIT
077300             VARYING SMM-RES-CAND-IDX FROM 1 BY 1
077400             UNTIL SMM-RES-CAND-IDX > SMM-RES-NBR-CANDS.
077500     WRITE SMM-RESULT-REC.
077600     ADD 1 TO RESULTS-WRITTEN.
077700 960-EXIT.
077800     EXIT.
077900
078000 965-WRITE-ONE-CANDIDATE.
078100     MOVE WS-RES-CAND-CORE-ID    (WS-RES-IDX, SMM-RES-CAND-IDX)
078200          TO SMM-RES-CAND-CORE-ID    (SMM-RES-CAND-IDX).
078300     MOVE WS-RES-CAND-SCORE      (WS-RES-IDX, SMM-RES-CAND-IDX)
078400          TO SMM-RES-CAND-SCORE      (SMM-RES-CAND-IDX).
078500     MOVE WS-RES-CAND-LAST-NAME  (WS-RES-IDX, SMM-RES-CAND-IDX)
078600          TO SMM-RES-CAND-LAST-NAME  (SMM-RES-CAND-IDX).
078700     MOVE WS-RES-CAND-FIRST-NAME (WS-RES-IDX, SMM-RES-CAND-IDX)
078800          TO SMM-RES-CAND-FIRST-NAME (SMM-RES-CAND-IDX).
078900     MOVE WS-RES-CAND-DOB-MONTH  (WS-RES-IDX, SMM-RES-CAND-IDX)
079000          TO SMM-RES-CAND-DOB-MONTH  (SMM-RES-CAND-IDX).
079100     MOVE WS-RES-CAND-DOB-DAY    (WS-RES-IDX, SMM-RES-CAND-IDX)
079200          TO SMM-RES-CAND-DOB-DAY    (SMM-RES-CAND-IDX).
079300     MOVE WS-RES-CAND-DOB-YEAR   (WS-RES-IDX, SMM-RES-CAND-IDX)
079400          TO SMM-RES-CAND-DOB-YEAR   (SMM-RES-CAND-IDX).
079500     MOVE WS-RES-CAND-GENDER     (WS-RES-IDX, SMM-RES-CAND-IDX)
079600          TO SMM-RES-CAND-GENDER     (SMM-RES-CAND-IDX).
079700     MOVE WS-RES-CAND-MRN        (WS-RES-IDX, SMM-RES-CAND-IDX)
079800          TO SMM-RES-CAND-MRN        (SMM-RES-CAND-IDX).
079900     MOVE WS-RES-CAND-OTHER-IDS  (WS-RES-IDX, SMM-RES-CAND-IDX)
080000          TO SMM-RES-CAND-OTHER-IDS  (SMM-RES-CAND-IDX).
080100     MOVE WS-RES-CAND-KEY-NAME   (WS-RES-IDX, SMM-RES-CAND-IDX)
080200          TO SMM-RES-CAND-KEY-NAME   (SMM-RES-CAND-IDX).
080300     MOVE WS-RES-CAND-KEY-DOB    (WS-RES-IDX, SMM-RES-CAND-IDX)
080400          TO SMM-RES-CAND-KEY-DOB    (SMM-RES-CAND-IDX).
080500     MOVE WS-RES-CAND-KEY-GENDER (WS-RES-IDX, SMM-RES-CAND-IDX)
080600          TO SMM-RES-CAND-KEY-GENDER (SMM-RES-CAND-IDX).
080700     MOVE WS-RES-CAND-KEY-MRN    (WS-RES-IDX, SMM-RES-CAND-IDX)
080800          TO SMM-RES-CAND-KEY-MRN    (SMM-RES-CAND-IDX).
080900 965-EXIT.
081000     EXIT.
081100
081200 999-CLEANUP.
081300     MOVE "999-CLEANUP" TO PARA-NAME.
081400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
081500     DISPLAY "SMMATCH - REGISTRY ENTRIES LOADED : "
081600             REGISTRY-RECORDS-READ.
081700     DISPLAY "SMMATCH - QUERIES SCORED          : "
081800             QUERY-RECORDS-READ.
081900     DISPLAY "SMMATCH - MATCHES FOUND           : "
082000             MATCHES-FOUND.
082100     DISPLAY "SMMATCH - NEW COREIDS CREATED     : "
082200             NEW-CORE-IDS-CREATED.
082300     DISPLAY "SMMATCH - RESULTS WRITTEN         : "
082400             RESULTS-WRITTEN.
082500     DISPLAY "******** END JOB SMMATCH ********".
082600 999-EXIT.
082700     EXIT.
082800
082900 1000-ABEND-RTN.
083000     MOVE "1000-ABEND-RTN" TO PARA-NAME.
083100     WRITE SYSOUT-REC FROM ABEND-REC.
083200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083300     DISPLAY "*** ABNORMAL END OF JOB - SMMATCH ***" UPON CONSOLE.
083400     DIVIDE ZERO-VAL INTO ONE-VAL.
