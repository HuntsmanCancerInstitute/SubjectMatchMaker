000100******************************************************************
000200*    SMMPARM  -  SUBJECT MATCH MAKER RUN-CONTROL / THRESHOLD AREA
000300*    COPIED INTO EVERY SMM PROGRAM SO A SINGLE SOURCE CHANGE
000400*    RESETS THE MATCH THRESHOLDS FOR THE WHOLE JOB STREAM.
000500*
000600*    THESE ARE THE DEFAULTS THE REGISTRY GROUP HAS RUN WITH
000700*    SINCE THE SYSTEM WENT INTO PRODUCTION.  DO NOT HARD-CODE
000800*    THESE NUMBERS ANYWHERE ELSE - COPY THIS MEMBER.
000900******************************************************************
001000 01  SMM-RUN-PARMS.
001100*--------------------------------------------------------------
001200*    NUMBER OF CANDIDATE MATCHES KEPT PER QUERY, ASCENDING
001300*    BY SCORE (BEST FIRST).
001400*--------------------------------------------------------------
001500     05  SMM-NBR-TOP-MATCHES         PIC 9(2)  COMP VALUE 3.
001600
001700*--------------------------------------------------------------
001800*    PENALTY ADDED WHEN EXACTLY ONE OF THE FOUR COMPARISON
001900*    KEYS IS MISSING ON EITHER SIDE OF THE PAIR.
002000*--------------------------------------------------------------
002100     05  SMM-MISSING-ONE-KEY-PENALTY PIC S9(1)V9(4) COMP-3
002200                                      VALUE 0.1200.
002300
002400*--------------------------------------------------------------
002500*    ADDITIONAL PENALTY FOR EACH MISSING KEY BEYOND THE FIRST
002600*    (I.E. TWO MISSING = ONE-KEY PENALTY + THIS ONCE, THREE
002700*    MISSING = ONE-KEY PENALTY + THIS TWICE).
002800*--------------------------------------------------------------
002900     05  SMM-MISSING-ADDL-KEY-PENALTY PIC S9(1)V9(4) COMP-3
003000                                      VALUE 1.0000.
003100
003200*--------------------------------------------------------------
003300*    A CANDIDATE "QUALIFIES" WHEN ITS SCORE IS LESS THAN OR
003400*    EQUAL TO THIS VALUE.  SEE SMMATCH 400-MATCH-DECISION.
003500*--------------------------------------------------------------
003600     05  SMM-MAX-EDIT-SCORE-MATCH    PIC S9(1)V9(4) COMP-3
003700                                      VALUE 0.1200.
003800
003900*--------------------------------------------------------------
004000*    WHEN 'Y', QUERIES THAT GET A NEW COREID ARE APPENDED TO
004100*    THE REGISTRY BY SMREGUPD.  WHEN 'N' SMREGUPD DOES NOT RUN.
004200*--------------------------------------------------------------
004300     05  SMM-ADD-TO-REGISTRY-SW      PIC X(1)  VALUE "N".
004400         88  SMM-ADD-TO-REGISTRY         VALUE "Y".
004500         88  SMM-DO-NOT-ADD-TO-REGISTRY  VALUE "N".
004600
004700*--------------------------------------------------------------
004800*    WHEN 'Y' THE NAME KEY IS UPPERCASED BOTH SIDES BEFORE
004900*    SCORING.  DOB, GENDER AND MRN KEYS ARE NOT AFFECTED.
005000*--------------------------------------------------------------
005100     05  SMM-CASE-INSENSITIVE-SW     PIC X(1)  VALUE "N".
005200         88  SMM-CASE-INSENSITIVE        VALUE "Y".
005300         88  SMM-CASE-SENSITIVE          VALUE "N".
005400
005500*--------------------------------------------------------------
005600*    SET BY SMQRYEDT, READ BY SMMATCH/SMIDLKUP/SMRPT/SMREGUPD.
005700*    CARRIED AS RECORD 1 OF SMQRYOUT - SEE SMMSUBJ SMM-MODE-REC.
005800*--------------------------------------------------------------
005900     05  SMM-RUN-MODE                PIC X(1)  VALUE SPACE.
006000         88  SMM-MODE-IS-MATCH           VALUE "M".
006100         88  SMM-MODE-IS-LOOKUP          VALUE "L".
006200
006300*--------------------------------------------------------------
006400*    DORMANT SWITCH - THE REGISTRY GROUP HAS NEVER TURNED THIS
006500*    ON IN PRODUCTION.  WHEN 'Y' SMMATCH WILL FLAG REGISTRY
006600*    ENTRIES THAT ARE MISSING KEYS THE MATCHING QUERY SUPPLIED,
006700*    FOR A MANUAL UPDATE REQUEST - SEE SMMATCH 450 AND SMRPT 650.
006800*--------------------------------------------------------------
006900     05  SMM-FLAG-KEY-UPDATES-SW     PIC X(1)  VALUE "N".
007000         88  SMM-FLAG-KEY-UPDATES        VALUE "Y".
007100
007200     05  SMM-RUN-DATE.
007300         10  SMM-RUN-YY              PIC 9(2).
007400         10  SMM-RUN-MM               PIC 9(2).
007500         10  SMM-RUN-DD               PIC 9(2).
007600
007700     05  FILLER                      PIC X(08) VALUE SPACES.
