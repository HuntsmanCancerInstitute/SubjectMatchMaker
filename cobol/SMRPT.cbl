000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/16/87.
000600 DATE-COMPILED. 07/16/87.
000700 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          LAST STEP OF THE MATCH-MODE JOB STREAM.  READS SMMRSLT
001300*          (SMMATCH'S SCORED RESULTS) ONCE AND WRITES TWO REPORTS
001400*          FROM IT -
001500*
001600*          SMMSSRPT - THE TAB-DELIMITED "SPREADSHEET" REPORT THE
001700*                     REGISTRY GROUP LOADS INTO A SPREADSHEET FOR
001800*                     A QUICK EYEBALL OF MATCH RATES.
001900*
002000*          SMMDTRPT - THE FULL PAGINATED DETAIL REPORT - RUN
002100*                     SETTINGS BANNER, THEN EVERY QUERY'S TOP-N
002200*                     CANDIDATES, SCORES, AND DECISION, PLUS THE
002300*                     REGISTRY-KEY-UPDATE SUGGESTION LISTING (SEE
002400*                     650 BELOW - DORMANT UNLESS SMM-FLAG-KEY-
002500*                     UPDATES IS TURNED ON, WHICH IT NEVER HAS
002600*                     BEEN IN PRODUCTION).
002700*
002800*          THIS PROGRAM DOES NOT RUN IN LOOKUP MODE - SMIDLKUP
002900*          WRITES ITS OWN REPORT DIRECTLY.
003000*
003100******************************************************************
003200*  CHANGE LOG
003300*  --------------------------------------------------------------
003400*  DATE     BY   TICKET     DESCRIPTION
003500*  -------- ---- ---------- -------------------------------------
003600*  07/16/87 JDS  INCEPT     ORIGINAL PROGRAM.
003700*  01/09/90 JDS  RM-0151    SPREADSHEET LINE NOW MATCHES THE
003800*                           NO-MATCH CASE THE REGISTRY GROUP
003900*                           ASKED FOR - NEW COREID (OR ".") AND
004000*                           FOUR PLACEHOLDER COLUMNS BEFORE THE
004100*                           BEST DISQUALIFIED CANDIDATE'S ROW.
004200*  04/02/91 JDS  RM-0178    FOLLOWS SMMATCH'S TOP-N TABLE SIZE -
004300*                           LOOPS SMM-NBR-TOP-MATCHES TIMES, NOT
004400*                           A HARD-CODED THREE.
004500*  11/30/96 JDS  RM-0287    ADDED 650-WRITE-REG-UPDATE-SUGGESTION
004600*                           FOR THE DORMANT KEY-UPDATE FLAG.
004700*  09/02/98 RPK  Y2K-0033   Y2K REVIEW - WS-RUN-DATE-RAW IS
004800*                         DISPLAY ONLY ON THE SETTINGS BANNER,
004900*                           NOT COMPARED OR ARITHMETIC.  NO
005000*                           CHANGE
005100*                           REQUIRED.
005200*  02/14/01 RPK  RM-0341    DETAIL REPORT NOW PRINTS THE TIE
005300*                           WARNING TEXT SMMATCH BUILDS - SEE
005400*                           SMMATCH RM-0341.
005500*  05/11/11 MTK  RM-0512    RECOMPILED UNDER THE REGISTRY GROUP'S
005600*                           CURRENT JCL PROCS.  NO LOGIC CHANGE.
005610*  07/10/13 RPK  RM-0573    200-WRITE-SPREADSHEET-LINE WAS ENDING
005620*                           ITS OWN STRING WITH A TRAILING TAB
005630*                           BEFORE CALLING 230-STRING-ONE-CANDIDATE,
005640*                           WHICH ALREADY OPENS WITH ITS OWN LEADING
005650*                           TAB - EVERY DATA ROW'S CANDIDATE COLUMNS
005660*                           CAME IN ONE COLUMN RIGHT OF THE HEADER.
005670*                           DROPPED THE THREE EXTRA TABS SO THE
005680*                           FIRST-CANDIDATE GROUP LINES UP THE SAME
005690*                           WAY 220-STRING-REMAINING-CANDIDATES
005691*                           ALREADY DID IT.
005700******************************************************************
005800
005900         SCORED RESULTS IN       -   REGISTRY.SMMRSLT
006000
006100         SPREADSHEET REPORT OUT  -   REGISTRY.SMMSSRPT
006200
006300         DETAIL REPORT OUT       -   REGISTRY.SMMDTRPT
006400
006500         DUMP FILE               -   SYSOUT
006600
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS NEXT-PAGE.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT SMMRSLT
008200     ASSIGN TO UT-S-SMMRSLT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS SMMRSLT-STATUS.
008500
008600     SELECT SMMSSRPT
008700     ASSIGN TO UT-S-SMMSSRPT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS SMMSSRPT-STATUS.
009000
009100     SELECT SMMDTRPT
009200     ASSIGN TO UT-S-SMMDTRPT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS SMMDTRPT-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 140 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC                      PIC X(140).
010500
010600****** ONE SCORED RESULT PER QUERY, WRITTEN BY SMMATCH - SEE
010700****** SMMRSLT FOR THE FIELD LIST.
010800 FD  SMMRSLT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SMM-RESULT-REC.
011300     COPY SMMRSLT.
011400
011500****** TAB-DELIMITED SPREADSHEET REPORT - HEADER PLUS ONE LINE
011600****** PER QUERY - SEE 200-WRITE-SPREADSHEET-LINE.
011700 FD  SMMSSRPT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 700 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SMMSSRPT-REC.
012300 01  SMMSSRPT-REC                    PIC X(700).
012400****** FIRST-CHAR VIEW - 245-CHECK-SS-BUILD USES THIS TO CATCH
012500****** A LINE THAT NEVER GOT BUILT (WS-SS-LINE LEFT BLANK).
012600 01  SMMSSRPT-REC-R REDEFINES SMMSSRPT-REC.
012700     05  SMMSSRPT-FIRST-CHAR          PIC X(01).
012800     05  FILLER                       PIC X(699).
012900
013000****** PAGINATED DETAIL REPORT - SETTINGS BANNER, PER-QUERY
013100****** DETAIL BLOCKS, KEY-UPDATE SUGGESTION LISTING.
013200 FD  SMMDTRPT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 132 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS DTRPT-REC.
013800 01  DTRPT-REC                       PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100 01  FILE-STATUS-CODES.
014200     05  SMMRSLT-STATUS               PIC X(2).
014300     05  SMMSSRPT-STATUS              PIC X(2).
014400     05  SMMDTRPT-STATUS              PIC X(2).
014500
014600     COPY SMMPARM.
014700
014800 01  WS-RUN-DATE-RAW                  PIC 9(06).
014900 01  WS-RUN-DATE-DISPLAY-R REDEFINES WS-RUN-DATE-RAW.
015000     05  WS-RUN-DATE-YY               PIC 9(02).
015100     05  WS-RUN-DATE-MM               PIC 9(02).
015200     05  WS-RUN-DATE-DD               PIC 9(02).
015300
015400******************************************************************
015500*    SPREADSHEET LINE WORK AREA - BUILT WITH STRING ... WITH
015600*    POINTER SINCE THE NUMBER OF CANDIDATE GROUPS VARIES WITH
015700*    SMM-NBR-TOP-MATCHES.
015800******************************************************************
015900 01  WS-SS-LINE                       PIC X(700).
016000 01  WS-SS-PTR                        PIC 9(04) COMP.
016100 01  WS-SS-SCORE-ED                   PIC ZZ9.999.
016200 01  WS-SS-OTHER-IDS-WORK             PIC X(60).
016300
016400****** USED ONLY BY 240-CHECK-SS-OVERFLOW TO DISPLAY THE FRONT
016500****** OF A LINE THAT CRAMS TOO MANY CANDIDATE COLUMNS INTO
016600****** WS-SS-LINE - SEE THAT PARAGRAPH.
016700 01  WS-SS-LINE-DUMP-R REDEFINES WS-SS-LINE.
016800     05  WS-SS-DUMP-FIRST-200         PIC X(200).
016900     05  FILLER                       PIC X(500).
017000
017100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017200     05  RESULTS-READ                 PIC 9(6) COMP VALUE ZERO.
017300     05  TOP-MATCHES-FOUND            PIC 9(6) COMP VALUE ZERO.
017400     05  NEW-CORE-IDS-REPORTED        PIC 9(6) COMP VALUE ZERO.
017500     05  REG-UPDATE-SUGGESTIONS-CNT   PIC 9(6) COMP VALUE ZERO.
017600     05  WS-LINES                     PIC 9(02) COMP VALUE 99.
017700     05  WS-PAGES                     PIC 9(04) COMP VALUE ZERO.
017800
017900 01  FLAGS-AND-SWITCHES.
018000     05  MORE-RESULTS-SW              PIC X(01) VALUE "Y".
018100         88  NO-MORE-RESULTS              VALUE "N".
018200
018300****** DETAIL REPORT PAGE HEADER
018400 01  WS-DT-HDR-REC.
018500     05  FILLER                       PIC X(01) VALUE SPACE.
018600     05  FILLER                       PIC X(44) VALUE
018700         "SUBJECT MATCH MAKER - DETAIL MATCH REPORT".
018800     05  FILLER                       PIC X(16) VALUE
018900         "RUN DATE: ".
019000     05  DT-HDR-DATE-O                PIC X(08).
019100     05  FILLER                       PIC X(12) VALUE
019200         "  PAGE:".
019300     05  DT-HDR-PAGE-O                PIC ZZZ9.
019400
019500 01  WS-BLANK-LINE.
019600     05  FILLER                       PIC X(132) VALUE SPACES.
019700
019800****** SETTINGS BANNER LINES, PRINTED ONCE AT THE TOP OF PAGE 1
019900 01  WS-SETTINGS-LINE-1.
020000     05  FILLER                       PIC X(30) VALUE
020100         "MAX EDIT SCORE FOR A MATCH : ".
020200     05  WS-MAX-SCORE-O               PIC Z9.999.
020300     05  FILLER                       PIC X(96) VALUE SPACES.
020400
020500 01  WS-SETTINGS-LINE-2.
020600     05  FILLER                       PIC X(30) VALUE
020700         "MISSING-ONE-KEY PENALTY    : ".
020800     05  WS-ONE-KEY-PEN-O             PIC Z9.999.
020900     05  FILLER                       PIC X(96) VALUE SPACES.
021000
021100 01  WS-SETTINGS-LINE-3.
021200     05  FILLER                       PIC X(30) VALUE
021300         "MISSING-ADDL-KEY PENALTY   : ".
021400     05  WS-ADDL-KEY-PEN-O            PIC Z9.999.
021500     05  FILLER                       PIC X(96) VALUE SPACES.
021600
021700 01  WS-SETTINGS-LINE-4.
021800     05  FILLER                       PIC X(30) VALUE
021900         "NUMBER OF TOP MATCHES KEPT : ".
022000     05  WS-NBR-TOP-O                 PIC Z9.
022100     05  FILLER                       PIC X(99) VALUE SPACES.
022200
022300 01  WS-SETTINGS-LINE-5.
022400     05  FILLER                       PIC X(30) VALUE
022500         "ADD QUERIES TO REGISTRY    : ".
022600     05  WS-ADD-MODE-O                PIC X(03).
022700     05  FILLER                       PIC X(99) VALUE SPACES.
022800
022900 01  WS-SETTINGS-LINE-6.
023000     05  FILLER                       PIC X(30) VALUE
023100         "CASE-INSENSITIVE NAME KEY  : ".
023200     05  WS-CASE-MODE-O               PIC X(03).
023300     05  FILLER                       PIC X(99) VALUE SPACES.
023400
023500****** PER-QUERY DETAIL LINES
023600 01  WS-QUERY-HDR-LINE.
023700     05  FILLER                       PIC X(11) VALUE
023800         "QUERY LINE ".
023900     05  WS-QL-LINE-NBR-O             PIC ZZZZZ9.
024000     05  FILLER                       PIC X(02) VALUE "  ".
024100     05  WS-QL-LAST-NAME-O            PIC X(30).
024200     05  FILLER                       PIC X(01) VALUE SPACE.
024300     05  WS-QL-FIRST-NAME-O           PIC X(30).
024400     05  FILLER                       PIC X(51) VALUE SPACES.
024500
024600 01  WS-QUERY-DECISION-LINE.
024700     05  FILLER                       PIC X(18) VALUE
024800         "  TOP MATCH FOUND: ".
024900     05  WS-QD-FOUND-O                PIC X(03).
025000     05  FILLER                       PIC X(16) VALUE
025100         "  NEW COREID: ".
025200     05  WS-QD-NEW-CORE-ID-O          PIC X(08).
025300     05  FILLER                       PIC X(87) VALUE SPACES.
025400
025500 01  WS-QUERY-TIE-LINE.
025600     05  FILLER                       PIC X(10) VALUE
025700         "  WARNING:".
025800     05  WS-QT-TEXT-O                 PIC X(80).
025900     05  FILLER                       PIC X(42) VALUE SPACES.
026000
026100 01  WS-CAND-LINE.
026200     05  FILLER                       PIC X(04) VALUE SPACES.
026300     05  WS-CL-RANK-O                 PIC Z9.
026400     05  FILLER                       PIC X(02) VALUE ") ".
026500     05  WS-CL-CORE-ID-O              PIC X(08).
026600     05  FILLER                       PIC X(02) VALUE SPACES.
026700     05  WS-CL-SCORE-O                PIC ZZ9.999.
026800     05  FILLER                       PIC X(02) VALUE SPACES.
026900     05  WS-CL-LAST-NAME-O            PIC X(30).
027000     05  FILLER                       PIC X(01) VALUE SPACE.
027100     05  WS-CL-FIRST-NAME-O           PIC X(30).
027200     05  FILLER                       PIC X(45) VALUE SPACES.
027300
027400 01  WS-REG-UPDATE-LINE.
027500     05  FILLER                       PIC X(36) VALUE
027600         "  SUGGEST KEY UPDATE FOR COREID : ".
027700     05  WS-RU-CORE-ID-O               PIC X(08).
027800     05  FILLER                       PIC X(88) VALUE SPACES.
027900
028000 01  WS-REG-UPDATE-NONE-LINE.
028100     05  FILLER                       PIC X(40) VALUE
028200         "REGISTRY KEY-UPDATE SUGGESTIONS: NONE".
028300     05  FILLER                       PIC X(92) VALUE SPACES.
028400
028500 COPY ABENDREC.
028600
028700 PROCEDURE DIVISION.
028800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028900     PERFORM 100-MAINLINE THRU 100-EXIT
029000             UNTIL NO-MORE-RESULTS.
029100     PERFORM 999-CLEANUP THRU 999-EXIT.
029200     MOVE +0 TO RETURN-CODE.
029300     GOBACK.
029400
029500 000-HOUSEKEEPING.
029600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029700     DISPLAY "******** BEGIN JOB SMRPT ********".
029800     ACCEPT WS-RUN-DATE-RAW FROM DATE.
029900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030000     PERFORM 950-WRITE-SS-HEADER THRU 950-EXIT.
030100     PERFORM 600-DETAIL-PAGE-BREAK THRU 600-EXIT.
030200     PERFORM 610-WRITE-SETTINGS-BANNER THRU 610-EXIT.
030300     PERFORM 900-READ-SMMRSLT THRU 900-EXIT.
030400 000-EXIT.
030500     EXIT.
030600
030700 100-MAINLINE.
030800     MOVE "100-MAINLINE" TO PARA-NAME.
030900     ADD 1 TO RESULTS-READ.
031000     IF SMM-RES-TOP-MATCH-FOUND
031100         ADD 1 TO TOP-MATCHES-FOUND
031200     END-IF.
031300     IF SMM-RES-NEW-CORE-ID-CREATED
031400         ADD 1 TO NEW-CORE-IDS-REPORTED
031500     END-IF.
031600     PERFORM 200-WRITE-SPREADSHEET-LINE THRU 200-EXIT.
031700     PERFORM 700-WRITE-DETAIL-BLOCK THRU 700-EXIT.
031800     PERFORM 900-READ-SMMRSLT THRU 900-EXIT.
031900 100-EXIT.
032000     EXIT.
032100
032200******************************************************************
032300*    ONE SPREADSHEET LINE PER QUERY - SEE THE 01/09/90 CHANGE
032400*    ABOVE FOR WHY THE NO-MATCH CASE LOOKS THE WAY IT DOES.
032500******************************************************************
032600 200-WRITE-SPREADSHEET-LINE.
032700     MOVE "200-WRITE-SPREADSHEET-LINE" TO PARA-NAME.
032800     MOVE SPACES TO WS-SS-LINE.
032900     MOVE 1 TO WS-SS-PTR.
033000     STRING SMM-RES-QUERY-KEY-NAME   DELIMITED BY SIZE
033100            "|"                      DELIMITED BY SIZE
033200            SMM-RES-QUERY-KEY-DOB    DELIMITED BY SIZE
033300            "|"                      DELIMITED BY SIZE
033400            SMM-RES-QUERY-KEY-GENDER DELIMITED BY SIZE
033500            "|"                      DELIMITED BY SIZE
033600            SMM-RES-QUERY-KEY-MRN    DELIMITED BY SIZE
033700            INTO WS-SS-LINE WITH POINTER WS-SS-PTR.
033800     IF SMM-RES-TOP-MATCH-FOUND
033900         STRING X"09" "TRUE" DELIMITED BY SIZE                    071013RK
034000                INTO WS-SS-LINE WITH POINTER WS-SS-PTR
034100         SET SMM-RES-CAND-IDX TO 1
034200         PERFORM 230-STRING-ONE-CANDIDATE THRU 230-EXIT
034300     ELSE
034400         STRING X"09" "FALSE" DELIMITED BY SIZE
034500                INTO WS-SS-LINE WITH POINTER WS-SS-PTR
034600         IF SMM-RES-NEW-CORE-ID-CREATED
034700             STRING X"09" SMM-RES-NEW-CORE-ID DELIMITED BY SIZE   010990JS
034800                    X"09" "." X"09" "." X"09" "." X"09" "."
034900                    DELIMITED BY SIZE
035000                    INTO WS-SS-LINE WITH POINTER WS-SS-PTR
035100         ELSE
035200             STRING X"09" "." X"09" "." X"09" "." X"09" "."
035300                    X"09" "." DELIMITED BY SIZE
035400                    INTO WS-SS-LINE WITH POINTER WS-SS-PTR
035500         END-IF
035600         SET SMM-RES-CAND-IDX TO 1
035700         PERFORM 230-STRING-ONE-CANDIDATE THRU 230-EXIT
035800     END-IF.
035900     PERFORM 220-STRING-REMAINING-CANDIDATES THRU 220-EXIT
036000             VARYING SMM-RES-CAND-IDX FROM 2 BY 1
036100             UNTIL SMM-RES-CAND-IDX > SMM-NBR-TOP-MATCHES.        040291JS
036200     PERFORM 240-CHECK-SS-OVERFLOW THRU 240-EXIT.
036300     MOVE WS-SS-LINE TO SMMSSRPT-REC.
036400     PERFORM 245-CHECK-SS-BUILD THRU 245-EXIT.
036500     WRITE SMMSSRPT-REC.
036600 200-EXIT.
036700     EXIT.
036800
036900 220-STRING-REMAINING-CANDIDATES.
037000     STRING X"09" "." DELIMITED BY SIZE
037100            INTO WS-SS-LINE WITH POINTER WS-SS-PTR.
037200     PERFORM 230-STRING-ONE-CANDIDATE THRU 230-EXIT.
037300 220-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700*    CoreID / SCORE / KEYS JOINED "|" / OTHERIDS - SEE REMARKS.
037800*    A BLANK OTHERIDS FIELD PRINTS AS "." RATHER THAN SPACES.
037900******************************************************************
038000 230-STRING-ONE-CANDIDATE.
038100     COMPUTE WS-SS-SCORE-ED ROUNDED =
038200             SMM-RES-CAND-SCORE (SMM-RES-CAND-IDX).
038300     MOVE SMM-RES-CAND-OTHER-IDS (SMM-RES-CAND-IDX)
038400          TO WS-SS-OTHER-IDS-WORK.
038500     IF WS-SS-OTHER-IDS-WORK = SPACES
038600         MOVE "." TO WS-SS-OTHER-IDS-WORK.
038700     STRING X"09" DELIMITED BY SIZE
038800            SMM-RES-CAND-CORE-ID (SMM-RES-CAND-IDX)
038900                                     DELIMITED BY SIZE
039000            X"09"                    DELIMITED BY SIZE
039100            WS-SS-SCORE-ED           DELIMITED BY SIZE
039200            X"09"                    DELIMITED BY SIZE
039300            SMM-RES-CAND-KEY-NAME (SMM-RES-CAND-IDX)
039400                                     DELIMITED BY SIZE
039500            "|"                      DELIMITED BY SIZE
039600            SMM-RES-CAND-KEY-DOB (SMM-RES-CAND-IDX)
039700                                     DELIMITED BY SIZE
039800            "|"                      DELIMITED BY SIZE
039900            SMM-RES-CAND-KEY-GENDER (SMM-RES-CAND-IDX)
040000                                     DELIMITED BY SIZE
040100            "|"                      DELIMITED BY SIZE
040200            SMM-RES-CAND-KEY-MRN (SMM-RES-CAND-IDX)
040300                                     DELIMITED BY SIZE
040400            X"09"                    DELIMITED BY SIZE
040500            WS-SS-OTHER-IDS-WORK     DELIMITED BY SIZE
040600            INTO WS-SS-LINE WITH POINTER WS-SS-PTR.
040700 230-EXIT.
040800     EXIT.
040900
041000******************************************************************
041100*    WS-SS-PTR IS LEFT SITTING ON THE FIRST UNUSED BYTE AFTER THE
041200*    LAST STRING ABOVE.  IF A QUERY AND ITS TOP CANDIDATES RAN
041300*    THE LINE UP CLOSE TO THE END OF WS-SS-LINE, WARN OPERATIONS
041400*    RATHER THAN LET THE ROW SILENTLY TRUNCATE.
041500******************************************************************
041600 240-CHECK-SS-OVERFLOW.
041700     MOVE "240-CHECK-SS-OVERFLOW" TO PARA-NAME.
041800     IF WS-SS-PTR > 690
041900         DISPLAY "SMRPT - SPREADSHEET LINE NEAR OVERFLOW, QUERY "
042000                 SMM-RES-QUERY-LINE-NBR
042100         DISPLAY "SMRPT - " WS-SS-DUMP-FIRST-200
042200     END-IF.
042300 240-EXIT.
042400     EXIT.
042500
042600******************************************************************
042700*    DEFENSIVE CHECK - A BLANK FIRST BYTE MEANS THE STRING CHAIN
042800*    ABOVE NEVER FIRED (E.G. A FUTURE CHANGE DROPPED THE INITIAL
042900*    MOVE 1 TO WS-SS-PTR).  CATCH IT HERE RATHER THAN SHIP A
043000*    BLANK ROW TO THE REGISTRY GROUP'S SPREADSHEET.
043100******************************************************************
043200 245-CHECK-SS-BUILD.
043300     MOVE "245-CHECK-SS-BUILD" TO PARA-NAME.
043400     IF SMMSSRPT-FIRST-CHAR = SPACE
043500         MOVE "SMRPT - BLANK SPREADSHEET LINE" TO ABEND-REASON
043600         GO TO 1000-ABEND-RTN
043700     END-IF.
043800 245-EXIT.
043900     EXIT.
044000
044100******************************************************************
044200*    PAGE-BREAK / COLUMN-HEADER PARAGRAPHS - SAME SHAPE AS EVERY
044300*    OTHER PAGINATED REPORT THIS SHOP WRITES.
044400******************************************************************
044500 600-DETAIL-PAGE-BREAK.
044600     MOVE "600-DETAIL-PAGE-BREAK" TO PARA-NAME.
044700     ADD 1 TO WS-PAGES.
044800     MOVE WS-RUN-DATE-MM TO DT-HDR-DATE-O (1:2).
044900     MOVE "/" TO DT-HDR-DATE-O (3:1).
045000     MOVE WS-RUN-DATE-DD TO DT-HDR-DATE-O (4:2).
045100     MOVE "/" TO DT-HDR-DATE-O (6:1).
045200     MOVE WS-RUN-DATE-YY TO DT-HDR-DATE-O (7:2).
045300     MOVE WS-PAGES TO DT-HDR-PAGE-O.
045400     WRITE DTRPT-REC FROM WS-DT-HDR-REC AFTER ADVANCING NEXT-PAGE.
045500     WRITE DTRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
045600     MOVE 2 TO WS-LINES.
045700 600-EXIT.
045800     EXIT.
045900
046000******************************************************************
046100*    SETTINGS BANNER - PRINTED ONCE, AT THE TOP OF PAGE 1.
046200******************************************************************
046300 610-WRITE-SETTINGS-BANNER.
046400     MOVE "610-WRITE-SETTINGS-BANNER" TO PARA-NAME.
046500     COMPUTE WS-MAX-SCORE-O ROUNDED = SMM-MAX-EDIT-SCORE-MATCH.
046600     WRITE DTRPT-REC FROM WS-SETTINGS-LINE-1 AFTER ADVANCING 2.
046700     COMPUTE WS-ONE-KEY-PEN-O ROUNDED =
046800         SMM-MISSING-ONE-KEY-PENALTY.
046900     WRITE DTRPT-REC FROM WS-SETTINGS-LINE-2 AFTER ADVANCING 1.
047000     COMPUTE WS-ADDL-KEY-PEN-O ROUNDED =
047100             SMM-MISSING-ADDL-KEY-PENALTY.
047200     WRITE DTRPT-REC FROM WS-SETTINGS-LINE-3 AFTER ADVANCING 1.
047300     MOVE SMM-NBR-TOP-MATCHES TO WS-NBR-TOP-O.
047400     WRITE DTRPT-REC FROM WS-SETTINGS-LINE-4 AFTER ADVANCING 1.
047500     IF SMM-ADD-TO-REGISTRY
047600         MOVE "YES" TO WS-ADD-MODE-O
047700     ELSE
047800         MOVE "NO " TO WS-ADD-MODE-O
047900     END-IF.
048000     WRITE DTRPT-REC FROM WS-SETTINGS-LINE-5 AFTER ADVANCING 1.
048100     IF SMM-CASE-INSENSITIVE
048200         MOVE "YES" TO WS-CASE-MODE-O
048300     ELSE
048400         MOVE "NO " TO WS-CASE-MODE-O
048500     END-IF.
048600     WRITE DTRPT-REC FROM WS-SETTINGS-LINE-6 AFTER ADVANCING 1.
048700     ADD 7 TO WS-LINES.
048800 610-EXIT.
048900     EXIT.
049000
049100******************************************************************
049200*    PER-QUERY BLOCK OF THE PAGINATED DETAIL REPORT.
049300******************************************************************
049400 700-WRITE-DETAIL-BLOCK.
049500     MOVE "700-WRITE-DETAIL-BLOCK" TO PARA-NAME.
049600     IF WS-LINES > 50
049700         PERFORM 600-DETAIL-PAGE-BREAK THRU 600-EXIT
049800     END-IF.
049900     MOVE SMM-RES-QUERY-LINE-NBR TO WS-QL-LINE-NBR-O.
050000     MOVE SMM-RES-QUERY-LAST-NAME TO WS-QL-LAST-NAME-O.
050100     MOVE SMM-RES-QUERY-FIRST-NAME TO WS-QL-FIRST-NAME-O.
050200     WRITE DTRPT-REC FROM WS-QUERY-HDR-LINE AFTER ADVANCING 2.
050300     ADD 2 TO WS-LINES.
050400
050500     IF SMM-RES-TOP-MATCH-FOUND
050600         MOVE "YES" TO WS-QD-FOUND-O
050700     ELSE
050800         MOVE "NO " TO WS-QD-FOUND-O
050900     END-IF.
051000     IF SMM-RES-NEW-CORE-ID-CREATED
051100         MOVE SMM-RES-NEW-CORE-ID TO WS-QD-NEW-CORE-ID-O
051200     ELSE
051300         MOVE SPACES TO WS-QD-NEW-CORE-ID-O
051400     END-IF.
051500     WRITE DTRPT-REC FROM WS-QUERY-DECISION-LINE
051600         AFTER ADVANCING 1.
051700     ADD 1 TO WS-LINES.
051800
051900     IF SMM-RES-HAS-TIE-WARNING
052000         MOVE SMM-RES-TIE-WARNING-TEXT TO WS-QT-TEXT-O            021401RK
052100         WRITE DTRPT-REC FROM WS-QUERY-TIE-LINE
052200             AFTER ADVANCING 1
052300         ADD 1 TO WS-LINES
052400     END-IF.
052500
052600     IF SMM-RES-NBR-CANDS > ZERO
052700         PERFORM 720-WRITE-ONE-CAND-LINE THRU 720-EXIT
052800                 VARYING SMM-RES-CAND-IDX FROM 1 BY 1
052900                 UNTIL SMM-RES-CAND-IDX > SMM-RES-NBR-CANDS
053000     END-IF.
053100
053200     IF SMM-RES-REG-UPDATE-NEEDED                                 113096JS
053300         ADD 1 TO REG-UPDATE-SUGGESTIONS-CNT
053400         MOVE SMM-RES-REG-UPDATE-CORE-ID TO WS-RU-CORE-ID-O
053500         WRITE DTRPT-REC FROM WS-REG-UPDATE-LINE
053600             AFTER ADVANCING 1
053700         ADD 1 TO WS-LINES
053800     END-IF.
053900 700-EXIT.
054000     EXIT.
054100
054200 720-WRITE-ONE-CAND-LINE.
054300     MOVE SMM-RES-CAND-IDX TO WS-CL-RANK-O.
054400     MOVE SMM-RES-CAND-CORE-ID (SMM-RES-CAND-IDX)
054500          TO WS-CL-CORE-ID-O.
054600     COMPUTE WS-CL-SCORE-O ROUNDED =
054700             SMM-RES-CAND-SCORE (SMM-RES-CAND-IDX).
054800     MOVE SMM-RES-CAND-LAST-NAME (SMM-RES-CAND-IDX)
054900          TO WS-CL-LAST-NAME-O.
055000     MOVE SMM-RES-CAND-FIRST-NAME (SMM-RES-CAND-IDX)
055100          TO WS-CL-FIRST-NAME-O.
055200     WRITE DTRPT-REC FROM WS-CAND-LINE AFTER ADVANCING 1.
055300     ADD 1 TO WS-LINES.
055400 720-EXIT.
055500     EXIT.
055600
055700 800-OPEN-FILES.
055800     MOVE "800-OPEN-FILES" TO PARA-NAME.
055900     OPEN INPUT SMMRSLT.
056000     OPEN OUTPUT SMMSSRPT, SMMDTRPT, SYSOUT.
056100 800-EXIT.
056200     EXIT.
056300
056400 850-CLOSE-FILES.
056500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056600     CLOSE SMMRSLT, SMMSSRPT, SMMDTRPT, SYSOUT.
056700 850-EXIT.
056800     EXIT.
056900
057000 900-READ-SMMRSLT.
057100     READ SMMRSLT
057200         AT END MOVE "N" TO MORE-RESULTS-SW
057300         GO TO 900-EXIT
057400     END-READ.
057500 900-EXIT.
057600     EXIT.
057700
057800******************************************************************
057900*    ONE SPREADSHEET HEADER LINE - THE COLUMN NAMES REPEAT
058000*    SMM-NBR-TOP-MATCHES TIMES, EVEN THOUGH A NO-MATCH DATA ROW
058100*    ONLY EVER FILLS SMM-NBR-TOP-MATCHES MINUS ONE OF THEM - SEE
058200*    THE REMARKS ON 200-WRITE-SPREADSHEET-LINE.
058300******************************************************************
058400 950-WRITE-SS-HEADER.
058500     MOVE "950-WRITE-SS-HEADER" TO PARA-NAME.
058600     MOVE SPACES TO WS-SS-LINE.
058700     MOVE 1 TO WS-SS-PTR.
058800     STRING "#OriginalSubject" X"09" "MatchFound" X"09"
058900            "CoreID" X"09" "Score" X"09" "RegistrySubject"
059000            X"09" "OtherIDs" DELIMITED BY SIZE
059100            INTO WS-SS-LINE WITH POINTER WS-SS-PTR.
059200     PERFORM 955-STRING-ONE-HEADER-GROUP THRU 955-EXIT
059300             VARYING SMM-RES-CAND-IDX FROM 1 BY 1
059400             UNTIL SMM-RES-CAND-IDX > SMM-NBR-TOP-MATCHES.
059500     MOVE WS-SS-LINE TO SMMSSRPT-REC.
059600     WRITE SMMSSRPT-REC.
059700 950-EXIT.
059800     EXIT.
059900
060000 955-STRING-ONE-HEADER-GROUP.
060100     STRING X"09" "NextBestMatch" X"09" "CoreID" X"09" "Score"
060200            X"09" "RegistrySubject" X"09" "OtherIDs"
060300            DELIMITED BY SIZE
060400            INTO WS-SS-LINE WITH POINTER WS-SS-PTR.
060500 955-EXIT.
060600     EXIT.
060700
060800 999-CLEANUP.
060900     MOVE "999-CLEANUP" TO PARA-NAME.
061000     IF REG-UPDATE-SUGGESTIONS-CNT = ZERO
061100         WRITE DTRPT-REC FROM WS-REG-UPDATE-NONE-LINE
061200             AFTER ADVANCING 2
061300     END-IF.
061400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061500     DISPLAY "SMRPT - RESULTS READ           : " RESULTS-READ.
061600     DISPLAY "SMRPT - TOP MATCHES FOUND      : "
061700             TOP-MATCHES-FOUND.
061800     DISPLAY "SMRPT - NEW COREIDS REPORTED   : "
061900             NEW-CORE-IDS-REPORTED.
062000     DISPLAY "SMRPT - KEY-UPDATE SUGGESTIONS : "
062100             REG-UPDATE-SUGGESTIONS-CNT.
062200     DISPLAY "******** END JOB SMRPT ********".
062300 999-EXIT.
062400     EXIT.
062500
062600 1000-ABEND-RTN.
062700     MOVE "1000-ABEND-RTN" TO PARA-NAME.
062800     WRITE SYSOUT-REC FROM ABEND-REC.
062900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063000     DISPLAY "*** ABNORMAL END OF JOB - SMRPT ***" UPON CONSOLE.
063100     DIVIDE ZERO-VAL INTO ONE-VAL.
