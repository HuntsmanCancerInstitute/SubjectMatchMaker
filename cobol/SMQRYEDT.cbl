000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMQRYEDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/15/88.
000600 DATE-COMPILED. 02/15/88.
000700 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE SUBJECT MATCH MAKER QUERY FILE -
001300*          THE SUBJECTS THE REGISTRY GROUP WANTS MATCHED AGAINST
001400*          THE REGISTRY, OR (SEE BELOW) A LIST OF COREIDS TO LOOK
001500*          UP.
001600*
001700*          IF EVERY DATA LINE IN THE QUERY FILE CARRIES ONLY ONE
001800*          FIELD, THE WHOLE FILE IS TREATED AS A COREID LOOKUP
001900*          LIST RATHER THAN A SET OF SUBJECTS TO MATCH - SMMATCH
002000*          DOES NOT RUN THIS CYCLE AND SMIDLKUP RUNS INSTEAD.  THE
002100*          MODE IS DECIDED UP FRONT FROM A FULL PASS OVER EVERY
002200*          DATA LINE (SEE 140-SCAN-FOR-RUN-MODE) AND WRITTEN AS
002300*          RECORD 1 OF SMQRYOUT SO EVERY LATER STEP CAN READ IT
002350*          WITHOUT RE-SNIFFING THE FILE.
002400*
002500*          UNLIKE THE REGISTRY, A QUERY SUBJECT THAT HAS NO COREID
002600*          ON THE WAY IN IS LEFT WITHOUT ONE - SMQRYEDT NEVER
002700*          CALLS CIDGEN TO GENERATE.  SMMATCH GENERATES ONE LATER
002800*          ONLY IF THE QUERY FINDS NO MATCH AND THE RUN IS SET TO
002900*          ADD QUERY SUBJECTS TO THE REGISTRY.
003000*
003100******************************************************************
003200*  CHANGE LOG
003300*  --------------------------------------------------------------
003400*  DATE     BY   TICKET     DESCRIPTION
003500*  -------- ---- ---------- -------------------------------------
003600*  02/15/88 JDS  INCEPT     ORIGINAL PROGRAM - QUERY-SIDE
003700*                           COMPANION TO SMREGEDT FOR THE MATCH
003800*                           MAKER JOB
003900*                           STREAM.
004000*  06/22/09 JDS  RM-0431    ADDED THE SINGLE-FIELD-LINE SNIFF SO
004100*                           THE REGISTRY GROUP CAN SUBMIT A PLAIN
004200*                           COREID LIST WITHOUT A SEPARATE JOB.
004300*  03/15/11 TGD  RM-0498    QUERY COREID (WHEN SUPPLIED) IS NOW
004400*                           VALIDATED THE SAME AS A REGISTRY
004500*                           COREID - A HAND-TYPED QUERY LIST HAD
004600*                           ONE THAT DID NOT FIT THE PATTERN.
004700*  09/14/98 RPK  Y2K-0033   Y2K REVIEW - DOB-YEAR IS ALREADY A
004800*                           4-DIGIT FIELD, NO CHANGE REQUIRED.
004900*  05/11/11 MTK  RM-0512    RECOMPILED UNDER THE REGISTRY GROUP'S
005000*                           CURRENT JCL PROCS.  NO LOGIC CHANGE.
005010*  06/02/13 RPK  RM-0571    GENDER "." PLACEHOLDER NOW CONVERTS TO
005020*                           SPACE LIKE THE OTHER THREE FIELDS - A
005030*                           BLANK GENDER WAS ABENDING THE WHOLE
005040*                           LOAD INSTEAD OF LOADING AS MISSING.
005100******************************************************************
005200
005300         INPUT FILE              -   REGISTRY.QRYIN
005400
005500         NORMALIZED QUERY FILE    -   REGISTRY.QRYOUT
005600
005700         DUMP FILE               -   SYSOUT
005800
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT QRYIN
007100     ASSIGN TO UT-S-QRYIN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS QRYIN-STATUS.
007400
007500     SELECT QRYOUT
007600     ASSIGN TO UT-S-QRYOUT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS QRYOUT-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 140 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(140).
008900
009000****** ONE TAB-DELIMITED LINE PER QUERY SUBJECT, OR (LOOKUP MODE)
009100****** ONE BARE COREID PER LINE.  LINES STARTING WITH "#" OR LEFT
009200****** BLANK ARE DOCUMENTATION AND ARE SKIPPED.
009300 FD  QRYIN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 300 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS QRYIN-REC.
009900 01  QRYIN-REC                   PIC X(300).
010000
010100****** RECORD 1 IS THE RUN-MODE RECORD (SEE SMMSUBJ SMM-MODE-REC).
010200****** EVERY RECORD AFTER THAT IS EITHER A NORMALIZED QUERY
010300****** SUBJECT (MATCH MODE) OR A VALIDATED COREID (LOOKUP MODE).
010400 FD  QRYOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 300 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS QRYOUT-REC.
011000 01  QRYOUT-REC.
011100     COPY SMMQOUT.
011200
011300 WORKING-STORAGE SECTION.
011400 01  FILE-STATUS-CODES.
011500     05  QRYIN-STATUS             PIC X(2).
011600     05  QRYOUT-STATUS            PIC X(2).
011700
011800 COPY SMMSUBJ.
011900 COPY SMMPARM.
012000
012100 01  WS-CIDGEN-FIELDS.
012200     05  WS-CIDGEN-FUNC          PIC X(01).
012300     05  WS-CIDGEN-VALID-SW      PIC X(01).
012400         88  WS-CIDGEN-IS-VALID      VALUE "Y".
012500
012600 01  WS-MRN-FIELDS.
012700     05  WS-MRN-IDX              PIC S9(4) COMP.
012800     05  WS-MRN-WORK             PIC X(20).
012900
013000 01  WS-DOB-KEY-FIELDS.
013100     05  WS-DOB-MONTH-ED         PIC Z9.
013200     05  WS-DOB-DAY-ED           PIC Z9.
013300     05  WS-DOB-YEAR-ED          PIC 9(4).
013400     05  WS-DOB-MONTH-TXT        PIC X(02) VALUE SPACES.
013500     05  WS-DOB-DAY-TXT          PIC X(02) VALUE SPACES.
013600
013700 01  WS-LINE-NBR-ED              PIC 9(6).
013800 01  WS-KEYLEN-BUFFER            PIC X(60) VALUE SPACES.
013900
014000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014100     05  RECORDS-READ            PIC 9(7) COMP VALUE ZERO.
014200     05  RECORDS-WRITTEN         PIC 9(7) COMP VALUE ZERO.
014300     05  WS-LINE-NBR             PIC 9(6) COMP VALUE ZERO.
014400
014500 01  FLAGS-AND-SWITCHES.
014600     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014700         88  NO-MORE-DATA            VALUE "N".
015000
015100 COPY ABENDREC.
015200
015300 PROCEDURE DIVISION.
015400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015500     PERFORM 100-MAINLINE THRU 100-EXIT
015600             UNTIL NO-MORE-DATA.
015700     PERFORM 999-CLEANUP THRU 999-EXIT.
015800     MOVE +0 TO RETURN-CODE.
015900     GOBACK.
016000
016100 000-HOUSEKEEPING.
016200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016300     DISPLAY "******** BEGIN JOB SMQRYEDT ********".
016400     ACCEPT SMM-RUN-DATE FROM DATE.
016500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016550     OPEN INPUT QRYIN.
016570     PERFORM 140-SCAN-FOR-RUN-MODE THRU 140-EXIT.                 062513TD
016600     CLOSE QRYIN.
016610     OPEN INPUT QRYIN.
016700     OPEN OUTPUT QRYOUT, SYSOUT.
016750     WRITE QRYOUT-REC FROM SMM-MODE-REC.
016800     PERFORM 900-READ-QRYIN THRU 900-EXIT.
016900     IF NO-MORE-DATA
017000         MOVE "EMPTY QUERY FILE" TO ABEND-REASON
017100         GO TO 1000-ABEND-RTN.
017200 000-EXIT.
017300     EXIT.
017400
017500 100-MAINLINE.
017600     MOVE "100-MAINLINE" TO PARA-NAME.
017700     ADD 1 TO WS-LINE-NBR.
017800     IF QRYIN-REC NOT = SPACES
017900        AND QRYIN-REC (1:1) NOT = "#"
018300         IF SMM-MODE-REC-IS-LOOKUP
018400             PERFORM 500-PROCESS-LOOKUP-LINE THRU 500-EXIT
018500         ELSE
018600             PERFORM 200-PARSE-LINE           THRU 200-EXIT
018700             PERFORM 210-VALIDATE-FIELDS       THRU 210-EXIT
018800             PERFORM 300-BUILD-KEYS            THRU 300-EXIT
018900             PERFORM 600-WRITE-QUERY-LINE       THRU 600-EXIT
019000         END-IF
019100     END-IF.
019200     PERFORM 900-READ-QRYIN THRU 900-EXIT.
019300 100-EXIT.
019400     EXIT.
019500
019600*--------------------------------------------------------------
019610*    06/25/13 - SPR-0583 - THE RUN MODE USED TO BE DECIDED FROM
019620*    THE FIRST DATA LINE ONLY, ON THE THEORY THAT A MIXED FILE
019630*    NEVER HAPPENS.  IT HAPPENED - A HAND-EDITED QUERY FILE HAD
019640*    A STRAY BARE COREID AHEAD OF THE REAL MATCH LINES AND THE
019650*    WHOLE RUN WAS MISCLASSIFIED AS A LOOKUP.  140-SCAN-FOR-RUN-
019660*    MODE NOW MAKES A FULL PASS OVER QRYIN BEFORE ANY OUTPUT IS
019670*    WRITTEN - LOOKUP MODE ONLY STANDS IF *EVERY* DATA LINE HAS
019680*    EXACTLY ONE FIELD.  QRYIN IS THEN CLOSED AND RE-OPENED SO
019690*    100-MAINLINE CAN READ IT AGAIN FROM THE TOP.
019700*--------------------------------------------------------------
020200 140-SCAN-FOR-RUN-MODE.
020300     MOVE "140-SCAN-FOR-RUN-MODE" TO PARA-NAME.
020310     SET SMM-MODE-REC-IS-LOOKUP TO TRUE.
020320     PERFORM 145-SCAN-ONE-QRYIN-LINE THRU 145-EXIT
020330             UNTIL NO-MORE-DATA.
020340     MOVE "Y" TO MORE-DATA-SW.
021500 140-EXIT.
021510     EXIT.
021520
021530 145-SCAN-ONE-QRYIN-LINE.
021540     READ QRYIN
021550         AT END MOVE "N" TO MORE-DATA-SW
021560         GO TO 145-EXIT
021570     END-READ.
021580     IF QRYIN-REC NOT = SPACES
021590        AND QRYIN-REC (1:1) NOT = "#"
021600         INITIALIZE SMM-RAW-FIELD-TABLE, SMM-RAW-FIELD-COUNT
021610         UNSTRING QRYIN-REC DELIMITED BY X"09"
021620             INTO SMM-RAW-FIELD (1), SMM-RAW-FIELD (2)
021630             TALLYING IN SMM-RAW-FIELD-COUNT
021640         END-UNSTRING
021650         IF SMM-RAW-FIELD-COUNT NOT = 1
021660             SET SMM-MODE-REC-IS-MATCH TO TRUE
021670         END-IF
021680     END-IF.
021690 145-EXIT.
021700     EXIT.
021800
021900 200-PARSE-LINE.
022000     MOVE "200-PARSE-LINE" TO PARA-NAME.
022100     INITIALIZE SMM-RAW-FIELD-TABLE, SMM-RAW-FIELD-COUNT.
022200     UNSTRING QRYIN-REC DELIMITED BY X"09"
022300         INTO SMM-RAW-FIELD (1), SMM-RAW-FIELD (2),
022400              SMM-RAW-FIELD (3), SMM-RAW-FIELD (4),
022500              SMM-RAW-FIELD (5), SMM-RAW-FIELD (6),
022600              SMM-RAW-FIELD (7), SMM-RAW-FIELD (8),
022700              SMM-RAW-FIELD (9)
022800         TALLYING IN SMM-RAW-FIELD-COUNT
022900     END-UNSTRING.
023000     IF SMM-RAW-FIELD-COUNT < 7
023100         MOVE "QUERY LINE HAS FEWER THAN 7 FIELDS" TO
023200              ABEND-REASON
023300         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
023400         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
023500         GO TO 1000-ABEND-RTN.
023600     INITIALIZE SMM-SUBJECT-REC.
023700     MOVE SMM-RAW-FIELD (1) TO SMM-LAST-NAME.
023800     MOVE SMM-RAW-FIELD (2) TO SMM-FIRST-NAME.
023900     IF SMM-RAW-FIELD (3) IS NUMERIC
024000         MOVE SMM-RAW-FIELD (3) TO SMM-DOB-MONTH.
024100     IF SMM-RAW-FIELD (4) IS NUMERIC
024200         MOVE SMM-RAW-FIELD (4) TO SMM-DOB-DAY.
024300     IF SMM-RAW-FIELD (5) IS NUMERIC
024400         MOVE SMM-RAW-FIELD (5) TO SMM-DOB-YEAR.
024500     MOVE SMM-RAW-FIELD (6) TO SMM-GENDER.
024600     MOVE SMM-RAW-FIELD (7) TO SMM-MRN.
024700     IF SMM-RAW-FIELD-COUNT >= 8
024800         MOVE SMM-RAW-FIELD (8) TO SMM-CORE-ID.
024900     IF SMM-RAW-FIELD-COUNT >= 9
025000         MOVE SMM-RAW-FIELD (9) TO SMM-OTHER-IDS.
025100     MOVE WS-LINE-NBR TO SMM-LINE-NBR.
025200 200-EXIT.
025300     EXIT.
025400
025500 210-VALIDATE-FIELDS.
025600     MOVE "210-VALIDATE-FIELDS" TO PARA-NAME.
025700     IF SMM-LAST-NAME = "."
025800         MOVE SPACES TO SMM-LAST-NAME.
025900     IF SMM-FIRST-NAME = "."
026000         MOVE SPACES TO SMM-FIRST-NAME.
026100     IF SMM-MRN = "."
026200         MOVE SPACES TO SMM-MRN.
026300     IF SMM-OTHER-IDS = "."
026400         MOVE SPACES TO SMM-OTHER-IDS.
026450     IF SMM-GENDER = "."                                          060213RK
026480         MOVE SPACE TO SMM-GENDER.
026500
026600     IF NOT SMM-DOB-MONTH-MISSING
026700        AND (SMM-DOB-MONTH < 1 OR SMM-DOB-MONTH > 12)
026800         MOVE "INVALID DOB MONTH ON QUERY LINE" TO ABEND-REASON
026900         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
027000         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
027100         GO TO 1000-ABEND-RTN.
027200
027300     IF NOT SMM-DOB-DAY-MISSING
027400        AND (SMM-DOB-DAY < 1 OR SMM-DOB-DAY > 31)
027500         MOVE "INVALID DOB DAY ON QUERY LINE" TO ABEND-REASON
027600         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
027700         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
027800         GO TO 1000-ABEND-RTN.
027900
028000     IF NOT SMM-DOB-YEAR-MISSING
028100        AND (SMM-DOB-YEAR < 1900 OR SMM-DOB-YEAR > 2050)
028200         MOVE "INVALID DOB YEAR ON QUERY LINE" TO ABEND-REASON
028300         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
028400         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
028500         GO TO 1000-ABEND-RTN.
028600
028700     IF NOT SMM-GENDER-VALID
028800         MOVE "INVALID GENDER ON QUERY LINE" TO ABEND-REASON
028900         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
029000         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
029100         GO TO 1000-ABEND-RTN.
029200
029300     PERFORM 420-STRIP-MRN-ZEROS THRU 420-EXIT.
029400
029500     IF SMM-CORE-ID NOT = SPACES
029600         MOVE "V" TO WS-CIDGEN-FUNC
029700         CALL "CIDGEN" USING WS-CIDGEN-FUNC, SMM-CORE-ID,         031511TD
029800                             WS-CIDGEN-VALID-SW
029900         IF NOT WS-CIDGEN-IS-VALID
030000             MOVE "INVALID COREID ON QUERY LINE" TO ABEND-REASON
030100             MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
030200             MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
030300             GO TO 1000-ABEND-RTN
030400         END-IF
030500     END-IF.
030600 210-EXIT.
030700     EXIT.
030800
030900 300-BUILD-KEYS.
031000     MOVE "300-BUILD-KEYS" TO PARA-NAME.
031100     MOVE SPACES TO SMM-COMPARISON-KEYS.
031200     STRING SMM-LAST-NAME DELIMITED BY SIZE
031300            SMM-FIRST-NAME DELIMITED BY SIZE
031400            INTO SMM-KEY-NAME.
031500     IF SMM-CASE-INSENSITIVE
031600         INSPECT SMM-KEY-NAME CONVERTING
031700                 "abcdefghijklmnopqrstuvwxyz" TO
031800                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031900     CALL "STRLEN" USING SMM-KEY-NAME, SMM-KEY-NAME-LEN.
032000
032100     IF NOT SMM-DOB-MONTH-MISSING
032200        AND NOT SMM-DOB-DAY-MISSING
032300        AND NOT SMM-DOB-YEAR-MISSING
032400         PERFORM 320-BUILD-DOB-KEY THRU 320-EXIT.
032500     MOVE SPACES TO WS-KEYLEN-BUFFER.
032600     MOVE SMM-KEY-DOB TO WS-KEYLEN-BUFFER.
032700     CALL "STRLEN" USING WS-KEYLEN-BUFFER, SMM-KEY-DOB-LEN.
032800
032900     MOVE SMM-GENDER TO SMM-KEY-GENDER.
033000     MOVE SPACES TO WS-KEYLEN-BUFFER.
033100     MOVE SMM-KEY-GENDER TO WS-KEYLEN-BUFFER.
033200     CALL "STRLEN" USING WS-KEYLEN-BUFFER, SMM-KEY-GENDER-LEN.
033300
033400     MOVE SMM-MRN TO SMM-KEY-MRN.
033500     MOVE SPACES TO WS-KEYLEN-BUFFER.
033600     MOVE SMM-KEY-MRN TO WS-KEYLEN-BUFFER.
033700     CALL "STRLEN" USING WS-KEYLEN-BUFFER, SMM-KEY-MRN-LEN.
033800 300-EXIT.
033900     EXIT.
034000
034100*--------------------------------------------------------------
034200*    KEY-DOB IS "M/D/YYYY" WITH NO ZERO PADDING ON MONTH OR DAY.
034300*--------------------------------------------------------------
034400 320-BUILD-DOB-KEY.
034500     MOVE SMM-DOB-MONTH TO WS-DOB-MONTH-ED.
034600     MOVE SMM-DOB-DAY   TO WS-DOB-DAY-ED.
034700     MOVE SMM-DOB-YEAR  TO WS-DOB-YEAR-ED.
034800     MOVE SPACES TO WS-DOB-MONTH-TXT, WS-DOB-DAY-TXT.
034900     IF WS-DOB-MONTH-ED (1:1) = SPACE
035000         MOVE WS-DOB-MONTH-ED (2:1) TO WS-DOB-MONTH-TXT (1:1)
035100     ELSE
035200         MOVE WS-DOB-MONTH-ED TO WS-DOB-MONTH-TXT
035300     END-IF.
035400     IF WS-DOB-DAY-ED (1:1) = SPACE
035500         MOVE WS-DOB-DAY-ED (2:1) TO WS-DOB-DAY-TXT (1:1)
035600     ELSE
035700         MOVE WS-DOB-DAY-ED TO WS-DOB-DAY-TXT
035800     END-IF.
035900     STRING WS-DOB-MONTH-TXT DELIMITED BY SPACE
036000            "/"              DELIMITED BY SIZE
036100            WS-DOB-DAY-TXT    DELIMITED BY SPACE
036200            "/"              DELIMITED BY SIZE
036300            WS-DOB-YEAR-ED    DELIMITED BY SIZE
036400            INTO SMM-KEY-DOB.
036500 320-EXIT.
036600     EXIT.
036700
036800 420-STRIP-MRN-ZEROS.
036900     IF SMM-MRN NOT = SPACES
037000         PERFORM 421-SCAN-MRN THRU 421-EXIT
037100                 VARYING WS-MRN-IDX FROM 1 BY 1
037200                 UNTIL WS-MRN-IDX > 20
037300                    OR SMM-MRN (WS-MRN-IDX:1) NOT = "0"
037400         IF WS-MRN-IDX > 20
037500             MOVE "0" TO SMM-MRN
037600         ELSE
037700             IF WS-MRN-IDX > 1
037800                 MOVE SPACES TO WS-MRN-WORK
037900                 MOVE SMM-MRN (WS-MRN-IDX:21 - WS-MRN-IDX)
038000                      TO WS-MRN-WORK
038100                 MOVE WS-MRN-WORK TO SMM-MRN
038200             END-IF
038300         END-IF
038400     END-IF.
038500 420-EXIT.
038600     EXIT.
038700
038800 421-SCAN-MRN.
038900     CONTINUE.
039000 421-EXIT.
039100     EXIT.
039200
039300*--------------------------------------------------------------
039400*    LOOKUP MODE - THE WHOLE LINE IS JUST A COREID.  VALIDATE IT
039500*    AGAINST THE COREID PATTERN - A BAD ONE IS A FATAL ERROR SO
039600*    THE OPERATOR CAN FIX THE LOOKUP LIST AND RESUBMIT.
039700*--------------------------------------------------------------
039800 500-PROCESS-LOOKUP-LINE.
039900     MOVE "500-PROCESS-LOOKUP-LINE" TO PARA-NAME.
040000     MOVE SPACES TO SMM-CORE-ID.
040100     MOVE QRYIN-REC (1:8) TO SMM-CORE-ID.
040200     MOVE "V" TO WS-CIDGEN-FUNC.
040300     CALL "CIDGEN" USING WS-CIDGEN-FUNC, SMM-CORE-ID,
040400                         WS-CIDGEN-VALID-SW.
040500     IF NOT WS-CIDGEN-IS-VALID
040600         MOVE "INVALID COREID ON LOOKUP LINE" TO ABEND-REASON
040700         MOVE WS-LINE-NBR TO WS-LINE-NBR-ED
040800         MOVE WS-LINE-NBR-ED TO ACTUAL-VAL
040900         GO TO 1000-ABEND-RTN.
041000     MOVE SPACES TO QRYOUT-REC.
041100     MOVE WS-LINE-NBR TO SMM-QV-LINE-NBR.
041200     MOVE SMM-CORE-ID TO SMM-QV-CORE-ID.
041300     WRITE QRYOUT-REC.
041400     ADD 1 TO RECORDS-WRITTEN.
041500 500-EXIT.
041600     EXIT.
041700
041800 600-WRITE-QUERY-LINE.
041900     MOVE "600-WRITE-QUERY-LINE" TO PARA-NAME.
042000     MOVE SPACES TO QRYOUT-REC.
042100     MOVE SMM-LINE-NBR    TO SMM-QV-LINE-NBR.
042200     MOVE SMM-CORE-ID     TO SMM-QV-CORE-ID.
042300     MOVE SMM-LAST-NAME   TO SMM-QV-LAST-NAME.
042400     MOVE SMM-FIRST-NAME  TO SMM-QV-FIRST-NAME.
042500     MOVE SMM-DOB-MONTH   TO SMM-QV-DOB-MONTH.
042600     MOVE SMM-DOB-DAY     TO SMM-QV-DOB-DAY.
042700     MOVE SMM-DOB-YEAR    TO SMM-QV-DOB-YEAR.
042800     MOVE SMM-GENDER      TO SMM-QV-GENDER.
042900     MOVE SMM-MRN         TO SMM-QV-MRN.
043000     MOVE SMM-OTHER-IDS   TO SMM-QV-OTHER-IDS.
043100     MOVE SMM-KEY-NAME    TO SMM-QV-KEY-NAME.
043200     MOVE SMM-KEY-DOB     TO SMM-QV-KEY-DOB.
043300     MOVE SMM-KEY-GENDER  TO SMM-QV-KEY-GENDER.
043400     MOVE SMM-KEY-MRN     TO SMM-QV-KEY-MRN.
043500     WRITE QRYOUT-REC.
043600     ADD 1 TO RECORDS-WRITTEN.
043700 600-EXIT.
043800     EXIT.
043900
044000 850-CLOSE-FILES.
044100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
044200     CLOSE QRYIN, QRYOUT, SYSOUT.
044300 850-EXIT.
044400     EXIT.
044500
044600 900-READ-QRYIN.
044700     READ QRYIN
044800         AT END MOVE "N" TO MORE-DATA-SW
044900         GO TO 900-EXIT
045000     END-READ.
045100     ADD 1 TO RECORDS-READ.
045200 900-EXIT.
045300     EXIT.
045400
045500 999-CLEANUP.
045600     MOVE "999-CLEANUP" TO PARA-NAME.
045700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045800     DISPLAY "** QUERY LINES READ **".
045900     DISPLAY RECORDS-READ.
046000     DISPLAY "** QUERY RECORDS WRITTEN **".
046100     DISPLAY RECORDS-WRITTEN.
046200     IF SMM-MODE-REC-IS-LOOKUP
046300         DISPLAY "** RUN MODE: COREID LOOKUP **"
046400     ELSE
046500         DISPLAY "** RUN MODE: MATCH **"
046600     END-IF.
046700     DISPLAY "******** NORMAL END OF JOB SMQRYEDT ********".
046800 999-EXIT.
046900     EXIT.
047000
047100 1000-ABEND-RTN.
047200     MOVE "1000-ABEND-RTN" TO PARA-NAME.
047300     WRITE SYSOUT-REC FROM ABEND-REC.
047400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047500     DISPLAY "*** ABNORMAL END OF JOB - SMQRYEDT ***"
047600         UPON CONSOLE.
047700     DIVIDE ZERO-VAL INTO ONE-VAL.
