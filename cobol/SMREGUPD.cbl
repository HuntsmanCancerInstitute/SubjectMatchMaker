000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMREGUPD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/02/87.
000600 DATE-COMPILED. 07/02/87.
000700 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          LAST STEP OF THE MATCH-MODE JOB STREAM.  COPIES THE
001300*          VALIDATED REGISTRY FORWARD UNCHANGED, THEN APPENDS ONE
001400*          LINE FOR EACH QUERY SMMATCH GAVE A BRAND NEW COREID -
001500*          ONLY THE FIRST QUERY PER NEW COREID IS APPENDED, SINCE
001600*          700-RECONCILE-QUERIES IN SMMATCH MAY HAVE GIVEN SEVERAL
001700*          QUERIES THE SAME NEW ID.  THE RESULT IS THE REGISTRY
001800*          FILE THE REGISTRY GROUP SUBMITS NEXT CYCLE.
001900*
002000*          ALSO RELEASES THE REGISTRY LOCK MARKER SMREGEDT WRITES
002100*          AT THE START OF THE CYCLE - SEE 860-RELEASE-LOCK.
002200*
002300*          THIS PROGRAM DOES NOT RUN WHEN SMMATCH DECIDED NOT TO
002400*          ADD ANY SUBJECTS TO THE REGISTRY - THE JCL SKIPS THIS
002500*          STEP ON THAT CONDITION CODE.
002600*
002700******************************************************************
002800*  CHANGE LOG
002900*  --------------------------------------------------------------
003000*  DATE     BY   TICKET     DESCRIPTION
003100*  -------- ---- ---------- -------------------------------------
003200*  07/02/87 JDS  INCEPT     ORIGINAL PROGRAM FOR THE REGISTRY
003300*                           GROUP'S END-OF-CYCLE REGISTRY REBUILD.
003400*  02/18/92 JDS  RM-0194    ADDED THE DEDUP TABLE - TWO QUERIES
003500*                           RECONCILED TO THE SAME NEW COREID WERE
003600*                           BOTH GETTING APPENDED, DOUBLING THE
003700*                           REGISTRY ENTRY.
003800*  09/02/98 RPK  Y2K-0033   Y2K REVIEW - WS-RUN-DATE-RAW IS
003900*                         DISPLAY ONLY ON THE SYSOUT BANNER, NOT
004000*                           COMPARED OR ARITHMETIC.  NO CHANGE
004100*                           REQUIRED.
004200*  03/04/01 RPK  RM-0349    ADDED 860-RELEASE-LOCK TO MATCH THE
004300*                           LOCK MARKER SMREGEDT STARTED WRITING
004400*                           THIS CYCLE - SEE SMREGEDT RM-0349.
004500*  05/11/11 MTK  RM-0512    RECOMPILED UNDER THE REGISTRY GROUP'S
004600*                           CURRENT JCL PROCS.  NO LOGIC CHANGE.
004700******************************************************************
004800
004900         VALIDATED REGISTRY IN   -   REGISTRY.REGVAL
005000
005100         SCORED RESULTS IN       -   REGISTRY.SMMRSLT
005200
005300         FINAL REGISTRY OUT      -   REGISTRY.REGFINAL
005400
005500         LOCK MARKER             -   REGISTRY.SMMLOCK
005600
005700         DUMP FILE               -   SYSOUT
005800
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT REGVAL
007100     ASSIGN TO UT-S-REGVAL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS REGVAL-STATUS.
007400
007500     SELECT SMMRSLT
007600     ASSIGN TO UT-S-SMMRSLT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS SMMRSLT-STATUS.
007900
008000     SELECT REGFINAL
008100     ASSIGN TO UT-S-REGFINAL
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS REGFINAL-STATUS.
008400
008500     SELECT SMMLOCK
008600     ASSIGN TO UT-S-SMMLOCK
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS LOCK-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 140 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC                      PIC X(140).
009900
010000****** ONE FIXED-FORMAT RECORD PER VALIDATED REGISTRY SUBJECT -
010100****** SEE SMMRVAL FOR THE FIELD LIST.
010200 FD  REGVAL
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 248 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS REGVAL-REC.
010800 01  REGVAL-REC.
010900     COPY SMMRVAL.
011000
011100****** ONE SCORED RESULT PER QUERY, WRITTEN BY SMMATCH - SEE
011200****** SMMRSLT FOR THE FIELD LIST.
011300 FD  SMMRSLT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SMM-RESULT-REC.
011800     COPY SMMRSLT.
011900
012000****** HEADER LINE PLUS ONE 9-COLUMN TAB-DELIMITED LINE PER
012100****** REGISTRY SUBJECT, SAME LAYOUT SMREGEDT WRITES TO REGOUT -
012200****** THIS IS THE FILE THE REGISTRY GROUP SUBMITS NEXT CYCLE.
012300 FD  REGFINAL
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 300 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS REGFINAL-REC.
012900 01  REGFINAL-REC                     PIC X(300).
013000
013100****** EMPTY MARKER FILE - SMREGEDT WROTE THIS AT THE START OF
013200****** THE CYCLE.  THE JCL STEP DEFINES IT DISP=(OLD,DELETE), SO
013300****** 860-RELEASE-LOCK SCRATCHES IT BY OPENING AND CLOSING IT.
013400 FD  SMMLOCK
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 1 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS SMMLOCK-REC.
014000 01  SMMLOCK-REC                      PIC X(01).
014100
014200 WORKING-STORAGE SECTION.
014300 01  FILE-STATUS-CODES.
014400     05  REGVAL-STATUS                PIC X(2).
014500     05  SMMRSLT-STATUS               PIC X(2).
014600     05  REGFINAL-STATUS              PIC X(2).
014700     05  LOCK-STATUS                  PIC X(2).
014800
014900 01  WS-HEADER-LINE              PIC X(80) VALUE
015000     "LastName	FirstName	DobMonth	DobDay	DobYear	Gender	Mrn	CoreId
015100-    "	OtherIds".
015200
015300******************************************************************
015400*    DEDUP TABLE - ONLY THE FIRST QUERY PER NEW COREID IS
015500*    APPENDED TO THE FINAL REGISTRY.  1000 ENTRIES MATCHES
015600*    SMMATCH'S OWN WORKING QUERY TABLE SIZE.
015700******************************************************************
015800 01  WS-SEEN-TABLE-COUNT              PIC 9(04) COMP VALUE ZERO.
015900 01  WS-SEEN-CORE-ID-TABLE.
016000     05  WS-SEEN-ENTRY OCCURS 1000 TIMES
016100                       INDEXED BY WS-SEEN-IDX.
016200         10  WS-SEEN-CORE-ID          PIC X(08).
016300         10  WS-SEEN-CORE-ID-R REDEFINES WS-SEEN-CORE-ID.
016400             15  WS-SEEN-PREFIX       PIC X(04).
016500             15  WS-SEEN-SUFFIX       PIC X(04).
016600 01  WS-SEEN-TABLE-DUMP REDEFINES WS-SEEN-CORE-ID-TABLE.
016700     05  FILLER                       PIC X(8000).
016800
016900 01  WS-DEDUP-WORK.                                               021892JS
017000     05  WS-DEDUP-FOUND-SW            PIC X(01) VALUE "N".
017100         88  WS-DEDUP-ALREADY-SEEN        VALUE "Y".
017200
017300 01  WS-RUN-DATE-RAW                  PIC 9(06).
017400 01  WS-RUN-DATE-DISPLAY-R REDEFINES WS-RUN-DATE-RAW.
017500     05  WS-RUN-DATE-YY               PIC 9(02).
017600     05  WS-RUN-DATE-MM               PIC 9(02).
017700     05  WS-RUN-DATE-DD               PIC 9(02).
017800
017900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018000     05  REGISTRY-RECORDS-COPIED      PIC 9(6) COMP VALUE ZERO.
018100     05  RESULTS-READ                 PIC 9(6) COMP VALUE ZERO.
018200     05  SUBJECTS-APPENDED            PIC 9(6) COMP VALUE ZERO.
018300     05  SUBJECTS-SKIPPED-DUP         PIC 9(6) COMP VALUE ZERO.
018400
018500 01  FLAGS-AND-SWITCHES.
018600     05  MORE-REGISTRY-SW             PIC X(01) VALUE "Y".
018700         88  NO-MORE-REGISTRY             VALUE "N".
018800     05  MORE-RESULTS-SW              PIC X(01) VALUE "Y".
018900         88  NO-MORE-RESULTS              VALUE "N".
019000
019100 COPY ABENDREC.
019200
019300 PROCEDURE DIVISION.
019400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019500     PERFORM 100-COPY-REGISTRY-FORWARD THRU 100-EXIT
019600             UNTIL NO-MORE-REGISTRY.
019700     PERFORM 300-APPEND-NEW-SUBJECTS THRU 300-EXIT
019800             UNTIL NO-MORE-RESULTS.
019900     PERFORM 999-CLEANUP THRU 999-EXIT.
020000     MOVE +0 TO RETURN-CODE.
020100     GOBACK.
020200
020300 000-HOUSEKEEPING.
020400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020500     DISPLAY "******** BEGIN JOB SMREGUPD ********".
020600     ACCEPT WS-RUN-DATE-RAW FROM DATE.
020700     DISPLAY "SMREGUPD - RUN DATE : " WS-RUN-DATE-MM "/"
020800             WS-RUN-DATE-DD "/" WS-RUN-DATE-YY.
020900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021000     MOVE WS-HEADER-LINE TO REGFINAL-REC.
021100     WRITE REGFINAL-REC.
021200     PERFORM 900-READ-REGVAL THRU 900-EXIT.
021300     PERFORM 910-READ-SMMRSLT THRU 910-EXIT.
021400 000-EXIT.
021500     EXIT.
021600
021700******************************************************************
021800*    THE VALIDATED REGISTRY GOES FORWARD UNCHANGED, IN THE SAME
021900*    ORDER IT WAS READ.
022000******************************************************************
022100 100-COPY-REGISTRY-FORWARD.
022200     MOVE "100-COPY-REGISTRY-FORWARD" TO PARA-NAME.
022300     STRING RV-LAST-NAME    DELIMITED BY SIZE
022400            X"09"           DELIMITED BY SIZE
022500            RV-FIRST-NAME   DELIMITED BY SIZE
022600            X"09"           DELIMITED BY SIZE
022700            RV-DOB-MONTH    DELIMITED BY SIZE
022800            X"09"           DELIMITED BY SIZE
022900            RV-DOB-DAY      DELIMITED BY SIZE
023000            X"09"           DELIMITED BY SIZE
023100            RV-DOB-YEAR     DELIMITED BY SIZE
023200            X"09"           DELIMITED BY SIZE
023300            RV-GENDER       DELIMITED BY SIZE
023400            X"09"           DELIMITED BY SIZE
023500            RV-MRN          DELIMITED BY SIZE
023600            X"09"           DELIMITED BY SIZE
023700            RV-CORE-ID      DELIMITED BY SIZE
023800            X"09"           DELIMITED BY SIZE
023900            RV-OTHER-IDS    DELIMITED BY SIZE
024000            INTO REGFINAL-REC.
024100     WRITE REGFINAL-REC.
024200     ADD 1 TO REGISTRY-RECORDS-COPIED.
024300     PERFORM 900-READ-REGVAL THRU 900-EXIT.
024400 100-EXIT.
024500     EXIT.
024600
024700******************************************************************
024800*    APPEND ONE LINE PER RESULT THAT CREATED A NEW COREID,
024900*    SKIPPING ANY RESULT WHOSE COREID THE DEDUP TABLE HAS SEEN -
025000*    SEE THE 02/18/92 CHANGE ABOVE.
025100******************************************************************
025200 300-APPEND-NEW-SUBJECTS.
025300     MOVE "300-APPEND-NEW-SUBJECTS" TO PARA-NAME.
025400     ADD 1 TO RESULTS-READ.
025500     IF SMM-RES-NEW-CORE-ID-CREATED
025600         PERFORM 320-CHECK-DEDUP-TABLE THRU 320-EXIT
025700         IF NOT WS-DEDUP-ALREADY-SEEN
025800             PERFORM 340-ADD-TO-DEDUP-TABLE THRU 340-EXIT
025900             PERFORM 360-WRITE-ONE-NEW-SUBJECT THRU 360-EXIT
026000         ELSE
026100             ADD 1 TO SUBJECTS-SKIPPED-DUP
026200         END-IF
026300     END-IF.
026400     PERFORM 910-READ-SMMRSLT THRU 910-EXIT.
026500 300-EXIT.
026600     EXIT.
026700
026800******************************************************************
026900*    PREFIX-COMPARE FIRST (CHEAP) BEFORE THE FULL 8-BYTE COMPARE -
027000*    THE DEDUP TABLE CAN HOLD UP TO 1000 ENTRIES ON A BUSY NIGHT.
027100******************************************************************
027200 320-CHECK-DEDUP-TABLE.
027300     MOVE "N" TO WS-DEDUP-FOUND-SW.
027400     IF WS-SEEN-TABLE-COUNT > ZERO
027500         PERFORM 325-CHECK-ONE-SEEN-ENTRY THRU 325-EXIT
027600                 VARYING WS-SEEN-IDX FROM 1 BY 1
027700                 UNTIL WS-SEEN-IDX > WS-SEEN-TABLE-COUNT
027800                    OR WS-DEDUP-ALREADY-SEEN
027900     END-IF.
028000 320-EXIT.
028100     EXIT.
028200
028300 325-CHECK-ONE-SEEN-ENTRY.
028400     IF WS-SEEN-PREFIX (WS-SEEN-IDX) = SMM-RES-NEW-CORE-ID (1:4)
028500        AND WS-SEEN-SUFFIX (WS-SEEN-IDX) =
028600            SMM-RES-NEW-CORE-ID (5:4)
028700         MOVE "Y" TO WS-DEDUP-FOUND-SW
028800     END-IF.
028900 325-EXIT.
029000     EXIT.
029100
029200 340-ADD-TO-DEDUP-TABLE.
029300     MOVE "340-ADD-TO-DEDUP-TABLE" TO PARA-NAME.
029400     IF WS-SEEN-TABLE-COUNT >= 1000
029500         MOVE WS-SEEN-TABLE-DUMP (1:140) TO SYSOUT-REC
029600         WRITE SYSOUT-REC
029700         MOVE "DEDUP TABLE FULL - RAISE THE TABLE SIZE"
029800              TO ABEND-REASON
029900         GO TO 1000-ABEND-RTN.
030000     ADD 1 TO WS-SEEN-TABLE-COUNT.
030100     SET WS-SEEN-IDX TO WS-SEEN-TABLE-COUNT.
030200     MOVE SMM-RES-NEW-CORE-ID TO WS-SEEN-CORE-ID (WS-SEEN-IDX).
030300 340-EXIT.
030400     EXIT.
030500
030600 360-WRITE-ONE-NEW-SUBJECT.
030700     MOVE "360-WRITE-ONE-NEW-SUBJECT" TO PARA-NAME.
030800     STRING SMM-RES-QUERY-LAST-NAME    DELIMITED BY SIZE
030900            X"09"                      DELIMITED BY SIZE
031000            SMM-RES-QUERY-FIRST-NAME   DELIMITED BY SIZE
031100            X"09"                      DELIMITED BY SIZE
031200            SMM-RES-QUERY-DOB-MONTH    DELIMITED BY SIZE
031300            X"09"                      DELIMITED BY SIZE
031400            SMM-RES-QUERY-DOB-DAY      DELIMITED BY SIZE
031500            X"09"                      DELIMITED BY SIZE
031600            SMM-RES-QUERY-DOB-YEAR     DELIMITED BY SIZE
031700            X"09"                      DELIMITED BY SIZE
031800            SMM-RES-QUERY-GENDER       DELIMITED BY SIZE
031900            X"09"                      DELIMITED BY SIZE
032000            SMM-RES-QUERY-MRN          DELIMITED BY SIZE
032100            X"09"                      DELIMITED BY SIZE
032200            SMM-RES-NEW-CORE-ID        DELIMITED BY SIZE
032300            X"09"                      DELIMITED BY SIZE
032400            SMM-RES-QUERY-OTHER-IDS    DELIMITED BY SIZE
032500            INTO REGFINAL-REC.
032600     WRITE REGFINAL-REC.
032700     ADD 1 TO SUBJECTS-APPENDED.
032800 360-EXIT.
032900     EXIT.
033000
033100 800-OPEN-FILES.
033200     MOVE "800-OPEN-FILES" TO PARA-NAME.
033300     OPEN INPUT REGVAL, SMMRSLT.
033400     OPEN OUTPUT REGFINAL, SYSOUT.
033500 800-EXIT.
033600     EXIT.
033700
033800******************************************************************
033900*    SEE THE REMARKS ABOVE - THE JCL DISP PARAMETER DOES THE
034000*    ACTUAL SCRATCH, THIS JUST RELEASES THE DD SO IT CAN HAPPEN.
034100******************************************************************
034200 860-RELEASE-LOCK.                                                030401RK
034300     MOVE "860-RELEASE-LOCK" TO PARA-NAME.
034400     OPEN INPUT SMMLOCK.
034500     CLOSE SMMLOCK.
034600 860-EXIT.
034700     EXIT.
034800
034900 850-CLOSE-FILES.
035000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035100     CLOSE REGVAL, SMMRSLT, REGFINAL, SYSOUT.
035200 850-EXIT.
035300     EXIT.
035400
035500 900-READ-REGVAL.
035600     READ REGVAL
035700         AT END MOVE "N" TO MORE-REGISTRY-SW
035800         GO TO 900-EXIT
035900     END-READ.
036000 900-EXIT.
036100     EXIT.
036200
036300 910-READ-SMMRSLT.
036400     READ SMMRSLT
036500         AT END MOVE "N" TO MORE-RESULTS-SW
036600         GO TO 910-EXIT
036700     END-READ.
036800 910-EXIT.
036900     EXIT.
037000
037100 999-CLEANUP.
037200     MOVE "999-CLEANUP" TO PARA-NAME.
037300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037400     PERFORM 860-RELEASE-LOCK THRU 860-EXIT.
037500     DISPLAY "SMREGUPD - REGISTRY RECORDS COPIED : "
037600             REGISTRY-RECORDS-COPIED.
037700     DISPLAY "SMREGUPD - RESULTS READ            : "
037800             RESULTS-READ.
037900     DISPLAY "SMREGUPD - NEW SUBJECTS APPENDED    : "
038000             SUBJECTS-APPENDED.
038100     DISPLAY "SMREGUPD - DUPLICATE COREIDS SKIPPED : "
038200             SUBJECTS-SKIPPED-DUP.
038300     DISPLAY "******** END JOB SMREGUPD ********".
038400 999-EXIT.
038500     EXIT.
038600
038700 1000-ABEND-RTN.
038800     MOVE "1000-ABEND-RTN" TO PARA-NAME.
038900     WRITE SYSOUT-REC FROM ABEND-REC.
039000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039100     DISPLAY "*** ABNORMAL END OF JOB - SMREGUPD ***"
039200         UPON CONSOLE.
039300     DIVIDE ZERO-VAL INTO ONE-VAL.
