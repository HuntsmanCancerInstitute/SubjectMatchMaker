000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLEN.
000400 AUTHOR. JON D. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/12/87.
000700 DATE-COMPILED. 01/12/87.
000800 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000900
001000******************************************************************
001100*  CHANGE LOG
001200*  --------------------------------------------------------------
001300*  DATE     BY   TICKET     DESCRIPTION
001400*  -------- ---- ---------- -------------------------------------
001500*  01/12/87 JDS  INCEPT     ORIGINAL PROGRAM - TRIMMED LENGTH
001600*                           HELPER FOR THE REGISTRY MATCH ENGINE.
001700*  06/03/89 JDS  RM-0114    RAISED WORKING LENGTH FROM 40 TO 60
001800*                           TO COVER THE WIDER NAME KEY.
001900*  11/14/91 TGD  RM-0201    REWORKED AS A STRAIGHT BACKWARD SCAN -
002000*                           THE OLD REVERSE-AND-TALLY LOGIC COST
002100*                           TOO MANY CYCLES AGAINST THE FULL
002200*                           REGISTRY TABLE.
002300*  09/02/98 RPK  Y2K-0033   Y2K REVIEW - NO DATE FIELDS IN THIS
002400*                           PROGRAM, NO CHANGE REQUIRED.
002500*  04/17/03 MTK  RM-0388    NO FUNCTIONAL CHANGE - RECOMPILED
002600*                           UNDER THE REGISTRY GROUP'S STANDARD
002700*                           JCL PROCS.
002710*  06/25/13 RPK  RM-0572    DROPPED THE "LK-" PREFIX FROM THE
002720*                           LINKAGE ITEMS - NO OTHER CALLING
002730*                           PROGRAM IN THE SHOP USES IT AND IT WAS
002740*                           NEVER ANYTHING BUT NOISE HERE.  NO
002750*                           LOGIC CHANGE.
002800******************************************************************
002900*  REMARKS.
003000*          RETURNS THE TRIMMED (TRAILING-BLANK-STRIPPED) LENGTH
003100*          OF A 60-BYTE COMPARISON KEY.  CALLED BY LDSCORE ONCE
003200*          PER KEY, ON BOTH THE QUERY AND THE CANDIDATE SIDE, SO
003300*          THE EDIT SCORE CAN BE DIVIDED BY THE QUERY KEY'S REAL
003400*          LENGTH RATHER THAN THE PADDED FIELD WIDTH.
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-SCAN-IDX             PIC S9(4) COMP.
004600
004700 LINKAGE SECTION.
004800 01  TEXT                     PIC X(60).                       060389JS
004900 01  RETURN-LTH                   PIC S9(4) COMP.                 062513RK
005000
005100 PROCEDURE DIVISION USING TEXT, RETURN-LTH.
005200 000-MAINLINE.
005300     MOVE ZERO TO RETURN-LTH.
005400     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
005500             VARYING WS-SCAN-IDX FROM 60 BY -1                    111491TD
005600             UNTIL WS-SCAN-IDX < 1
005700                OR TEXT (WS-SCAN-IDX:1) NOT = SPACE.
005800     MOVE WS-SCAN-IDX TO RETURN-LTH.
005900     GOBACK.
006000
006100 100-SCAN-BACKWARD.
006200*    NOTHING TO DO - THE VARYING/UNTIL CLAUSE ABOVE DOES THE WORK.
006300     CONTINUE.
006400 100-EXIT.
006500     EXIT.
