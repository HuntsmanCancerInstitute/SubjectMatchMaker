000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LDSCORE.
000400 AUTHOR. JON D. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/20/87.
000700 DATE-COMPILED. 04/20/87.
000800 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000900
001000******************************************************************
001100*  CHANGE LOG
001200*  --------------------------------------------------------------
001300*  DATE     BY   TICKET     DESCRIPTION
001400*  -------- ---- ---------- -------------------------------------
001500*  04/20/87 JDS  INCEPT     ORIGINAL PROGRAM - REPLACES THE OLD
001600*                           EXACT-MATCH-ONLY COMPARE WITH A
001700*                           WEIGHTED EDIT-DISTANCE SCORE OVER THE
001800*                           FOUR REGISTRY COMPARISON KEYS.
001900*  01/09/90 JDS  RM-0151    ADDED THE MISSING-KEY PENALTIES -
002000*                           BEFORE THIS CHANGE A SUBJECT WITH NO
002100*                           DOB ON FILE SCORED A PERFECT ZERO
002200*                           AGAINST EVERY CANDIDATE WITH NO DOB.
002300*  06/14/93 TGD  RM-0233    DIVIDE THE EDIT DISTANCE BY THE QUERY
002400*                           KEY LENGTH INSTEAD OF THE LONGER OF
002500*                           THE TWO KEYS - MATCHES THE REGISTRY
002600*                           GROUP'S VALIDATED SCORING RULE.
002700*  09/02/98 RPK  Y2K-0033   Y2K REVIEW - NO DATE FIELDS SCORED
002800*                           DIRECTLY IN THIS PROGRAM, NO CHANGE
002900*                           REQUIRED.
003000*  05/11/11 MTK  RM-0512    RECOMPILED UNDER THE REGISTRY GROUP'S
003100*                           CURRENT JCL PROCS.  NO LOGIC CHANGE.
003110*  06/25/13 RPK  RM-0572    DROPPED THE "LK-" PREFIX FROM THE
003120*                           LINKAGE ITEMS - NO OTHER CALLING
003130*                           PROGRAM IN THE SHOP USES IT AND IT WAS
003140*                           NEVER ANYTHING BUT NOISE HERE.  NO
003150*                           LOGIC CHANGE.
003200******************************************************************
003300*  REMARKS.
003400*          RETURNS THE EDIT SCORE BETWEEN ONE QUERY SUBJECT'S
003500*          COMPARISON KEYS AND ONE CANDIDATE (REGISTRY OR QUERY)
003600*          SUBJECT'S COMPARISON KEYS.  CALLED ONCE PER CANDIDATE
003700*          BY SMMATCH (300-SCORE-AGAINST-REGISTRY) AND AGAIN BY
003800*          SMMATCH'S QUERY-TO-QUERY RECONCILIATION STEP
003900*          (700-RECONCILE-QUERIES).  LOWER IS BETTER - ZERO IS A
004000*          PERFECT MATCH ON ALL FOUR KEYS.
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  WS-MISSING-COUNT        PIC 9(1) COMP VALUE ZERO.
005200     05  WS-EDIT-DIST            PIC S9(4) COMP VALUE ZERO.
005300     05  WS-FRACTION             PIC S9(3)V9(4) COMP-3 VALUE ZERO.
005400     05  WS-CAND-LEN             PIC S9(4) COMP VALUE ZERO.
005500     05  WS-ADDL-MISSING         PIC 9(1) COMP VALUE ZERO.
005600
005700******************************************************************
005800*    STRLEN AND LEVDIST BOTH WORK ON 60-BYTE BUFFERS REGARDLESS
005900*    OF THE ACTUAL KEY WIDTH.  THE SHORTER KEYS (DOB, GENDER,
006000*    MRN) ARE MOVED IN HERE SPACE-PADDED BEFORE EACH CALL.
006100******************************************************************
006200 01  WS-SCORE-BUFFERS.
006300     05  WS-BUF-QRY              PIC X(60) VALUE SPACES.
006400     05  WS-BUF-CAND             PIC X(60) VALUE SPACES.
006500
006600 LINKAGE SECTION.
006700 01  QUERY-KEYS.                                                  062513RK
006800     05  QRY-KEY-NAME         PIC X(60).
006900     05  QRY-KEY-NAME-LEN     PIC 9(03) COMP.
007000     05  QRY-KEY-DOB          PIC X(10).
007100     05  QRY-KEY-DOB-LEN      PIC 9(03) COMP.
007200     05  QRY-KEY-GENDER       PIC X(01).
007300     05  QRY-KEY-GENDER-LEN   PIC 9(03) COMP.
007400     05  QRY-KEY-MRN          PIC X(20).
007500     05  QRY-KEY-MRN-LEN      PIC 9(03) COMP.
007600
007700 01  CAND-KEYS.
007800     05  CAND-KEY-NAME        PIC X(60).
007900     05  CAND-KEY-DOB         PIC X(10).
008000     05  CAND-KEY-GENDER      PIC X(01).
008100     05  CAND-KEY-MRN         PIC X(20).
008200
008300 01  PENALTIES.
008400     05  MISSING-ONE-KEY-PENALTY    PIC S9(1)V9(4) COMP-3.     010990JS
008500     05  MISSING-ADDL-KEY-PENALTY   PIC S9(1)V9(4) COMP-3.
008600
008700 01  SCORE                    PIC S9(3)V9(4) COMP-3.
008800
008900 PROCEDURE DIVISION USING QUERY-KEYS, CAND-KEYS,
009000                          PENALTIES, SCORE.
009100 000-MAINLINE.
009200     MOVE ZERO TO SCORE.
009300     MOVE ZERO TO WS-MISSING-COUNT.
009400     PERFORM 200-SCORE-NAME-KEY   THRU 200-EXIT.
009500     PERFORM 220-SCORE-DOB-KEY    THRU 220-EXIT.
009600     PERFORM 240-SCORE-GENDER-KEY THRU 240-EXIT.
009700     PERFORM 260-SCORE-MRN-KEY    THRU 260-EXIT.
009800     PERFORM 300-ADD-MISSING-KEY-PENALTY THRU 300-EXIT.
009900     GOBACK.
010000
010100 200-SCORE-NAME-KEY.
010200     IF QRY-KEY-NAME = SPACES
010300        OR CAND-KEY-NAME = SPACES
010400        OR QRY-KEY-NAME-LEN = ZERO
010500         ADD 1 TO WS-MISSING-COUNT
010600     ELSE
010700         MOVE QRY-KEY-NAME  TO WS-BUF-QRY
010800         MOVE CAND-KEY-NAME TO WS-BUF-CAND
010900         CALL "STRLEN"  USING WS-BUF-CAND, WS-CAND-LEN
011000         CALL "LEVDIST" USING WS-BUF-QRY, QRY-KEY-NAME-LEN,
011100                              WS-BUF-CAND, WS-CAND-LEN,
011200                              WS-EDIT-DIST
011300         COMPUTE WS-FRACTION ROUNDED =
011400                 WS-EDIT-DIST / QRY-KEY-NAME-LEN               061493TD
011500         ADD WS-FRACTION TO SCORE
011600     END-IF.
011700 200-EXIT.
011800     EXIT.
011900
012000 220-SCORE-DOB-KEY.
012100     IF QRY-KEY-DOB = SPACES
012200        OR CAND-KEY-DOB = SPACES
012300        OR QRY-KEY-DOB-LEN = ZERO
012400         ADD 1 TO WS-MISSING-COUNT
012500     ELSE
012600         MOVE SPACES TO WS-BUF-QRY WS-BUF-CAND
012700         MOVE QRY-KEY-DOB  TO WS-BUF-QRY
012800         MOVE CAND-KEY-DOB TO WS-BUF-CAND
012900         CALL "STRLEN"  USING WS-BUF-CAND, WS-CAND-LEN
013000         CALL "LEVDIST" USING WS-BUF-QRY, QRY-KEY-DOB-LEN,
013100                              WS-BUF-CAND, WS-CAND-LEN,
013200                              WS-EDIT-DIST
013300         COMPUTE WS-FRACTION ROUNDED =
013400                 WS-EDIT-DIST / QRY-KEY-DOB-LEN
013500         ADD WS-FRACTION TO SCORE
013600     END-IF.
013700 220-EXIT.
013800     EXIT.
013900
014000 240-SCORE-GENDER-KEY.
014100     IF QRY-KEY-GENDER = SPACES
014200        OR CAND-KEY-GENDER = SPACES
014300        OR QRY-KEY-GENDER-LEN = ZERO
014400         ADD 1 TO WS-MISSING-COUNT
014500     ELSE
014600         MOVE SPACES TO WS-BUF-QRY WS-BUF-CAND
014700         MOVE QRY-KEY-GENDER  TO WS-BUF-QRY
014800         MOVE CAND-KEY-GENDER TO WS-BUF-CAND
014900         CALL "STRLEN"  USING WS-BUF-CAND, WS-CAND-LEN
015000         CALL "LEVDIST" USING WS-BUF-QRY, QRY-KEY-GENDER-LEN,
015100                              WS-BUF-CAND, WS-CAND-LEN,
015200                              WS-EDIT-DIST
015300         COMPUTE WS-FRACTION ROUNDED =
015400                 WS-EDIT-DIST / QRY-KEY-GENDER-LEN
015500         ADD WS-FRACTION TO SCORE
015600     END-IF.
015700 240-EXIT.
015800     EXIT.
015900
016000 260-SCORE-MRN-KEY.
016100     IF QRY-KEY-MRN = SPACES
016200        OR CAND-KEY-MRN = SPACES
016300        OR QRY-KEY-MRN-LEN = ZERO
016400         ADD 1 TO WS-MISSING-COUNT
016500     ELSE
016600         MOVE SPACES TO WS-BUF-QRY WS-BUF-CAND
016700         MOVE QRY-KEY-MRN  TO WS-BUF-QRY
016800         MOVE CAND-KEY-MRN TO WS-BUF-CAND
016900         CALL "STRLEN"  USING WS-BUF-CAND, WS-CAND-LEN
017000         CALL "LEVDIST" USING WS-BUF-QRY, QRY-KEY-MRN-LEN,
017100                              WS-BUF-CAND, WS-CAND-LEN,
017200                              WS-EDIT-DIST
017300         COMPUTE WS-FRACTION ROUNDED =
017400                 WS-EDIT-DIST / QRY-KEY-MRN-LEN
017500         ADD WS-FRACTION TO SCORE
017600     END-IF.
017700 260-EXIT.
017800     EXIT.
017900
018000*--------------------------------------------------------------
018100*    ONE MISSING KEY COSTS THE SINGLE-KEY PENALTY.  EACH KEY
018200*    MISSING BEYOND THE FIRST COSTS THE ADDITIONAL-KEY PENALTY
018300*    ON TOP OF THAT.
018400*--------------------------------------------------------------
018500 300-ADD-MISSING-KEY-PENALTY.
018600     IF WS-MISSING-COUNT = 1
018700         ADD MISSING-ONE-KEY-PENALTY TO SCORE
018800     ELSE
018900         IF WS-MISSING-COUNT > 1
019000             ADD MISSING-ONE-KEY-PENALTY TO SCORE
019100             COMPUTE WS-ADDL-MISSING = WS-MISSING-COUNT - 1
019200             PERFORM 320-ADD-ONE-ADDL-PENALTY THRU 320-EXIT
019300                     WS-ADDL-MISSING TIMES
019400         END-IF
019500     END-IF.
019600 300-EXIT.
019700     EXIT.
019800
019900 320-ADD-ONE-ADDL-PENALTY.
020000     ADD MISSING-ADDL-KEY-PENALTY TO SCORE.
020100 320-EXIT.
020200     EXIT.
