000100******************************************************************
000200*    SMMRVAL  -  SUBJECT MATCH MAKER VALIDATED-REGISTRY FD RECORD
000300*
000400*    SMREGEDT WRITES ONE OF THESE PER REGISTRY SUBJECT, ALREADY
000500*    VALIDATED, NORMALIZED AND KEYED, SO SMMATCH AND SMIDLKUP CAN
000600*    LOAD THE REGISTRY WORKING TABLE WITHOUT RECOMPUTING THE FOUR
000700*    COMPARISON KEYS ON EVERY RUN.  ONLY WRITTEN WHEN NO COREID
000800*    WAS CREATED THIS CYCLE - SEE SMREGEDT REMARKS.
000900******************************************************************
001000 05  RV-CORE-ID              PIC X(08).
001100 05  RV-LAST-NAME            PIC X(30).
001200 05  RV-FIRST-NAME           PIC X(30).
001300 05  RV-DOB-MONTH            PIC 9(02).
001400 05  RV-DOB-DAY              PIC 9(02).
001500 05  RV-DOB-YEAR             PIC 9(04).
001600 05  RV-GENDER               PIC X(01).
001700 05  RV-MRN                  PIC X(20).
001800 05  RV-OTHER-IDS            PIC X(58).
001900 05  RV-KEY-NAME             PIC X(60).
002000 05  RV-KEY-DOB              PIC X(10).
002100 05  RV-KEY-GENDER           PIC X(01).
002200 05  RV-KEY-MRN              PIC X(20).
002300 05  FILLER                  PIC X(02) VALUE SPACES.
