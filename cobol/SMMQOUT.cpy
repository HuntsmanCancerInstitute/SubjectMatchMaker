000100******************************************************************
000200*    SMMQOUT  -  SUBJECT MATCH MAKER QUERY-OUT FD RECORD
000300*
000400*    SMQRYEDT WRITES ONE OF THESE PER QUERY SUBJECT (MATCH MODE)
000500*    OR PER COREID (LOOKUP MODE, ONLY SMM-QV-LINE-NBR AND
000600*    SMM-QV-CORE-ID POPULATED) AFTER RECORD 1, THE MODE RECORD
000700*    (SEE SMM-MODE-REC IN SMMSUBJ).  SMMATCH AND SMIDLKUP BOTH
000800*    COPY THIS SAME MEMBER INTO THEIR FD SO A FIELD NEVER DRIFTS
000900*    OUT OF STEP BETWEEN THE WRITER AND THE TWO READERS.
001000******************************************************************
001100 05  SMM-QV-LINE-NBR              PIC 9(06).
001200 05  SMM-QV-CORE-ID               PIC X(08).
001300 05  SMM-QV-LAST-NAME             PIC X(30).
001400 05  SMM-QV-FIRST-NAME            PIC X(30).
001500 05  SMM-QV-DOB-MONTH             PIC 9(02).
001600 05  SMM-QV-DOB-DAY               PIC 9(02).
001700 05  SMM-QV-DOB-YEAR              PIC 9(04).
001800 05  SMM-QV-GENDER                PIC X(01).
001900 05  SMM-QV-MRN                   PIC X(20).
002000 05  SMM-QV-OTHER-IDS             PIC X(60).
002100 05  SMM-QV-KEY-NAME              PIC X(60).
002200 05  SMM-QV-KEY-DOB               PIC X(10).
002300 05  SMM-QV-KEY-GENDER            PIC X(01).
002400 05  SMM-QV-KEY-MRN               PIC X(20).
002500 05  FILLER                       PIC X(46) VALUE SPACES.
