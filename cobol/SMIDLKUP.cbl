000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMIDLKUP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/22/87.
000600 DATE-COMPILED. 06/22/87.
000700 SECURITY. CONFIDENTIAL - CONTAINS PHI.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS INSTEAD OF SMMATCH WHEN SMQRYEDT
001300*          DECIDED THE QUERY FILE WAS A PLAIN LIST OF COREIDS
001400*          RATHER THAN SUBJECT RECORDS.  EACH SUPPLIED COREID IS
001500*          LOOKED UP AGAINST THE VALIDATED REGISTRY AND THE FULL
001600*          SUBJECT RECORD IS PRINTED BACK, OR A BLANK LINE IF THE
001700*          ID IS NOT ON FILE.
001800*
001900*          THIS PROGRAM NEVER RUNS IN MATCH MODE - SMMATCH HANDLES
002000*          THAT JOB STEP.
002100*
002200******************************************************************
002300*  CHANGE LOG
002400*  --------------------------------------------------------------
002500*  DATE     BY   TICKET     DESCRIPTION
002600*  -------- ---- ---------- -------------------------------------
002700*  06/22/87 JDS  INCEPT     ORIGINAL PROGRAM FOR THE REGISTRY
002800*                           GROUP'S COREID LOOKUP REQUEST JOB.
002900*  03/11/90 JDS  RM-0162    CIDGEN'S VALIDATION ENTRY POINT IS NOW
003000*                           CALLED HERE TOO, SO A BAD LOOKUP LIST
003100*                           ABENDS BEFORE ANY OUTPUT IS WRITTEN
003200*                         RATHER THAN HALFWAY THROUGH THE REPORT.
003300*  09/02/98 RPK  Y2K-0033   Y2K REVIEW - NO DATE ARITHMETIC IN
003400*                           THIS PROGRAM.  NO CHANGE REQUIRED.
003500*  07/19/02 TGD  RM-0355    REPORT NOW CARRIES OTHERIDS AS THE
003600*                           LAST COLUMN - THE REGISTRY GROUP WAS
003700*                           RE-KEYING THEM BY HAND FROM REGVAL.
003800*  05/11/11 MTK  RM-0512    RECOMPILED UNDER THE REGISTRY GROUP'S
003900*                           CURRENT JCL PROCS.  NO LOGIC CHANGE.
004000******************************************************************
004100
004200         VALIDATED REGISTRY IN   -   REGISTRY.REGVAL
004300
004400         QUERY SUBJECTS IN       -   REGISTRY.SMQRYOUT
004500
004600         LOOKUP REPORT OUT       -   REGISTRY.SMMLKRPT
004700
004800         DUMP FILE               -   SYSOUT
004900
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT REGVAL
006200     ASSIGN TO UT-S-REGVAL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS REGVAL-STATUS.
006500
006600     SELECT QRYOUT
006700     ASSIGN TO UT-S-QRYOUT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS QRYOUT-STATUS.
007000
007100     SELECT SMMLKRPT
007200     ASSIGN TO UT-S-SMMLKRPT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS SMMLKRPT-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 140 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC                      PIC X(140).
008500
008600****** ONE FIXED-FORMAT RECORD PER VALIDATED REGISTRY SUBJECT -
008700****** SEE SMMRVAL FOR THE FIELD LIST.
008800 FD  REGVAL
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 248 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS REGVAL-REC.
009400 01  REGVAL-REC.
009500     COPY SMMRVAL.
009600
009700****** RECORD 1 IS THE MODE RECORD - THIS PROGRAM ABENDS IF IT
009800****** SAYS MATCH MODE.  QRYOUT-MODE-VIEW LETS 000-HOUSEKEEPING
009900****** CHECK THE FIRST BYTE WITHOUT A SEPARATE REDEFINITION FOR
010000****** EVERY OTHER RECORD IN THE FILE.  EVERY RECORD AFTER
010100****** RECORD 1 CARRIES ONLY SMM-QV-LINE-NBR AND SMM-QV-CORE-ID -
010200****** SEE SMQRYEDT 500-PROCESS-LOOKUP-LINE.
010300 FD  QRYOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 300 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS QRYOUT-REC.
010900 01  QRYOUT-REC.
011000     COPY SMMQOUT.
011100 01  QRYOUT-MODE-VIEW REDEFINES QRYOUT-REC.
011200     05  QRYOUT-MODE-FLAG             PIC X(01).
011300     05  FILLER                       PIC X(299).
011400
011500 FD  SMMLKRPT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 180 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SMMLKRPT-REC.
012100 01  SMMLKRPT-REC                     PIC X(180).
012200
012300 WORKING-STORAGE SECTION.
012400 01  FILE-STATUS-CODES.
012500     05  REGVAL-STATUS                PIC X(2).
012600     05  QRYOUT-STATUS                PIC X(2).
012700     05  SMMLKRPT-STATUS              PIC X(2).
012800
012900     COPY SMMSUBJ.
013000     COPY SMMPARM.
013100
013200 01  WS-HEADER-LINE                   PIC X(80).
013300
013400 01  WS-CIDGEN-FIELDS.
013500     05  WS-CIDGEN-FUNC               PIC X(01).
013600     05  WS-CIDGEN-VALID-SW           PIC X(01).
013700         88  WS-CIDGEN-IS-VALID           VALUE "Y".
013800
013900 01  WS-LOOKUP-WORK.
014000     05  WS-LOOKUP-CORE-ID            PIC X(08).
014100     05  WS-LOOKUP-FOUND-SW           PIC X(01) VALUE "N".
014200         88  WS-LOOKUP-WAS-FOUND          VALUE "Y".
014300     05  WS-LOOKUP-LINE-NBR-ED        PIC 9(6).
014400
014500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014600     05  REGISTRY-RECORDS-READ        PIC 9(6) COMP VALUE ZERO.
014700     05  LOOKUPS-PROCESSED            PIC 9(6) COMP VALUE ZERO.
014800     05  LOOKUPS-FOUND                PIC 9(6) COMP VALUE ZERO.
014900     05  LOOKUPS-NOT-FOUND            PIC 9(6) COMP VALUE ZERO.
015000
015100 01  FLAGS-AND-SWITCHES.
015200     05  MORE-REGISTRY-SW             PIC X(01) VALUE "Y".
015300         88  NO-MORE-REGISTRY             VALUE "N".
015400     05  MORE-QUERIES-SW              PIC X(01) VALUE "Y".
015500         88  NO-MORE-QUERIES              VALUE "N".
015600
015700 COPY ABENDREC.
015800
015900 PROCEDURE DIVISION.
016000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016100     PERFORM 100-MAINLINE THRU 100-EXIT
016200             UNTIL NO-MORE-QUERIES.
016300     PERFORM 999-CLEANUP THRU 999-EXIT.
016400     MOVE +0 TO RETURN-CODE.
016500     GOBACK.
016600
016700 000-HOUSEKEEPING.
016800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016900     DISPLAY "******** BEGIN JOB SMIDLKUP ********".
017000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017100     PERFORM 810-LOAD-REGISTRY THRU 810-EXIT.
017200     IF SMM-REG-TABLE-COUNT = ZERO
017300         MOVE "EMPTY VALIDATED REGISTRY - NOTHING TO LOOK UP"
017400              TO ABEND-REASON
017500         GO TO 1000-ABEND-RTN.
017600     PERFORM 900-READ-QRYOUT THRU 900-EXIT.
017700     IF NO-MORE-QUERIES
017800         MOVE "EMPTY QUERY FILE - NOTHING TO LOOK UP"
017900              TO ABEND-REASON
018000         GO TO 1000-ABEND-RTN.
018100     IF QRYOUT-MODE-FLAG = "M"
018200         MOVE "WRONG PROGRAM - RUN SMMATCH FOR MATCH MODE"
018300              TO ABEND-REASON
018400         GO TO 1000-ABEND-RTN.
018500     SET SMM-MODE-IS-LOOKUP TO TRUE.
018600     PERFORM 950-WRITE-REPORT-HEADER THRU 950-EXIT.
018700     PERFORM 900-READ-QRYOUT THRU 900-EXIT.
018800 000-EXIT.
018900     EXIT.
019000
019100 100-MAINLINE.
019200     MOVE "100-MAINLINE" TO PARA-NAME.
019300     ADD 1 TO LOOKUPS-PROCESSED.
019400     MOVE "N" TO WS-LOOKUP-FOUND-SW.
019500     MOVE SMM-QV-CORE-ID TO WS-LOOKUP-CORE-ID.
019600     MOVE "V" TO WS-CIDGEN-FUNC.
019700     CALL "CIDGEN" USING WS-CIDGEN-FUNC, WS-LOOKUP-CORE-ID,       031190JS
019800                         WS-CIDGEN-VALID-SW.
019900     IF NOT WS-CIDGEN-IS-VALID
020000         MOVE "INVALID COREID ON LOOKUP LINE" TO ABEND-REASON
020100         MOVE SMM-QV-LINE-NBR TO WS-LOOKUP-LINE-NBR-ED
020200         MOVE WS-LOOKUP-LINE-NBR-ED TO ACTUAL-VAL
020300         GO TO 1000-ABEND-RTN.
020400     PERFORM 200-SEARCH-REGISTRY THRU 200-EXIT.
020500     PERFORM 960-WRITE-ONE-LOOKUP-LINE THRU 960-EXIT.
020600     PERFORM 900-READ-QRYOUT THRU 900-EXIT.
020700 100-EXIT.
020800     EXIT.
020900
021000******************************************************************
021100*    THE VALIDATED REGISTRY WAS CHECKED FOR DUPLICATE COREIDS BY
021200*    SMREGEDT ON THE WAY IN, SO A PLAIN LINEAR SCAN STOPPING ON
021300*    THE FIRST HIT IS SAFE - THERE IS AT MOST ONE MATCH.
021400******************************************************************
021500 200-SEARCH-REGISTRY.
021600     MOVE "200-SEARCH-REGISTRY" TO PARA-NAME.
021700     PERFORM 220-CHECK-ONE-ENTRY THRU 220-EXIT
021800             VARYING SMM-REG-IDX FROM 1 BY 1
021900             UNTIL SMM-REG-IDX > SMM-REG-TABLE-COUNT
022000                OR WS-LOOKUP-WAS-FOUND.
022100 200-EXIT.
022200     EXIT.
022300
022400 220-CHECK-ONE-ENTRY.
022500     IF SMM-REG-CORE-ID (SMM-REG-IDX) = WS-LOOKUP-CORE-ID
022600         MOVE "Y" TO WS-LOOKUP-FOUND-SW
022700         ADD 1 TO LOOKUPS-FOUND
022800     END-IF.
022900 220-EXIT.
023000     EXIT.
023100
023200 800-OPEN-FILES.
023300     MOVE "800-OPEN-FILES" TO PARA-NAME.
023400     OPEN INPUT REGVAL, QRYOUT.
023500     OPEN OUTPUT SMMLKRPT, SYSOUT.
023600 800-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000*    BULK-LOAD THE VALIDATED REGISTRY INTO SMM-REGISTRY-TABLE -
024100*    SAME PATTERN SMMATCH USES TO LOAD IT.
024200******************************************************************
024300 810-LOAD-REGISTRY.
024400     MOVE "810-LOAD-REGISTRY" TO PARA-NAME.
024500     PERFORM 840-READ-REGVAL THRU 840-EXIT.
024600     PERFORM 820-STORE-REGISTRY-ENTRY THRU 820-EXIT
024700             UNTIL NO-MORE-REGISTRY.
024800 810-EXIT.
024900     EXIT.
025000
025100 820-STORE-REGISTRY-ENTRY.
025200     MOVE "820-STORE-REGISTRY-ENTRY" TO PARA-NAME.
025300     IF SMM-REG-TABLE-COUNT >= SMM-REG-TABLE-MAX
025400         MOVE "REGISTRY TABLE FULL - RAISE SMM-REG-TABLE-MAX"
025500              TO ABEND-REASON
025600         GO TO 1000-ABEND-RTN.
025700     ADD 1 TO SMM-REG-TABLE-COUNT.
025800     SET SMM-REG-IDX TO SMM-REG-TABLE-COUNT.
025900     MOVE RV-CORE-ID     TO SMM-REG-CORE-ID    (SMM-REG-IDX).
026000     MOVE RV-LAST-NAME   TO SMM-REG-LAST-NAME  (SMM-REG-IDX).
026100     MOVE RV-FIRST-NAME  TO SMM-REG-FIRST-NAME (SMM-REG-IDX).
026200     MOVE RV-DOB-MONTH   TO SMM-REG-DOB-MONTH  (SMM-REG-IDX).
026300     MOVE RV-DOB-DAY     TO SMM-REG-DOB-DAY    (SMM-REG-IDX).
026400     MOVE RV-DOB-YEAR    TO SMM-REG-DOB-YEAR   (SMM-REG-IDX).
026500     MOVE RV-GENDER      TO SMM-REG-GENDER     (SMM-REG-IDX).
026600     MOVE RV-MRN         TO SMM-REG-MRN        (SMM-REG-IDX).
026700     MOVE RV-OTHER-IDS   TO SMM-REG-OTHER-IDS  (SMM-REG-IDX).
026800     MOVE RV-KEY-NAME    TO SMM-REG-KEY-NAME   (SMM-REG-IDX).
026900     MOVE RV-KEY-DOB     TO SMM-REG-KEY-DOB    (SMM-REG-IDX).
027000     MOVE RV-KEY-GENDER  TO SMM-REG-KEY-GENDER (SMM-REG-IDX).
027100     MOVE RV-KEY-MRN     TO SMM-REG-KEY-MRN    (SMM-REG-IDX).
027200     ADD 1 TO REGISTRY-RECORDS-READ.
027300     PERFORM 840-READ-REGVAL THRU 840-EXIT.
027400 820-EXIT.
027500     EXIT.
027600
027700 840-READ-REGVAL.
027800     READ REGVAL
027900         AT END MOVE "N" TO MORE-REGISTRY-SW
028000         GO TO 840-EXIT
028100     END-READ.
028200 840-EXIT.
028300     EXIT.
028400
028500 850-CLOSE-FILES.
028600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
028700     CLOSE REGVAL, QRYOUT, SMMLKRPT, SYSOUT.
028800 850-EXIT.
028900     EXIT.
029000
029100 900-READ-QRYOUT.
029200     READ QRYOUT
029300         AT END MOVE "N" TO MORE-QUERIES-SW
029400         GO TO 900-EXIT
029500     END-READ.
029600 900-EXIT.
029700     EXIT.
029800
029900 950-WRITE-REPORT-HEADER.
030000     MOVE "950-WRITE-REPORT-HEADER" TO PARA-NAME.
030100     STRING "QueryCoreId"   DELIMITED BY SIZE
030200            X"09"           DELIMITED BY SIZE
030300            "LastName"      DELIMITED BY SIZE
030400            X"09"           DELIMITED BY SIZE
030500            "FirstName"     DELIMITED BY SIZE
030600            X"09"           DELIMITED BY SIZE
030700            "DobMonth"      DELIMITED BY SIZE
030800            X"09"           DELIMITED BY SIZE
030900            "DobDay"        DELIMITED BY SIZE
031000            X"09"           DELIMITED BY SIZE
031100            "DobYear"       DELIMITED BY SIZE
031200            X"09"           DELIMITED BY SIZE
031300            "Gender"        DELIMITED BY SIZE
031400            X"09"           DELIMITED BY SIZE
031500            "Mrn"           DELIMITED BY SIZE
031600            X"09"           DELIMITED BY SIZE
031700            "CoreId"        DELIMITED BY SIZE
031800            X"09"           DELIMITED BY SIZE
031900            "OtherIds"      DELIMITED BY SIZE
032000            INTO WS-HEADER-LINE.
032100     MOVE WS-HEADER-LINE TO SMMLKRPT-REC.
032200     WRITE SMMLKRPT-REC.
032300 950-EXIT.
032400     EXIT.
032500
032600******************************************************************
032700*    WHEN THE ID WAS NOT FOUND THE LINE IS JUST THE QUERIED
032800*    COREID FOLLOWED BY EIGHT EMPTY TAB-DELIMITED COLUMNS - SEE
032900*    BATCH FLOW STEP L.
033000******************************************************************
033100 960-WRITE-ONE-LOOKUP-LINE.
033200     MOVE "960-WRITE-ONE-LOOKUP-LINE" TO PARA-NAME.
033300     MOVE SPACES TO SMMLKRPT-REC.
033400     IF WS-LOOKUP-WAS-FOUND
033500         STRING WS-LOOKUP-CORE-ID DELIMITED BY SIZE
033600                X"09" DELIMITED BY SIZE
033700                SMM-REG-LAST-NAME (SMM-REG-IDX)
033800                    DELIMITED BY SIZE
033900                X"09" DELIMITED BY SIZE
034000                SMM-REG-FIRST-NAME (SMM-REG-IDX)
034100                    DELIMITED BY SIZE
034200                X"09" DELIMITED BY SIZE
034300                SMM-REG-DOB-MONTH (SMM-REG-IDX)
034400                    DELIMITED BY SIZE
034500                X"09" DELIMITED BY SIZE
034600                SMM-REG-DOB-DAY (SMM-REG-IDX) DELIMITED BY SIZE
034700                X"09" DELIMITED BY SIZE
034800                SMM-REG-DOB-YEAR (SMM-REG-IDX)
034900                    DELIMITED BY SIZE
035000                X"09" DELIMITED BY SIZE
035100                SMM-REG-GENDER (SMM-REG-IDX) DELIMITED BY SIZE
035200                X"09" DELIMITED BY SIZE
035300                SMM-REG-MRN (SMM-REG-IDX) DELIMITED BY SIZE
035400                X"09" DELIMITED BY SIZE
035500                SMM-REG-CORE-ID (SMM-REG-IDX) DELIMITED BY SIZE
035600                X"09" DELIMITED BY SIZE
035700                SMM-REG-OTHER-IDS (SMM-REG-IDX)                   071902TD
035800                    DELIMITED BY SIZE
035900                INTO SMMLKRPT-REC
036000     ELSE
036100         MOVE WS-LOOKUP-CORE-ID TO SMMLKRPT-REC
036200         ADD 1 TO LOOKUPS-NOT-FOUND
036300     END-IF.
036400     WRITE SMMLKRPT-REC.
036500 960-EXIT.
036600     EXIT.
036700
036800 999-CLEANUP.
036900     MOVE "999-CLEANUP" TO PARA-NAME.
037000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037100     DISPLAY "SMIDLKUP - REGISTRY ENTRIES LOADED : "
037200             REGISTRY-RECORDS-READ.
037300     DISPLAY "SMIDLKUP - LOOKUPS PROCESSED       : "
037400             LOOKUPS-PROCESSED.
037500     DISPLAY "SMIDLKUP - LOOKUPS FOUND           : "
037600             LOOKUPS-FOUND.
037700     DISPLAY "SMIDLKUP - LOOKUPS NOT FOUND       : "
037800             LOOKUPS-NOT-FOUND.
037900     DISPLAY "******** END JOB SMIDLKUP ********".
038000 999-EXIT.
038100     EXIT.
038200
038300 1000-ABEND-RTN.
038400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
038500     WRITE SYSOUT-REC FROM ABEND-REC.
038600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038700     DISPLAY "*** ABNORMAL END OF JOB - SMIDLKUP ***"
038800         UPON CONSOLE.
038900     DIVIDE ZERO-VAL INTO ONE-VAL.
