000100******************************************************************
000200*    ABENDREC  -   SHOP STANDARD ABEND / DIAGNOSTIC DUMP AREA
000300*    THIS MEMBER IS COPIED INTO EVERY BATCH PROGRAM THAT CAN
000400*    FORCE A 0C7 VIA DIVIDE ZERO-VAL INTO ONE-VAL AT
000500*    1000-ABEND-RTN.
000600*    DO NOT CHANGE THE LAYOUT WITHOUT CHECKING EVERY CALLER.
000700******************************************************************
000800 01  ABEND-REC.
000900     05  ABEND-LIT              PIC X(10) VALUE "**ABEND** ".
001000     05  PARA-NAME               PIC X(30) VALUE SPACES.
001100     05  FILLER                  PIC X(1)  VALUE SPACE.
001200     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001300     05  FILLER                  PIC X(1)  VALUE SPACE.
001400     05  ABEND-EXPECTED-LIT      PIC X(10) VALUE "EXPECTED: ".
001500     05  EXPECTED-VAL            PIC X(09) VALUE SPACES.
001600     05  FILLER                  PIC X(1)  VALUE SPACE.
001700     05  ABEND-ACTUAL-LIT        PIC X(08) VALUE "ACTUAL: ".
001800     05  ACTUAL-VAL              PIC X(09) VALUE SPACES.
001900*** PAD OUT TO SYSOUT-REC WIDTH
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100
002200 77  ZERO-VAL                   PIC S9(1) COMP VALUE ZERO.
002300 77  ONE-VAL                    PIC S9(1) COMP VALUE 1.
